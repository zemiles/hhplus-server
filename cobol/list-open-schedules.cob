000100*                                                                         
000200*    LIST-OPEN-SCHEDULES                                                  
000300*                                                                         
000400*    THE OLD ON-LINE SERVICE ANSWERED "WHICH SHOWINGS OF THIS             
000500*    CONCERT STILL HAVE SEATS" ON DEMAND FROM A BROWSER.  HERE            
000600*    THE SAME QUESTION IS ASKED FOR ONE CONCERT-ID PER RUN, NAMED         
000700*    ON THE LISTING-CONTROL-FILE JOB CARD, AND ANSWERED AS A              
000800*    DISPLAY LISTING OF EVERY SHOWING (SCHEDULE) FOR THAT CONCERT         
000900*    THAT STILL HAS AT LEAST ONE NON-RESERVATION SEAT.                    
001000*                                                                         
001100      IDENTIFICATION DIVISION.                                            
001200      PROGRAM-ID. LIST-OPEN-SCHEDULES.                                    
001300      AUTHOR. R. C. JELKS.                                                
001400      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
001500      DATE-WRITTEN. 05/02/1988.                                           
001600      DATE-COMPILED.                                                      
001700      SECURITY. UNCLASSIFIED.                                             
001800*                                                                         
001900*    CHANGE-LOG                                                           
002000*    -----------------------------------------------------------          
002100*    05/02/88  RCJ  TKT-0008  ORIGINAL PROGRAM - CONCERT/SCHEDULE/        
002200*                              SEAT JOIN, LIST OPEN SHOWINGS.             
002300*    12/29/98  PLW  TKT-0233  Y2K - SCHEDULE-CONCERT-DATE ALREADY         
002400*                              CCYYMMDD, NO CHANGE REQUIRED.              
002500*    08/26/03  SGH  TKT-0308  ADDED THE COLUMN-HEADER DISPLAY AND         
002600*                              THE "(NO OPEN SHOWINGS ...)" LINE -        
002700*                              OPERATORS KEPT ASKING WHETHER A            
002800*                              BLANK LISTING MEANT THE JOB HUNG.          
002900*    -----------------------------------------------------------          
003000*                                                                         
003100      ENVIRONMENT DIVISION.                                               
003200      CONFIGURATION SECTION.                                              
003300      SOURCE-COMPUTER. IBM-370.                                           
003400      OBJECT-COMPUTER. IBM-370.                                           
003500      SPECIAL-NAMES.                                                      
003600          C01 IS TOP-OF-FORM                                              
003700          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
003800                 OFF STATUS IS SW-NORMAL-RUN.                             
003900      INPUT-OUTPUT SECTION.                                               
004000      FILE-CONTROL.                                                       
004100*        THE THREE MASTER FILES, PLUS THE ONE-RECORD PARAMETER            
004200*        FILE CARRYING THIS RUN'S TARGET CONCERT-ID.                      
004300          COPY "SLCONCRT.CBL".                                            
004400          COPY "SLSCHED.CBL".                                             
004500          COPY "SLSEAT.CBL".                                              
004600          COPY "SLLSTCTL.CBL".                                            
004700*                                                                         
004800      DATA DIVISION.                                                      
004900      FILE SECTION.                                                       
005000          COPY "FDCONCRT.CBL".                                            
005100          COPY "FDSCHED.CBL".                                             
005200          COPY "FDSEAT.CBL".                                              
005300          COPY "FDLSTCTL.CBL".                                            
005400*                                                                         
005500      WORKING-STORAGE SECTION.                                            
005600          COPY "WSSTAT.CBL".                                              
005700          COPY "WSBANNER.CBL".                                            
005800          COPY "WSCONTAB.CBL".                                            
005900          COPY "WSSCHTAB.CBL".                                            
006000          COPY "WSSEATAB.CBL".                                            
006100*                                                                         
006200*        CONCERT-ID NAMED ON THE LISTING-CONTROL-FILE JOB CARD -          
006300*        THIS RUN ANSWERS THE AVAILABILITY QUESTION FOR THIS              
006400*        ONE CONCERT ONLY.                                                
006500          77  W-TARGET-CONCERT-ID            PIC 9(9).                    
006600*        SUBSCRIPT OF THE MATCHING ROW IN THE CONCERT TABLE.              
006700          77  W-CT-FOUND-NDX                 PIC 9(5) COMP.               
006800*        DRIVING SUBSCRIPTS FOR THE SCHEDULE AND SEAT SCANS.              
006900          77  W-SCH-LOOP-SUB                 PIC 9(5) COMP.               
007000          77  W-SEA-LOOP-SUB                 PIC 9(5) COMP.               
007100*        FLIPPED TO "Y" AS SOON AS ONE NON-RESERVATION SEAT IS            
007200*        FOUND FOR THE SCHEDULE CURRENTLY BEING CHECKED.                  
007300          77  W-SCHEDULE-HAS-OPEN-SEAT       PIC X.                       
007400              88  SCHEDULE-HAS-OPEN-SEAT     VALUE "Y".                   
007500*        COUNT OF SCHEDULES PRINTED - ZERO DRIVES THE "(NO OPEN           
007600*        SHOWINGS ...)" MESSAGE BELOW.                                    
007700          77  W-OPEN-SCHEDULE-COUNT PIC 9(5) COMP VALUE ZERO.             
007800*                                                                         
007900      PROCEDURE DIVISION.                                                 
008000*                                                                         
008100*    ------------------------------------------------------------         
008200*    0100-MAIN-CONTROL - READ THE JOB-CARD CONCERT-ID, LOAD THE           
008300*    THREE MASTER TABLES, LOCATE THE CONCERT, THEN LIST EVERY             
008400*    SCHEDULE UNDER IT THAT STILL HAS A NON-RESERVATION SEAT.             
008500*    ------------------------------------------------------------         
008600      0100-MAIN-CONTROL.                                                  
008700*                                                                         
008800          MOVE "LIST-OPEN-SCHEDULES - AVAILABLE-SHOWING LISTING"          
008900                                             TO W-PROGRAM-BANNER.         
009000          PERFORM PRINT-RUN-BANNER-EXIT.                                  
009100          PERFORM 0110-READ-LISTING-PARAMETER-THRU-EXIT                   
009200             THRU 0110-READ-LISTING-PARAMETER-X-EXIT.                     
009300*                                                                         
009400          PERFORM LOAD-CONCERT-TABLE-THRU-EXIT                            
009500             THRU LOAD-CONCERT-TABLE-X-EXIT.                              
009600          PERFORM LOAD-SCHEDULE-TABLE-THRU-EXIT                           
009700             THRU LOAD-SCHEDULE-TABLE-X-EXIT.                             
009800          PERFORM LOAD-SEAT-TABLE-THRU-EXIT                               
009900             THRU LOAD-SEAT-TABLE-X-EXIT.                                 
010000*                                                                         
010100          PERFORM 0200-FIND-CONCERT-THRU-EXIT                             
010200             THRU 0200-FIND-CONCERT-X-EXIT.                               
010300          IF W-CT-FOUND-NDX EQUAL ZERO                                    
010400             DISPLAY "CONCERT " W-TARGET-CONCERT-ID " NOT FOUND"          
010500             GO TO 0100-MAIN-CONTROL-X-EXIT.                              
010600*                                                                         
010700          DISPLAY "OPEN SHOWINGS FOR CONCERT " W-TARGET-CONCERT-ID        
010800                  " - " W-CT-CONCERT-NAME (W-CT-FOUND-NDX).               
010900          DISPLAY "SCHEDULE-ID  CONCERT-STATUS  CONCERT-DATE  "           
011000                  "CONCERT-TIME".                                         
011100          MOVE 1 TO W-SCH-LOOP-SUB.                                       
011200          PERFORM 0300-CHECK-ONE-SCHEDULE-THRU-EXIT                       
011300             THRU 0300-CHECK-ONE-SCHEDULE-X-EXIT                          
011400             UNTIL W-SCH-LOOP-SUB GREATER THAN                            
011500                W-SCHEDULE-TABLE-COUNT.                                   
011600          IF W-OPEN-SCHEDULE-COUNT EQUAL ZERO                             
011700             DISPLAY "  (NO OPEN SHOWINGS FOR THIS CONCERT)".             
011800*                                                                         
011900      0100-MAIN-CONTROL-X-EXIT.                                           
012000          STOP RUN.                                                       
012100*                                                                         
012200*    ------------------------------------------------------------         
012300*    0110-READ-LISTING-PARAMETER-THRU-EXIT - THE PARAMETER FILE           
012400*    HOLDS EXACTLY ONE RECORD, WRITTEN BY THE OPERATOR'S JOB-CARD         
012500*    KEYING STEP.  A MISSING FILE OR A ZERO CONCERT-ID BOTH ABEND         
012600*    THE RUN - THERE IS NOTHING SENSIBLE TO LIST OTHERWISE.               
012700*    ------------------------------------------------------------         
012800      0110-READ-LISTING-PARAMETER-THRU-EXIT.                              
012900*                                                                         
013000          MOVE ZERO TO W-TARGET-CONCERT-ID.                               
013100          OPEN INPUT LISTING-CONTROL-FILE.                                
013200          IF WS-LSTCTL-FILE-STATUS = "00"                                 
013300             READ LISTING-CONTROL-FILE                                    
013400                NOT AT END                                                
013500                   MOVE LSTCTL-CONCERT-ID TO W-TARGET-CONCERT-ID          
013600             END-READ                                                     
013700             CLOSE LISTING-CONTROL-FILE                                   
013800          END-IF.                                                         
013900          IF W-TARGET-CONCERT-ID EQUAL ZERO                               
014000             MOVE "LISTING-CONTROL-FILE MISSING/NO CONCERT-ID"            
014100                                          TO W-FATAL-ERROR-TEXT           
014200             PERFORM FATAL-ERROR-ABORT-EXIT.                              
014300*                                                                         
014400      0110-READ-LISTING-PARAMETER-X-EXIT.                                 
014500          EXIT.                                                           
014600*                                                                         
014700*    ------------------------------------------------------------         
014800*    0200-FIND-CONCERT-THRU-EXIT - BINARY SEARCH THE IN-MEMORY            
014900*    CONCERT TABLE FOR THE JOB-CARD CONCERT-ID.  NDX STAYS ZERO           
015000*    WHEN NOT FOUND, CHECKED BY THE CALLER.                               
015100*    ------------------------------------------------------------         
015200      0200-FIND-CONCERT-THRU-EXIT.                                        
015300*                                                                         
015400          MOVE ZERO TO W-CT-FOUND-NDX.                                    
015500          SEARCH ALL W-CONCERT-ENTRY                                      
015600             AT END NEXT SENTENCE                                         
015700             WHEN W-CT-CONCERT-ID (W-CT-NX) = W-TARGET-CONCERT-ID         
015800                SET W-CT-FOUND-NDX TO W-CT-NX.                            
015900*                                                                         
016000      0200-FIND-CONCERT-X-EXIT.                                           
016100          EXIT.                                                           
016200*                                                                         
016300*    ------------------------------------------------------------         
016400*    0300-CHECK-ONE-SCHEDULE-THRU-EXIT - ONE ROW OF THE SCHEDULE          
016500*    TABLE.  SKIPS SCHEDULES BELONGING TO A DIFFERENT CONCERT,            
016600*    THEN SCANS THE SEAT TABLE FOR AT LEAST ONE OPEN SEAT.                
016700*    ------------------------------------------------------------         
016800      0300-CHECK-ONE-SCHEDULE-THRU-EXIT.                                  
016900*                                                                         
017000          SET W-SCH-NX TO W-SCH-LOOP-SUB.                                 
017100          IF W-SCH-CONCERT-ID (W-SCH-NX) NOT = W-TARGET-CONCERT-ID        
017200             GO TO 0300-CHECK-ONE-SCHEDULE-X-EXIT.                        
017300*                                                                         
017400          MOVE "N" TO W-SCHEDULE-HAS-OPEN-SEAT.                           
017500          MOVE 1 TO W-SEA-LOOP-SUB.                                       
017600          PERFORM 0310-CHECK-ONE-SEAT-EXIT                                
017700             UNTIL W-SEA-LOOP-SUB GREATER THAN W-SEAT-TABLE-COUNT         
017800                OR SCHEDULE-HAS-OPEN-SEAT.                                
017900          IF SCHEDULE-HAS-OPEN-SEAT                                       
018000             ADD 1 TO W-OPEN-SCHEDULE-COUNT                               
018100             DISPLAY W-SCH-SCHEDULE-ID (W-SCH-NX) "   "                   
018200                     W-CT-CONCERT-STATUS (W-CT-FOUND-NDX) "     "         
018300                     W-SCH-CONCERT-YEAR (W-SCH-NX) "-"                    
018400                     W-SCH-CONCERT-MONTH (W-SCH-NX) "-"                   
018500                     W-SCH-CONCERT-DAY (W-SCH-NX) "  "                    
018600                     W-SCH-CONCERT-TIME (W-SCH-NX).                       
018700*                                                                         
018800      0300-CHECK-ONE-SCHEDULE-X-EXIT.                                     
018900          EXIT.                                                           
019000          ADD 1 TO W-SCH-LOOP-SUB.                                        
019100*                                                                         
019200*    ------------------------------------------------------------         
019300*    0310-CHECK-ONE-SEAT-EXIT - ONE ROW OF THE SEAT TABLE, ONLY           
019400*    REACHED WHILE THE CURRENT SCHEDULE STILL LOOKS SOLD OUT.             
019500*    ------------------------------------------------------------         
019600      0310-CHECK-ONE-SEAT-EXIT.                                           
019700*                                                                         
019800          SET W-SEA-NX TO W-SEA-LOOP-SUB.                                 
019900          IF W-SEA-SCHEDULE-ID (W-SEA-NX) = W-SCH-SCHEDULE-ID             
020000             (W-SCH-NX)                                                   
020100             AND W-SEA-NON-RESERVED (W-SEA-NX)                            
020200                MOVE "Y" TO W-SCHEDULE-HAS-OPEN-SEAT.                     
020300          ADD 1 TO W-SEA-LOOP-SUB.                                        
020400*                                                                         
020500          COPY "PLGENERAL.CBL".                                           
020600          COPY "PLCONSCH.CBL".                                            
