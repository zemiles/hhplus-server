000100*                                                                         
000200*    SOLDOUT-RANKING-REPORT                                               
000300*                                                                         
000400*    PRINTS THE SELLOUT-SPEED LEADERBOARD MAINTAINED BY THE               
000500*    PAYMENT JOB - THE FIRST N SCHEDULES TO SELL OUT, FASTEST             
000600*    FIRST, PLUS THE RANK OF ANY ONE SCHEDULE THE OPERATOR NAMES          
000700*    ON THE JOB CARD.  NO REPORT-WRITER IS USED - THE ORIGINAL            
000800*    SERVICE NEVER PRODUCED A COLUMNAR REPORT FOR THIS EITHER, SO         
000900*    THIS JOB SIMPLY DISPLAYS THE RESULT SET TO THE JOB LOG, THE          
001000*    SAME WAY LIST-OPEN-SCHEDULES DOES FOR THE AVAILABILITY QUERY.        
001100*                                                                         
001200      IDENTIFICATION DIVISION.                                            
001300      PROGRAM-ID. SOLDOUT-RANKING-REPORT.                                 
001400      AUTHOR. R. C. JELKS.                                                
001500      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
001600      DATE-WRITTEN. 04/25/1988.                                           
001700      DATE-COMPILED.                                                      
001800      SECURITY. UNCLASSIFIED.                                             
001900*                                                                         
002000*    CHANGE-LOG                                                           
002100*    -----------------------------------------------------------          
002200*    04/25/88  RCJ  TKT-0007  ORIGINAL PROGRAM - TOP-N LEADERBOARD        
002300*                              LISTING FROM RANKING-FILE.                 
002400*    11/29/89  DKM  TKT-0078  ADDED THE SINGLE-SCHEDULE RANK-OF           
002500*                              LOOKUP, DRIVEN BY THE JOB CARD.            
002600*    12/29/98  PLW  TKT-0233  Y2K REVIEWED - SOLDOUT-EPOCH-MS IS          
002700*                              ALREADY A 15-DIGIT CCYY... FIELD.          
002800*    08/30/03  SGH  TKT-0311  REVIEWED AGAINST THE WIDENED FDRANK         
002900*                              AUDIT FIELDS ADDED UNDER TKT-0165 -        
003000*                              RANKED-DATE/TIME AND BATCH-RUN-ID          
003100*                              ARE RESERVED FOR THE ON-LINE               
003200*                              LEADERBOARD ADMIN SCREEN, THIS             
003300*                              READ-ONLY REPORTING JOB DOES NOT           
003400*                              WRITE THEM.                                
003500*    -----------------------------------------------------------          
003600*                                                                         
003700      ENVIRONMENT DIVISION.                                               
003800      CONFIGURATION SECTION.                                              
003900      SOURCE-COMPUTER. IBM-370.                                           
004000      OBJECT-COMPUTER. IBM-370.                                           
004100      SPECIAL-NAMES.                                                      
004200          C01 IS TOP-OF-FORM                                              
004300          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
004400                 OFF STATUS IS SW-NORMAL-RUN.                             
004500      INPUT-OUTPUT SECTION.                                               
004600      FILE-CONTROL.                                                       
004700*        THE SORTED LEADERBOARD FILE, AND THE ONE-RECORD                  
004800*        PARAMETER FILE CARRYING TOP-N AND THE OPTIONAL RANK-OF           
004900*        LOOKUP SCHEDULE-ID.                                              
005000          COPY "SLRANK.CBL".                                              
005100          COPY "SLRPTCTL.CBL".                                            
005200*                                                                         
005300      DATA DIVISION.                                                      
005400      FILE SECTION.                                                       
005500          COPY "FDRANK.CBL".                                              
005600          COPY "FDRPTCTL.CBL".                                            
005700*                                                                         
005800      WORKING-STORAGE SECTION.                                            
005900          COPY "WSSTAT.CBL".                                              
006000          COPY "WSBANNER.CBL".                                            
006100          COPY "WSRANKTB.CBL".                                            
006200*                                                                         
006300*        REQUESTED LEADERBOARD DEPTH, DEFAULTED TO 10 BELOW WHEN          
006400*        THE PARAMETER FILE IS MISSING OR LEAVES IT ZERO.                 
006500          77  W-RPT-TOP-N                    PIC 9(3)   COMP.             
006600*        OPTIONAL - ZERO MEANS NO SINGLE-SCHEDULE LOOKUP WANTED.          
006700          77  W-RPT-LOOKUP-SCHEDULE-ID       PIC 9(9).                    
006800          77  W-DISPLAY-LOOP-SUB             PIC 9(3)   COMP.             
006900*                                                                         
007000      PROCEDURE DIVISION.                                                 
007100*                                                                         
007200*    ------------------------------------------------------------         
007300*    0100-MAIN-CONTROL - READ THE PARAMETER RECORD, PRINT THE             
007400*    TOP-N LEADERBOARD, THEN OPTIONALLY PRINT ONE SCHEDULE'S              
007500*    RANK IF THE JOB CARD ASKED FOR ONE.                                  
007600*    ------------------------------------------------------------         
007700      0100-MAIN-CONTROL.                                                  
007800*                                                                         
007900          MOVE "SOLDOUT-RANKING-REPORT - SELLOUT LEADERBOARD"             
008000                                             TO W-PROGRAM-BANNER.         
008100          PERFORM PRINT-RUN-BANNER-EXIT.                                  
008200          PERFORM 0110-READ-REPORT-PARAMETER-THRU-EXIT                    
008300             THRU 0110-READ-REPORT-PARAMETER-X-EXIT.                      
008400*                                                                         
008500          MOVE W-RPT-TOP-N TO W-TOPN-REQUESTED.                           
008600          PERFORM GET-TOP-SOLDOUT-RANKING-THRU-EXIT                       
008700             THRU GET-TOP-SOLDOUT-RANKING-X-EXIT.                         
008800          IF RANK-IO-ERROR                                                
008900             DISPLAY "*** RANKING-FILE COULD NOT BE READ - "              
009000                     "LEADERBOARD SKIPPED, RUN CONTINUES"                 
009100          ELSE                                                            
009200             PERFORM 0200-PRINT-LEADERBOARD-THRU-EXIT                     
009300                THRU 0200-PRINT-LEADERBOARD-X-EXIT                        
009400          END-IF.                                                         
009500*                                                                         
009600          IF W-RPT-LOOKUP-SCHEDULE-ID GREATER THAN ZERO                   
009700             MOVE W-RPT-LOOKUP-SCHEDULE-ID TO                             
009800                W-LOOKUP-RANK-SCHEDULE-ID                                 
009900             PERFORM GET-RANK-THRU-EXIT                                   
010000                THRU GET-RANK-X-EXIT                                      
010100             PERFORM 0300-PRINT-RANK-OF-THRU-EXIT                         
010200                THRU 0300-PRINT-RANK-OF-X-EXIT                            
010300          END-IF.                                                         
010400          STOP RUN.                                                       
010500*                                                                         
010600*    ------------------------------------------------------------         
010700*    0110-READ-REPORT-PARAMETER-THRU-EXIT - MISSING PARAMETER             
010800*    FILE IS NOT FATAL HERE, UNLIKE LIST-OPEN-SCHEDULES - IT JUST         
010900*    MEANS "TOP 10, NO SINGLE LOOKUP", A REASONABLE DEFAULT RUN.          
011000*    ------------------------------------------------------------         
011100      0110-READ-REPORT-PARAMETER-THRU-EXIT.                               
011200*                                                                         
011300          MOVE 10 TO W-RPT-TOP-N.                                         
011400          MOVE ZERO TO W-RPT-LOOKUP-SCHEDULE-ID.                          
011500          OPEN INPUT REPORT-CONTROL-FILE.                                 
011600          IF WS-RPTCTL-FILE-STATUS = "00"                                 
011700             READ REPORT-CONTROL-FILE                                     
011800                NOT AT END                                                
011900                   MOVE RPTCTL-TOP-N          TO W-RPT-TOP-N              
012000                   MOVE RPTCTL-LOOKUP-SCHED-ID                            
012100                                    TO W-RPT-LOOKUP-SCHEDULE-ID           
012200             END-READ                                                     
012300             CLOSE REPORT-CONTROL-FILE                                    
012400          END-IF.                                                         
012500          IF W-RPT-TOP-N = ZERO                                           
012600             MOVE 10 TO W-RPT-TOP-N.                                      
012700*                                                                         
012800      0110-READ-REPORT-PARAMETER-X-EXIT.                                  
012900          EXIT.                                                           
013000*                                                                         
013100*    ------------------------------------------------------------         
013200*    0200-PRINT-LEADERBOARD-THRU-EXIT - HEADER LINE PLUS ONE              
013300*    DISPLAY LINE PER RETURNED SCHEDULE, FASTEST SELLOUT FIRST.           
013400*    ------------------------------------------------------------         
013500      0200-PRINT-LEADERBOARD-THRU-EXIT.                                   
013600*                                                                         
013700          IF W-TOPN-RETURNED = ZERO                                       
013800             DISPLAY "NO SCHEDULES HAVE SOLD OUT YET"                     
013900             GO TO 0200-PRINT-LEADERBOARD-X-EXIT.                         
014000          DISPLAY "FASTEST SELLOUTS - TOP " W-TOPN-RETURNED               
014100                  " OF " W-RPT-TOP-N " REQUESTED".                        
014200          DISPLAY "RANK  SCHEDULE-ID  SOLDOUT-EPOCH-MS".                  
014300          MOVE 1 TO W-DISPLAY-LOOP-SUB.                                   
014400          PERFORM 0210-PRINT-ONE-RANK-LINE-EXIT                           
014500             UNTIL W-DISPLAY-LOOP-SUB GREATER THAN                        
014600                W-TOPN-RETURNED.                                          
014700*                                                                         
014800      0200-PRINT-LEADERBOARD-X-EXIT.                                      
014900          EXIT.                                                           
015000*                                                                         
015100      0210-PRINT-ONE-RANK-LINE-EXIT.                                      
015200*                                                                         
015300          SET W-TOPN-NX TO W-DISPLAY-LOOP-SUB.                            
015400          DISPLAY W-DISPLAY-LOOP-SUB "    "                               
015500                  W-TOPN-SCHEDULE-ID (W-TOPN-NX) "    "                   
015600                  W-TOPN-EPOCH-MS (W-TOPN-NX).                            
015700          ADD 1 TO W-DISPLAY-LOOP-SUB.                                    
015800*                                                                         
015900*    ------------------------------------------------------------         
016000*    0300-PRINT-RANK-OF-THRU-EXIT - -1 MEANS THE LOOKED-UP                
016100*    SCHEDULE HAS NOT SOLD OUT YET (OR DOES NOT EXIST), PER               
016200*    THE -1 SENTINEL SET BY GET-RANK-THRU-EXIT.                           
016300*    ------------------------------------------------------------         
016400      0300-PRINT-RANK-OF-THRU-EXIT.                                       
016500*                                                                         
016600          IF RANK-IO-ERROR                                                
016700             DISPLAY "*** RANKING-FILE COULD NOT BE READ - "              
016800                     "RANK-OF LOOKUP SKIPPED, RUN CONTINUES"              
016900             GO TO 0300-PRINT-RANK-OF-X-EXIT.                             
017000          IF W-RANK-RESULT EQUAL -1                                       
017100             DISPLAY "SCHEDULE " W-RPT-LOOKUP-SCHEDULE-ID                 
017200                     " HAS NOT SOLD OUT - NO RANK"                        
017300          ELSE                                                            
017400             DISPLAY "SCHEDULE " W-RPT-LOOKUP-SCHEDULE-ID                 
017500                     " SOLDOUT RANK: " W-RANK-RESULT                      
017600          END-IF.                                                         
017700*                                                                         
017800      0300-PRINT-RANK-OF-X-EXIT.                                          
017900          EXIT.                                                           
018000*                                                                         
018100          COPY "PLGENERAL.CBL".                                           
018200          COPY "PLRANKING.CBL".                                           
