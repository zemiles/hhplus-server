000100*                                                                         
000200*    PROCESS-SEAT-PAYMENT                                                 
000300*                                                                         
000400*    SETTLES A HOLD RESERVATION OUT OF THE BUYER'S PREPAID WALLET,        
000500*    POSTS THE LEDGER ENTRY, AND CHECKS WHETHER THE PAYMENT JUST          
000600*    SOLD OUT THE LAST SEAT ON THE SCHEDULE (IN WHICH CASE THE            
000700*    SCHEDULE IS FED TO THE SOLDOUT-RANKING LEADERBOARD).  READS          
000800*    ONE PYMT-REQUEST-RECORD PER SETTLEMENT, THE BATCH EQUIVALENT         
000900*    OF ONE CALL TO THE OLD ON-LINE PAY-SELECTED-VOUCHER SCREEN.          
001000*                                                                         
001100      IDENTIFICATION DIVISION.                                            
001200      PROGRAM-ID. PROCESS-SEAT-PAYMENT.                                   
001300      AUTHOR. R. C. JELKS.                                                
001400      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
001500      DATE-WRITTEN. 04/11/1988.                                           
001600      DATE-COMPILED.                                                      
001700      SECURITY. UNCLASSIFIED.                                             
001800*                                                                         
001900*    CHANGE-LOG                                                           
002000*    -----------------------------------------------------------          
002100*    04/11/88  RCJ  TKT-0005  ORIGINAL PROGRAM - PAYABLE CHECK,           
002200*                              WALLET DEBIT, PAYMENT AND LEDGER           
002300*                              POSTING.                                   
002400*    11/02/88  RCJ  TKT-0031  IDEMPOTENT PAYMENT REPLAY ADDED.            
002500*    04/03/90  DKM  TKT-0092  EXPIRE-ON-READ - A HOLD FOUND PAST          
002600*                              ITS EXPIRY IS FLIPPED TO EXPIRED           
002700*                              HERE TOO, NOT ONLY BY THE SWEEP.           
002800*    09/02/91  DKM  TKT-0106  SOLDOUT-RANKING CHECK ADDED AFTER           
002900*                              THE RESERVATION GOES TO PAID.              
003000*    12/29/98  PLW  TKT-0233  Y2K - EXPIRY COMPARE NOW A 14-DIGIT         
003100*                              CCYYMMDDHHMMSS FIELD, RE-VERIFIED.         
003200*    07/11/03  SGH  TKT-0301  GENERATE IDEMPOTENCY-KEY WHEN BLANK,        
003300*                              SAME AS RESERVE-CONCERT-SEAT.              
003400*    08/31/03  SGH  TKT-0312  REVIEWED AGAINST THE WIDENED FDPYMT         
003500*                              AND FDLEDGR AUDIT FIELDS ADDED             
003600*                              UNDER TKT-0167/TKT-0163 - THOSE            
003700*                              STAMPS BELONG TO THE ON-LINE               
003800*                              SERVICE, NOT THIS BATCH SETTLEMENT         
003900*                              JOB.                                       
004000*    -----------------------------------------------------------          
004100*                                                                         
004200      ENVIRONMENT DIVISION.                                               
004300      CONFIGURATION SECTION.                                              
004400      SOURCE-COMPUTER. IBM-370.                                           
004500      OBJECT-COMPUTER. IBM-370.                                           
004600      SPECIAL-NAMES.                                                      
004700          C01 IS TOP-OF-FORM                                              
004800          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
004900                 OFF STATUS IS SW-NORMAL-RUN.                             
005000      INPUT-OUTPUT SECTION.                                               
005100      FILE-CONTROL.                                                       
005200*        SEAT AND RESERVATION MASTERS, THE INCOMING PAYMENT               
005300*        REQUEST FILE, THE WALLET AND LEDGER FILES THIS JOB               
005400*        DEBITS/POSTS, THE SOLDOUT-RANKING FILE, AND THE SHARED           
005500*        RUN-CONTROL FILE FOR SURROGATE KEYS.                             
005600          COPY "SLSEAT.CBL".                                              
005700          COPY "SLRESV.CBL".                                              
005800          COPY "SLPYMT.CBL".                                              
005900          COPY "SLPYMTIN.CBL".                                            
006000          COPY "SLWALT.CBL".                                              
006100          COPY "SLLEDGR.CBL".                                             
006200          COPY "SLRANK.CBL".                                              
006300          COPY "SLCONTRL.CBL".                                            
006400*                                                                         
006500      DATA DIVISION.                                                      
006600      FILE SECTION.                                                       
006700          COPY "FDSEAT.CBL".                                              
006800          COPY "FDRESV.CBL".                                              
006900          COPY "FDPYMT.CBL".                                              
007000          COPY "FDPYMTIN.CBL".                                            
007100          COPY "FDWALT.CBL".                                              
007200          COPY "FDLEDGR.CBL".                                             
007300          COPY "FDRANK.CBL".                                              
007400          COPY "FDCONTRL.CBL".                                            
007500*                                                                         
007600      WORKING-STORAGE SECTION.                                            
007700          COPY "WSSTAT.CBL".                                              
007800          COPY "WSBANNER.CBL".                                            
007900          COPY "WSDATE.CBL".                                              
008000          COPY "WSSEATAB.CBL".                                            
008100          COPY "WSRESVTB.CBL".                                            
008200          COPY "WSPYMTTB.CBL".                                            
008300          COPY "WSWALTB.CBL".                                             
008400          COPY "WSRANKTB.CBL".                                            
008500*                                                                         
008600*        RUN COUNTERS, DISPLAYED AT STOP RUN.                             
008700          77  W-REQUEST-COUNT PIC 9(5) COMP VALUE ZERO.                   
008800          77  W-PAID-COUNT PIC 9(5) COMP VALUE ZERO.                      
008900          77  W-REJECT-COUNT PIC 9(5) COMP VALUE ZERO.                    
009000          77  W-REPLAY-COUNT PIC 9(5) COMP VALUE ZERO.                    
009100          77  W-EXPIRED-COUNT PIC 9(5) COMP VALUE ZERO.                   
009200          77  W-SOLDOUT-COUNT PIC 9(5) COMP VALUE ZERO.                   
009300*                                                                         
009400*        TKT-0301 - BUILDS A SYNTHETIC IDEMPOTENCY-KEY WHEN THE           
009500*        INCOMING REQUEST LEAVES ONE BLANK, SAME SCHEME AS                
009600*        RESERVE-CONCERT-SEAT'S GENERATED-IDEM-KEY.                       
009700          77  W-SEQ-FOR-IDEM-KEY PIC 9(5) COMP VALUE ZERO.                
009800          01  W-GENERATED-IDEM-KEY.                                       
009900              05  FILLER PIC X(4)  VALUE "PAY-".                          
010000              05  W-GIK-DATE-TIME            PIC 9(14).                   
010100              05  FILLER                     PIC X(1)  VALUE "-".         
010200              05  W-GIK-SEQ                  PIC 9(5).                    
010300              05  FILLER PIC X(12) VALUE SPACES.                          
010400*                                                                         
010500*        SET BY 0400-CHECK-PAYABLE-THRU-EXIT, TESTED BY THE               
010600*        CALLING PARAGRAPH TO DECIDE WHETHER TO CONTINUE.                 
010700          77  W-PAYABLE-FLAG                 PIC X.                       
010800              88  W-IS-PAYABLE                   VALUE "Y".               
010900*                                                                         
011000*        SOLDOUT-CHECK WORK COUNTERS - TOTAL SEATS UNDER THE              
011100*        SCHEDULE VERSUS HOW MANY RESERVATIONS AGAINST IT ARE             
011200*        NOW PAID, COMPARED IN 0700 BELOW.                                
011300          77  W-TOTAL-SEATS-FOR-SCH          PIC 9(5) COMP.               
011400          77  W-PAID-RESV-FOR-SCH            PIC 9(5) COMP.               
011500*                                                                         
011600      PROCEDURE DIVISION.                                                 
011700*                                                                         
011800*    ------------------------------------------------------------         
011900*    0100-MAIN-CONTROL - LOAD THE FOUR IN-MEMORY TABLES, SETTLE           
012000*    EVERY REQUEST ON THE PYMT-REQUEST-FILE AGAINST THEM, THEN            
012100*    REWRITE THE TABLES AND THE SURROGATE-KEY CONTROL RECORD.             
012200*    ------------------------------------------------------------         
012300      0100-MAIN-CONTROL.                                                  
012400*                                                                         
012500          MOVE "PROCESS-SEAT-PAYMENT - HOLD SETTLEMENT"                   
012600                                             TO W-PROGRAM-BANNER.         
012700          PERFORM PRINT-RUN-BANNER-EXIT.                                  
012800          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
012900          ACCEPT W-NOW-TIME FROM TIME.                                    
013000*                                                                         
013100          PERFORM 0110-READ-CONTROL-RECORD-THRU-EXIT                      
013200             THRU 0110-READ-CONTROL-RECORD-X-EXIT.                        
013300          PERFORM LOAD-SEAT-TABLE-THRU-EXIT                               
013400             THRU LOAD-SEAT-TABLE-X-EXIT.                                 
013500          PERFORM LOAD-RESERVATION-TABLE-THRU-EXIT                        
013600             THRU LOAD-RESERVATION-TABLE-X-EXIT.                          
013700          PERFORM LOAD-PAYMENT-TABLE-THRU-EXIT                            
013800             THRU LOAD-PAYMENT-TABLE-X-EXIT.                              
013900          PERFORM LOAD-WALLET-TABLE-THRU-EXIT                             
014000             THRU LOAD-WALLET-TABLE-X-EXIT.                               
014100*                                                                         
014200          OPEN INPUT PYMT-REQUEST-FILE.                                   
014300          IF WS-PYMTREQ-FILE-STATUS NOT = "00"                            
014400             MOVE "UNABLE TO OPEN PYMT-REQUEST-FILE"                      
014500                                             TO W-FATAL-ERROR-TEXT        
014600             PERFORM FATAL-ERROR-ABORT-EXIT                               
014700          END-IF.                                                         
014800          OPEN OUTPUT LEDGER-FILE.                                        
014900*                                                                         
015000          PERFORM 0200-READ-AND-PROCESS-THRU-EXIT                         
015100             THRU 0200-READ-AND-PROCESS-X-EXIT                            
015200             UNTIL WS-PYMTREQ-FILE-STATUS = "10".                         
015300*                                                                         
015400          CLOSE PYMT-REQUEST-FILE.                                        
015500          CLOSE LEDGER-FILE.                                              
015600*                                                                         
015700          PERFORM REWRITE-RESERVATION-TABLE-THRU-EXIT                     
015800             THRU REWRITE-RESERVATION-TABLE-X-EXIT.                       
015900          PERFORM REWRITE-PAYMENT-TABLE-THRU-EXIT                         
016000             THRU REWRITE-PAYMENT-TABLE-X-EXIT.                           
016100          PERFORM REWRITE-WALLET-TABLE-THRU-EXIT                          
016200             THRU REWRITE-WALLET-TABLE-X-EXIT.                            
016300          PERFORM 0190-REWRITE-CONTROL-RECORD-THRU-EXIT                   
016400             THRU 0190-REWRITE-CONTROL-RECORD-X-EXIT.                     
016500*                                                                         
016600          DISPLAY "REQUESTS READ.......: " W-REQUEST-COUNT.               
016700          DISPLAY "PAYMENTS APPROVED...: " W-PAID-COUNT.                  
016800          DISPLAY "IDEMPOTENT REPLAYS..: " W-REPLAY-COUNT.                
016900          DISPLAY "HOLDS EXPIRED-ON-READ: " W-EXPIRED-COUNT.              
017000          DISPLAY "REQUESTS REJECTED...: " W-REJECT-COUNT.                
017100          DISPLAY "SCHEDULES SOLD OUT..: " W-SOLDOUT-COUNT.               
017200          STOP RUN.                                                       
017300*                                                                         
017400*    ------------------------------------------------------------         
017500*    0110-READ-CONTROL-RECORD-THRU-EXIT - THE CONTROL-FILE CARRIES        
017600*    THE LAST-ISSUED PAYMENT-ID AND LEDGER-ID, SHARED WITH THE            
017700*    OTHER JOBS THAT HAND OUT SURROGATE KEYS.  MUST HAVE BEEN             
017800*    INITIALIZED BY CONTROL-FILE-MAINTENANCE ONCE, UP FRONT.              
017900*    ------------------------------------------------------------         
018000      0110-READ-CONTROL-RECORD-THRU-EXIT.                                 
018100*                                                                         
018200          OPEN INPUT CONTROL-FILE.                                        
018300          IF WS-CONTROL-FILE-STATUS NOT = "00"                            
018400             MOVE "CONTROL-FILE NOT INITIALIZED - RUN TKT-0003"           
018500                                             TO W-FATAL-ERROR-TEXT        
018600             PERFORM FATAL-ERROR-ABORT-EXIT                               
018700          END-IF.                                                         
018800          READ CONTROL-FILE                                               
018900             AT END                                                       
019000                MOVE "CONTROL-FILE HAS NO RECORD"                         
019100                                             TO W-FATAL-ERROR-TEXT        
019200                PERFORM FATAL-ERROR-ABORT-EXIT                            
019300          END-READ.                                                       
019400          CLOSE CONTROL-FILE.                                             
019500*                                                                         
019600      0110-READ-CONTROL-RECORD-X-EXIT.                                    
019700          EXIT.                                                           
019800*                                                                         
019900*    ------------------------------------------------------------         
020000*    0190-REWRITE-CONTROL-RECORD-THRU-EXIT - WRITTEN BACK ONLY            
020100*    ONCE, AT END OF RUN, WITH THE ADVANCED PAYMENT-ID/LEDGER-ID          
020200*    COUNTERS CARRIED IN CONTROL-RECORD FOR THE NEXT RUN TO PICK          
020300*    UP.                                                                  
020400*    ------------------------------------------------------------         
020500      0190-REWRITE-CONTROL-RECORD-THRU-EXIT.                              
020600*                                                                         
020700          OPEN OUTPUT CONTROL-FILE.                                       
020800          MOVE W-NOW-DATE TO CONTROL-RUN-DATE.                            
020900          MOVE W-NOW-TIME TO CONTROL-RUN-TIME.                            
021000          WRITE CONTROL-RECORD.                                           
021100          CLOSE CONTROL-FILE.                                             
021200*                                                                         
021300      0190-REWRITE-CONTROL-RECORD-X-EXIT.                                 
021400          EXIT.                                                           
021500*                                                                         
021600*    ------------------------------------------------------------         
021700*    0200-READ-AND-PROCESS-THRU-EXIT - ONE PYMT-REQUEST-RECORD IN,        
021800*    ONE SETTLEMENT ATTEMPT OUT.                                          
021900*    ------------------------------------------------------------         
022000      0200-READ-AND-PROCESS-THRU-EXIT.                                    
022100*                                                                         
022200          READ PYMT-REQUEST-FILE                                          
022300             AT END MOVE "10" TO WS-PYMTREQ-FILE-STATUS                   
022400             NOT AT END                                                   
022500                ADD 1 TO W-REQUEST-COUNT                                  
022600                PERFORM 0300-PROCESS-ONE-REQUEST-THRU-EXIT                
022700                   THRU 0300-PROCESS-ONE-REQUEST-X-EXIT                   
022800          END-READ.                                                       
022900*                                                                         
023000      0200-READ-AND-PROCESS-X-EXIT.                                       
023100          EXIT.                                                           
023200*                                                                         
023300*    ------------------------------------------------------------         
023400*    0300-PROCESS-ONE-REQUEST-THRU-EXIT - THE ELEVEN-STEP                 
023500*    SETTLEMENT SEQUENCE CARRIED OVER FROM THE ORIGINAL ON-LINE           
023600*    PAY-SELECTED-VOUCHER SCREEN LOGIC, STEP-NUMBERED BELOW FOR           
023700*    EASE OF WALKING THROUGH ON A LISTING.                                
023800*    ------------------------------------------------------------         
023900      0300-PROCESS-ONE-REQUEST-THRU-EXIT.                                 
024000*                                                                         
024100*    STEP 1 - READ RESERVATION BY RESERVATION-ID, FAIL IF ABSENT.         
024200          MOVE PYMTREQ-RESERVATION-ID TO W-LOOKUP-RESV-ID.                
024300          PERFORM LOOK-FOR-RESV-BY-ID-EXIT.                               
024400          IF NOT FOUND-RESV-RECORD                                        
024500             DISPLAY "*** REJECTED - NO SUCH RESERVATION - "              
024600                     PYMTREQ-RESERVATION-ID                               
024700             ADD 1 TO W-REJECT-COUNT                                      
024800             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
024900          END-IF.                                                         
025000          SET W-RV-NX TO W-RV-FOUND-NDX.                                  
025100*                                                                         
025200*    STEP 2 - PAYABLE CHECK, WITH EXPIRE-ON-READ SIDE EFFECT.             
025300*    THIS RUNS BEFORE THE IDEMPOTENCY LOOKUP ON PURPOSE - A               
025400*    REPLAY AGAINST A HOLD THAT HAS ALREADY GONE TO PAID OR               
025500*    EXPIRED FAILS THE PAYABLE CHECK BEFORE THE KEY IS EVER               
025600*    LOOKED AT, SAME ORDER AS THE ORIGINAL ON-LINE SERVICE.               
025700          PERFORM 0400-CHECK-PAYABLE-THRU-EXIT                            
025800             THRU 0400-CHECK-PAYABLE-X-EXIT.                              
025900          IF NOT W-IS-PAYABLE                                             
026000             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
026100          END-IF.                                                         
026200*                                                                         
026300*    STEP 3 - IDEMPOTENCY REPLAY.                                         
026400          MOVE PYMTREQ-IDEM-KEY TO W-LOOKUP-IDEM-KEY.                     
026500          PERFORM LOOK-FOR-PYMT-BY-IDEM-THRU-EXIT                         
026600             THRU LOOK-FOR-PYMT-BY-IDEM-X-EXIT.                           
026700          IF FOUND-PYMT-RECORD                                            
026800             DISPLAY "REPLAY - PAYMENT ALREADY ON FILE - RESV "           
026900                     PYMTREQ-RESERVATION-ID                               
027000             ADD 1 TO W-REPLAY-COUNT                                      
027100             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
027200          END-IF.                                                         
027300*                                                                         
027400*    STEP 4 - READ THE BUYER'S WALLET.                                    
027500          MOVE W-RV-USER-ID (W-RV-NX) TO W-LOOKUP-USER-ID.                
027600          PERFORM LOOK-FOR-WALLET-BY-USER-EXIT.                           
027700          IF NOT FOUND-WALT-RECORD                                        
027800             DISPLAY "*** REJECTED - NO WALLET FOR USER - "               
027900                     W-RV-USER-ID (W-RV-NX)                               
028000             ADD 1 TO W-REJECT-COUNT                                      
028100             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
028200          END-IF.                                                         
028300          SET W-WL-NX TO W-WL-FOUND-NDX.                                  
028400*                                                                         
028500*    STEPS 5-6 - ONE AUTHORITATIVE CONDITIONAL DEBIT.                     
028600          IF W-WL-BALANCE-CENTS (W-WL-NX) LESS THAN                       
028700                                       W-RV-AMOUNT-CENTS (W-RV-NX)        
028800             DISPLAY "*** REJECTED - INSUFFICIENT BALANCE - "             
028900                     W-WL-ID (W-WL-NX)                                    
029000             DISPLAY "    BALANCE " W-WL-BALANCE-CENTS (W-WL-NX)          
029100                     " REQUIRED " W-RV-AMOUNT-CENTS (W-RV-NX)             
029200             ADD 1 TO W-REJECT-COUNT                                      
029300             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
029400          END-IF.                                                         
029500          SUBTRACT W-RV-AMOUNT-CENTS (W-RV-NX)                            
029600                                  FROM W-WL-BALANCE-CENTS                 
029700                                     (W-WL-NX).                           
029800*                                                                         
029900          PERFORM 0500-POST-PAYMENT-THRU-EXIT                             
030000             THRU 0500-POST-PAYMENT-X-EXIT.                               
030100          PERFORM 0600-POST-LEDGER-THRU-EXIT                              
030200             THRU 0600-POST-LEDGER-X-EXIT.                                
030300*                                                                         
030400*    STEP 10 - RESERVATION GOES TO PAID ONLY AFTER PAYMENT AND            
030500*    LEDGER ARE BOTH POSTED.                                              
030600          SET W-RV-STAT-PAID (W-RV-NX) TO TRUE.                           
030700          ADD 1 TO W-PAID-COUNT.                                          
030800          DISPLAY "PAYMENT APPROVED - RESV " W-RV-ID (W-RV-NX)            
030900                  " PAYMENT " CONTROL-LAST-PYMT-ID.                       
031000*                                                                         
031100*    STEP 11 - SOLDOUT-RANKING TRIGGER (UNIT 5).                          
031200          PERFORM 0700-CHECK-SOLDOUT-THRU-EXIT                            
031300             THRU 0700-CHECK-SOLDOUT-X-EXIT.                              
031400*                                                                         
031500      0300-PROCESS-ONE-REQUEST-X-EXIT.                                    
031600          EXIT.                                                           
031700*                                                                         
031800*    ------------------------------------------------------------         
031900*    0400-CHECK-PAYABLE-THRU-EXIT - ONLY A HOLD IS PAYABLE.  A            
032000*    HOLD FOUND PAST ITS EXPIRY IS FLIPPED TO EXPIRED HERE, THE           
032100*    SAME EXPIRE-ON-READ BEHAVIOR EXPIRE-CONCERT-HOLDS APPLIES ON         
032200*    ITS OWN SWEEP - WHICHEVER JOB TOUCHES THE HOLD FIRST WINS.           
032300*    ------------------------------------------------------------         
032400      0400-CHECK-PAYABLE-THRU-EXIT.                                       
032500*                                                                         
032600          MOVE "N" TO W-PAYABLE-FLAG.                                     
032700          IF W-RV-STAT-HOLD (W-RV-NX)                                     
032800             IF W-RV-HOLD-EXP-14 (W-RV-NX) LESS THAN W-NOW-DTTM-14        
032900                SET W-RV-STAT-EXPIRED (W-RV-NX) TO TRUE                   
033000                DISPLAY "*** REJECTED - HOLD EXPIRED - RESV "             
033100                        W-RV-ID (W-RV-NX)                                 
033200                ADD 1 TO W-EXPIRED-COUNT                                  
033300                ADD 1 TO W-REJECT-COUNT                                   
033400             ELSE                                                         
033500                MOVE "Y" TO W-PAYABLE-FLAG                                
033600             END-IF                                                       
033700          ELSE                                                            
033800             DISPLAY "*** REJECTED - NOT PAYABLE - RESV "                 
033900                     W-RV-ID (W-RV-NX)                                    
034000             ADD 1 TO W-REJECT-COUNT                                      
034100          END-IF.                                                         
034200*                                                                         
034300      0400-CHECK-PAYABLE-X-EXIT.                                          
034400          EXIT.                                                           
034500*                                                                         
034600*    ------------------------------------------------------------         
034700*    0500-POST-PAYMENT-THRU-EXIT - ISSUES THE NEXT PAYMENT-ID FROM        
034800*    THE CONTROL RECORD AND APPENDS AN APPROVED PAYMENT-WORK-             
034900*    RECORD TO THE IN-MEMORY TABLE FOR LATER REWRITE.                     
035000*    ------------------------------------------------------------         
035100      0500-POST-PAYMENT-THRU-EXIT.                                        
035200*                                                                         
035300          ADD 1 TO CONTROL-LAST-PYMT-ID.                                  
035400          IF PYMTREQ-IDEM-KEY = SPACES                                    
035500             ADD 1 TO W-SEQ-FOR-IDEM-KEY                                  
035600             MOVE W-NOW-DTTM-14  TO W-GIK-DATE-TIME                       
035700             MOVE W-SEQ-FOR-IDEM-KEY TO W-GIK-SEQ                         
035800             MOVE W-GENERATED-IDEM-KEY TO                                 
035900                                W-PY-IDEM-KEY (W-PY-TABLE-COUNT +         
036000                                   1)                                     
036100          ELSE                                                            
036200             MOVE PYMTREQ-IDEM-KEY TO                                     
036300                                W-PY-IDEM-KEY (W-PY-TABLE-COUNT +         
036400                                   1)                                     
036500          END-IF.                                                         
036600          ADD 1 TO W-PY-TABLE-COUNT.                                      
036700          SET W-PY-NX TO W-PY-TABLE-COUNT.                                
036800          MOVE CONTROL-LAST-PYMT-ID  TO W-PY-ID (W-PY-NX).                
036900          MOVE W-RV-USER-ID (W-RV-NX)      TO W-PY-USER-ID                
037000             (W-PY-NX).                                                   
037100          MOVE W-RV-ID (W-RV-NX)      TO W-PY-RESERVATION-ID              
037200             (W-PY-NX).                                                   
037300          MOVE W-RV-AMOUNT-CENTS (W-RV-NX)                                
037400                                       TO W-PY-AMOUNT-CENTS               
037500                                          (W-PY-NX).                      
037600          SET W-PY-STAT-APPROVED (W-PY-NX) TO TRUE.                       
037700          MOVE W-NOW-DATE TO W-PY-APPROVED-DATE (W-PY-NX).                
037800          MOVE W-NOW-TIME TO W-PY-APPROVED-TIME (W-PY-NX).                
037900*                                                                         
038000      0500-POST-PAYMENT-X-EXIT.                                           
038100          EXIT.                                                           
038200*                                                                         
038300*    ------------------------------------------------------------         
038400*    0600-POST-LEDGER-THRU-EXIT - ISSUES THE NEXT LEDGER-ID AND           
038500*    WRITES ONE LEDGER-RECORD DIRECTLY TO THE OUTPUT FILE, UNLIKE         
038600*    THE PAYMENT AND RESERVATION TABLES THIS PARAGRAPH DOES NOT           
038700*    HOLD LEDGER ENTRIES IN MEMORY - THE FILE IS WRITE-ONLY, ONE          
038800*    RECORD PER SETTLEMENT, NEVER RE-READ BY THIS JOB.                    
038900*    ------------------------------------------------------------         
039000      0600-POST-LEDGER-THRU-EXIT.                                         
039100*                                                                         
039200          ADD 1 TO CONTROL-LAST-LEDGR-ID.                                 
039300          MOVE SPACES               TO LEDGER-RECORD.                     
039400          MOVE CONTROL-LAST-LEDGR-ID TO LEDGER-ID.                        
039500          MOVE W-WL-ID (W-WL-NX)     TO LEDGER-WALLET-ID.                 
039600*                                                                         
039700*    PER SPEC, LEDGER-AMOUNT = AMOUNT-CENTS IS A STRAIGHT MOVE            
039800*    EVEN THOUGH LEDGER-AMOUNT CARRIES TWO IMPLIED DECIMAL                
039900*    PLACES AND AMOUNT-CENTS CARRIES NONE - THIS MATCHES THE              
040000*    ORIGINAL SERVICE'S OWN ASSIGNMENT EXACTLY, DECIMAL POINT             
040100*    ALIGNMENT AND ALL, SO IT IS KEPT LITERAL HERE RATHER THAN            
040200*    "CORRECTED" TO A SCALED MOVE.                                        
040300          MOVE W-RV-AMOUNT-CENTS (W-RV-NX) TO LEDGER-AMOUNT.              
040400          SET LEDGER-TYPE-PAYMENT TO TRUE.                                
040500          MOVE W-NOW-DATE TO LEDGER-CHARGE-DATE.                          
040600          MOVE W-NOW-TIME TO LEDGER-CHARGE-TIME.                          
040700          WRITE LEDGER-RECORD.                                            
040800*                                                                         
040900      0600-POST-LEDGER-X-EXIT.                                            
041000          EXIT.                                                           
041100*                                                                         
041200*    ------------------------------------------------------------         
041300*    0700-CHECK-SOLDOUT-THRU-EXIT - COUNTS THE SCHEDULE'S TOTAL           
041400*    SEAT-TABLE ROWS AGAINST ITS PAID-RESERVATION COUNT.  A TIE OR        
041500*    BETTER MEANS EVERY SEAT NOW HAS A PAID RESERVATION, SO THE           
041600*    SCHEDULE IS FED TO THE SOLDOUT-RANKING LEADERBOARD.                  
041700*    ------------------------------------------------------------         
041800      0700-CHECK-SOLDOUT-THRU-EXIT.                                       
041900*                                                                         
042000          MOVE ZERO TO W-TOTAL-SEATS-FOR-SCH.                             
042100          MOVE ZERO TO W-PAID-RESV-FOR-SCH.                               
042200          MOVE 1 TO W-SEA-SUB.                                            
042300          PERFORM 0710-COUNT-ONE-SEAT-EXIT                                
042400             UNTIL W-SEA-SUB GREATER THAN W-SEAT-TABLE-COUNT.             
042500          IF W-TOTAL-SEATS-FOR-SCH = ZERO                                 
042600             GO TO 0700-CHECK-SOLDOUT-X-EXIT                              
042700          END-IF.                                                         
042800          MOVE 1 TO W-RV-SUB.                                             
042900          PERFORM 0720-COUNT-ONE-PAID-RESV-EXIT                           
043000             UNTIL W-RV-SUB GREATER THAN W-RV-TABLE-COUNT.                
043100          IF W-PAID-RESV-FOR-SCH NOT LESS THAN                            
043200             W-TOTAL-SEATS-FOR-SCH                                        
043300             MOVE W-RV-SCHEDULE-ID (W-RV-FOUND-NDX)                       
043400                                    TO W-NEW-SOLDOUT-SCHEDULE-ID          
043500             COMPUTE W-NOW-EPOCH-MS = W-NOW-DTTM-14 * 10                  
043600             MOVE W-NOW-EPOCH-MS       TO W-NEW-SOLDOUT-EPOCH-MS          
043700             PERFORM ADD-SOLDOUT-CONCERT-THRU-EXIT                        
043800                THRU ADD-SOLDOUT-CONCERT-X-EXIT                           
043900             IF RANK-IO-ERROR                                             
044000                DISPLAY "*** RANKING FILE I/O ERROR - LOGGED, "           
044100                        "PAYMENT NOT AFFECTED"                            
044200             ELSE                                                         
044300                ADD 1 TO W-SOLDOUT-COUNT                                  
044400                DISPLAY "SCHEDULE SOLD OUT - "                            
044500                        W-NEW-SOLDOUT-SCHEDULE-ID                         
044600             END-IF                                                       
044700          END-IF.                                                         
044800*                                                                         
044900      0700-CHECK-SOLDOUT-X-EXIT.                                          
045000          EXIT.                                                           
045100*                                                                         
045200*    ------------------------------------------------------------         
045300*    0710-COUNT-ONE-SEAT-EXIT - ONE ROW OF THE SEAT TABLE, TALLIED        
045400*    WHEN IT BELONGS TO THE SCHEDULE JUST PAID.                           
045500*    ------------------------------------------------------------         
045600      0710-COUNT-ONE-SEAT-EXIT.                                           
045700*                                                                         
045800          SET W-SEA-NX TO W-SEA-SUB.                                      
045900          IF W-SEA-SCHEDULE-ID (W-SEA-NX) = W-RV-SCHEDULE-ID              
046000             (W-RV-NX)                                                    
046100             ADD 1 TO W-TOTAL-SEATS-FOR-SCH.                              
046200          ADD 1 TO W-SEA-SUB.                                             
046300*                                                                         
046400*    ------------------------------------------------------------         
046500*    0720-COUNT-ONE-PAID-RESV-EXIT - ONE ROW OF THE RESERVATION           
046600*    TABLE, TALLIED WHEN IT IS ON THE SAME SCHEDULE AND ALREADY           
046700*    FLIPPED TO PAID STATUS BY THE STEP-10 MOVE ABOVE.                    
046800*    ------------------------------------------------------------         
046900      0720-COUNT-ONE-PAID-RESV-EXIT.                                      
047000*                                                                         
047100          SET W-RV-NX TO W-RV-SUB.                                        
047200          IF W-RV-SCHEDULE-ID (W-RV-NX) =                                 
047300                                  W-RV-SCHEDULE-ID                        
047400                                     (W-RV-FOUND-NDX)                     
047500             AND W-RV-STAT-PAID (W-RV-NX)                                 
047600                ADD 1 TO W-PAID-RESV-FOR-SCH.                             
047700          ADD 1 TO W-RV-SUB.                                              
047800*                                                                         
047900          COPY "PLGENERAL.CBL".                                           
048000          COPY "PLRESVIO.CBL".                                            
048100          COPY "PLPYMTIO.CBL".                                            
048200          COPY "PLWALTIO.CBL".                                            
048300          COPY "PLCONSCH.CBL".                                            
048400          COPY "PLRANKING.CBL".                                           
