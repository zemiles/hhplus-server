000100*                                                                         
000200*    RESERVE-CONCERT-SEAT                                                 
000300*                                                                         
000400      IDENTIFICATION DIVISION.                                            
000500      PROGRAM-ID.    RESERVE-CONCERT-SEAT.                                
000600      AUTHOR.        R. C. JELKS.                                         
000700      INSTALLATION.  DATA CENTER - TICKETING SYSTEMS GROUP.               
000800      DATE-WRITTEN.  03/21/1988.                                          
000900      DATE-COMPILED.                                                      
001000      SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.              
001100*                                                                         
001200*    -------------------------- HISTORY --------------------------        
001300*    03/21/88  RCJ  TKT-0002  ORIGINAL - ONE SEAT-HOLD REQUEST PER        
001400*                              RESV-REQUEST-FILE CARD.                    
001500*    10/14/88  RCJ  TKT-0026  ADDED IDEMPOTENCY-KEY REPLAY CHECK.         
001600*    04/03/90  DKM  TKT-0091  ADDED ACTIVE-HOLD SCAN (SEAT-STATUS         
001700*                              ALONE WAS NOT ENOUGH - SEE TKT-0091        
001800*                              INCIDENT WRITE-UP).                        
001900*    12/29/98  PLW  TKT-0233  Y2K - HOLD-EXPIRES NOW CCYYMMDD,            
002000*                              HHMMSS, ROLLOVER RE-VERIFIED ACROSS        
002100*                              THE CENTURY BOUNDARY.                      
002200*    07/11/03  SGH  TKT-0301  GENERATE AN IDEMPOTENCY-KEY WHEN THE        
002300*                              REQUEST CARD LEAVES IT BLANK.              
002400*    08/28/03  SGH  TKT-0309  REVIEWED AGAINST THE WIDENED FDRESV         
002500*                              AUDIT FIELDS ADDED UNDER TKT-0166 -        
002600*                              THE CREATED/LAST-UPD STAMPS ARE            
002700*                              MAINTAINED BY THE ON-LINE SERVICE          
002800*                              ONLY, NOT THIS BATCH HOLD JOB, SO          
002900*                              NO CODE CHANGE WAS NEEDED HERE.            
003000*                                                                         
003100      ENVIRONMENT DIVISION.                                               
003200      CONFIGURATION SECTION.                                              
003300      SPECIAL-NAMES.                                                      
003400          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
003500                 OFF STATUS IS SW-NORMAL-RUN.                             
003600*                                                                         
003700      INPUT-OUTPUT SECTION.                                               
003800      FILE-CONTROL.                                                       
003900*        THREE MASTER FILES (READ-ONLY THIS RUN), THE INCOMING            
004000*        HOLD-REQUEST TRANSACTION FILE, THE RESERVATION FILE              
004100*        THIS JOB OWNS, AND THE SHARED RUN-CONTROL FILE.                  
004200          COPY "SLCONCRT.CBL".                                            
004300          COPY "SLSCHED.CBL".                                             
004400          COPY "SLSEAT.CBL".                                              
004500          COPY "SLRESV.CBL".                                              
004600          COPY "SLRESVIN.CBL".                                            
004700          COPY "SLCONTRL.CBL".                                            
004800*                                                                         
004900      DATA DIVISION.                                                      
005000      FILE SECTION.                                                       
005100          COPY "FDCONCRT.CBL".                                            
005200          COPY "FDSCHED.CBL".                                             
005300          COPY "FDSEAT.CBL".                                              
005400          COPY "FDRESV.CBL".                                              
005500          COPY "FDRESVIN.CBL".                                            
005600          COPY "FDCONTRL.CBL".                                            
005700*                                                                         
005800      WORKING-STORAGE SECTION.                                            
005900*                                                                         
006000          COPY "WSSTAT.CBL".                                              
006100          COPY "WSBANNER.CBL".                                            
006200          COPY "WSDATE.CBL".                                              
006300*        IN-MEMORY COPIES OF THE THREE MASTER FILES, PLUS THE             
006400*        RESERVATION TABLE THIS JOB REWRITES AT THE END.                  
006500          COPY "WSCONTAB.CBL".                                            
006600          COPY "WSSCHTAB.CBL".                                            
006700          COPY "WSSEATAB.CBL".                                            
006800          COPY "WSRESVTB.CBL".                                            
006900*                                                                         
007000*        RUN COUNTERS, DISPLAYED AT STOP RUN.                             
007100          77  W-REQUEST-COUNT            PIC 9(5) COMP VALUE ZERO.        
007200          77  W-HOLD-COUNT               PIC 9(5) COMP VALUE ZERO.        
007300          77  W-REJECT-COUNT             PIC 9(5) COMP VALUE ZERO.        
007400          77  W-REPLAY-COUNT             PIC 9(5) COMP VALUE ZERO.        
007500*                                                                         
007600*        USED ONLY WHEN THE REQUEST CARD LEAVES IDEM-KEY BLANK -          
007700*        SEE TKT-0301.  "GEN-" PREFIX KEEPS GENERATED KEYS FROM           
007800*        EVER COLLIDING WITH AN ON-LINE-ISSUED UUID.                      
007900          77  W-SEQ-FOR-IDEM-KEY         PIC 9(5) COMP VALUE ZERO.        
008000          01  W-GENERATED-IDEM-KEY.                                       
008100              05  FILLER                 PIC X(4) VALUE "GEN-".           
008200              05  W-GIK-DATE-TIME        PIC 9(14).                       
008300              05  FILLER                 PIC X.                           
008400              05  W-GIK-SEQ              PIC 9(5).                        
008500              05  FILLER                 PIC X(12) VALUE SPACES.          
008600*                                                                         
008700*        SUBSCRIPTS INTO THE CONCERT AND SCHEDULE TABLES, SET             
008800*        WHILE PRICING THE NEW HOLD IN 0500.                              
008900          77  W-CT-FOUND-NDX             PIC 9(5) COMP.                   
009000          77  W-SCH-FOUND-NDX            PIC 9(5) COMP.                   
009100*                                                                         
009200      PROCEDURE DIVISION.                                                 
009300*                                                                         
009400*    ------------------------------------------------------------         
009500*    0100-MAIN-CONTROL - LOAD ALL FOUR MASTER TABLES, THEN READ           
009600*    THE RESV-REQUEST-FILE ONE CARD AT A TIME, DISPATCHING EACH           
009700*    TO 0300 BELOW.  TABLES ARE REWRITTEN WHOLE AT THE END.               
009800*    ------------------------------------------------------------         
009900      0100-MAIN-CONTROL.                                                  
010000*                                                                         
010100          MOVE "RESERVE-CONCERT-SEAT - SEAT HOLD CREATION"                
010200                                       TO W-PROGRAM-BANNER.               
010300          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
010400          ACCEPT W-NOW-TIME FROM TIME.                                    
010500          PERFORM PRINT-RUN-BANNER-EXIT.                                  
010600          PERFORM LOAD-MONTH-TABLE-THRU-EXIT                              
010700             THRU LOAD-MONTH-TABLE-X-EXIT.                                
010800          PERFORM ADD-TEN-MINUTES-TO-NOW-THRU-EXIT                        
010900             THRU ADD-TEN-MINUTES-TO-NOW-X-EXIT.                          
011000*                                                                         
011100          PERFORM 0110-READ-CONTROL-RECORD-THRU-EXIT                      
011200             THRU 0110-READ-CONTROL-RECORD-X-EXIT.                        
011300          PERFORM LOAD-CONCERT-TABLE-THRU-EXIT                            
011400             THRU LOAD-CONCERT-TABLE-X-EXIT.                              
011500          PERFORM LOAD-SCHEDULE-TABLE-THRU-EXIT                           
011600             THRU LOAD-SCHEDULE-TABLE-X-EXIT.                             
011700          PERFORM LOAD-SEAT-TABLE-THRU-EXIT                               
011800             THRU LOAD-SEAT-TABLE-X-EXIT.                                 
011900          PERFORM LOAD-RESERVATION-TABLE-THRU-EXIT                        
012000             THRU LOAD-RESERVATION-TABLE-X-EXIT.                          
012100*                                                                         
012200          OPEN INPUT RESV-REQUEST-FILE.                                   
012300          IF WS-RESVREQ-FILE-STATUS NOT = "00"                            
012400             MOVE "UNABLE TO OPEN RESV-REQUEST-FILE"                      
012500                                       TO W-FATAL-ERROR-TEXT              
012600             PERFORM FATAL-ERROR-ABORT-EXIT.                              
012700          PERFORM 0200-READ-AND-PROCESS-EXIT                              
012800             UNTIL WS-RESVREQ-FILE-STATUS = "10".                         
012900          CLOSE RESV-REQUEST-FILE.                                        
013000*                                                                         
013100          PERFORM REWRITE-SEAT-TABLE-THRU-EXIT                            
013200             THRU REWRITE-SEAT-TABLE-X-EXIT.                              
013300          PERFORM REWRITE-RESERVATION-TABLE-THRU-EXIT                     
013400             THRU REWRITE-RESERVATION-TABLE-X-EXIT.                       
013500          PERFORM 0190-REWRITE-CONTROL-RECORD-THRU-EXIT                   
013600             THRU 0190-REWRITE-CONTROL-RECORD-X-EXIT.                     
013700*                                                                         
013800          DISPLAY "RESERVE-CONCERT-SEAT - REQUESTS READ:  "               
013900                  W-REQUEST-COUNT.                                        
014000          DISPLAY "RESERVE-CONCERT-SEAT - HOLDS CREATED:  "               
014100                  W-HOLD-COUNT.                                           
014200          DISPLAY "RESERVE-CONCERT-SEAT - IDEM REPLAYS:   "               
014300                  W-REPLAY-COUNT.                                         
014400          DISPLAY "RESERVE-CONCERT-SEAT - REQUESTS REJECTED: "            
014500                  W-REJECT-COUNT.                                         
014600          STOP RUN.                                                       
014700*                                                                         
014800*    ------------------------------------------------------------         
014900*    0110-READ-CONTROL-RECORD-THRU-EXIT - CONTROL-FILE MUST               
015000*    ALREADY EXIST (RUN CONTROL-FILE-MAINTENANCE FIRST) SINCE             
015100*    THIS JOB NEEDS THE CURRENT LAST-RESV-ID TO HAND OUT NEW              
015200*    RESERVATION-IDS.                                                     
015300*    ------------------------------------------------------------         
015400      0110-READ-CONTROL-RECORD-THRU-EXIT.                                 
015500*                                                                         
015600          OPEN INPUT CONTROL-FILE.                                        
015700          IF WS-CONTROL-FILE-STATUS NOT = "00"                            
015800             MOVE "CONTROL-FILE NOT INITIALIZED - RUN TKT-0233"           
015900                                       TO W-FATAL-ERROR-TEXT              
016000             PERFORM FATAL-ERROR-ABORT-EXIT.                              
016100          READ CONTROL-FILE                                               
016200             AT END                                                       
016300                MOVE "CONTROL-FILE HAS NO RECORD"                         
016400                                       TO W-FATAL-ERROR-TEXT              
016500                PERFORM FATAL-ERROR-ABORT-EXIT                            
016600          END-READ.                                                       
016700          CLOSE CONTROL-FILE.                                             
016800*                                                                         
016900      0110-READ-CONTROL-RECORD-X-EXIT.                                    
017000          EXIT.                                                           
017100*                                                                         
017200*    ------------------------------------------------------------         
017300*    0190-REWRITE-CONTROL-RECORD-THRU-EXIT - WRITE BACK THE               
017400*    ADVANCED LAST-RESV-ID SO THE NEXT RUN PICKS UP WHERE THIS            
017500*    ONE LEFT OFF.                                                        
017600*    ------------------------------------------------------------         
017700      0190-REWRITE-CONTROL-RECORD-THRU-EXIT.                              
017800*                                                                         
017900          OPEN OUTPUT CONTROL-FILE.                                       
018000          MOVE W-NOW-DATE TO CONTROL-RUN-DATE.                            
018100          MOVE W-NOW-TIME TO CONTROL-RUN-TIME.                            
018200          WRITE CONTROL-RECORD.                                           
018300          CLOSE CONTROL-FILE.                                             
018400*                                                                         
018500      0190-REWRITE-CONTROL-RECORD-X-EXIT.                                 
018600          EXIT.                                                           
018700*                                                                         
018800*    ------------------------------------------------------------         
018900*    0200-READ-AND-PROCESS-EXIT - ONE REQUEST CARD IN, ONE HOLD           
019000*    ATTEMPT OUT.                                                         
019100*    ------------------------------------------------------------         
019200      0200-READ-AND-PROCESS-EXIT.                                         
019300*                                                                         
019400          READ RESV-REQUEST-FILE                                          
019500             AT END MOVE "10" TO WS-RESVREQ-FILE-STATUS                   
019600             NOT AT END                                                   
019700                ADD 1 TO W-REQUEST-COUNT                                  
019800                PERFORM 0300-PROCESS-ONE-REQUEST-THRU-EXIT                
019900                   THRU 0300-PROCESS-ONE-REQUEST-X-EXIT                   
020000          END-READ.                                                       
020100*                                                                         
020200*    ------------------------------------------------------------         
020300*    0300-PROCESS-ONE-REQUEST-THRU-EXIT - IDEMPOTENCY REPLAY              
020400*    CHECK FIRST (TKT-0026), THEN SEAT AVAILABILITY (0400), THEN          
020500*    ACTIVE-HOLD CHECK (TKT-0091), THEN CREATE THE HOLD (0500).           
020600*    ANY FAILED CHECK REJECTS THE CARD AND MOVES ON - ONE BAD             
020700*    CARD NEVER STOPS THE REST OF THE DECK.                               
020800*    ------------------------------------------------------------         
020900      0300-PROCESS-ONE-REQUEST-THRU-EXIT.                                 
021000*                                                                         
021100          MOVE RESVREQ-IDEM-KEY TO W-LOOKUP-IDEM-KEY.                     
021200          IF W-LOOKUP-IDEM-KEY NOT = SPACES                               
021300             PERFORM LOOK-FOR-RESV-BY-IDEM-THRU-EXIT                      
021400                THRU LOOK-FOR-RESV-BY-IDEM-X-EXIT                         
021500             IF FOUND-RESV-RECORD                                         
021600                ADD 1 TO W-REPLAY-COUNT                                   
021700                DISPLAY "IDEMPOTENCY REPLAY - RESERVATION-ID "            
021800                        W-RV-ID (W-RV-FOUND-NDX) " UNCHANGED"             
021900                GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                     
022000             END-IF                                                       
022100          END-IF.                                                         
022200*                                                                         
022300          PERFORM 0400-CHECK-SEAT-AVAILABLE-THRU-EXIT                     
022400             THRU 0400-CHECK-SEAT-AVAILABLE-X-EXIT.                       
022500          IF NOT FOUND-SEAT-RECORD                                        
022600             ADD 1 TO W-REJECT-COUNT                                      
022700             DISPLAY "REJECTED - SEAT " RESVREQ-SEAT-ID                   
022800                     " NOT ON FILE OR ALREADY TAKEN"                      
022900             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT.                       
023000*                                                                         
023100          MOVE RESVREQ-SEAT-ID TO W-LOOKUP-SEAT-ID.                       
023200          PERFORM LOOK-FOR-ACTIVE-HOLD-BY-SEAT-EXIT.                      
023300          IF FOUND-ACTIVE-HOLD                                            
023400             ADD 1 TO W-REJECT-COUNT                                      
023500             DISPLAY "REJECTED - SEAT " RESVREQ-SEAT-ID                   
023600                     " ALREADY HAS AN ACTIVE HOLD"                        
023700             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT.                       
023800*                                                                         
023900          PERFORM 0500-CREATE-HOLD-THRU-EXIT                              
024000             THRU 0500-CREATE-HOLD-X-EXIT.                                
024100*                                                                         
024200      0300-PROCESS-ONE-REQUEST-X-EXIT.                                    
024300          EXIT.                                                           
024400*                                                                         
024500*    ------------------------------------------------------------         
024600*    0400-CHECK-SEAT-AVAILABLE-THRU-EXIT - THE SEAT MUST EXIST            
024700*    AND MUST STILL SHOW NON-RESERVATION.  BINARY SEARCH SINCE            
024800*    THE SEAT TABLE IS LOADED IN SEAT-ID ORDER.                           
024900*    ------------------------------------------------------------         
025000      0400-CHECK-SEAT-AVAILABLE-THRU-EXIT.                                
025100*                                                                         
025200          MOVE "N" TO W-FOUND-SEAT-RECORD.                                
025300          SET W-SEA-NX TO 1.                                              
025400          SEARCH ALL W-SEA-ENTRY                                          
025500             AT END NEXT SENTENCE                                         
025600             WHEN W-SEA-SEAT-ID (W-SEA-NX) = RESVREQ-SEAT-ID              
025700                IF W-SEA-NON-RESERVED (W-SEA-NX)                          
025800                   MOVE "Y" TO W-FOUND-SEAT-RECORD                        
025900                END-IF.                                                   
026000*                                                                         
026100      0400-CHECK-SEAT-AVAILABLE-X-EXIT.                                   
026200          EXIT.                                                           
026300*                                                                         
026400*    ------------------------------------------------------------         
026500*    0500-CREATE-HOLD-THRU-EXIT - PRICE THE SEAT FROM ITS                 
026600*    SCHEDULE, ASSIGN THE NEXT RESERVATION-ID, BUILD OR CARRY             
026700*    FORWARD THE IDEMPOTENCY KEY, APPEND THE NEW HOLD ROW, AND            
026800*    FLIP THE SEAT TO RESERVED - ALL FIVE STEPS OR NONE, THIS             
026900*    PARAGRAPH DOES NOT LEAVE A PARTIAL HOLD BEHIND.                      
027000*    ------------------------------------------------------------         
027100      0500-CREATE-HOLD-THRU-EXIT.                                         
027200*                                                                         
027300*         ------------- AMOUNT-CENTS FROM PRICE ------------              
027400          SET W-SCH-NX TO 1.                                              
027500          SEARCH ALL W-SCH-ENTRY                                          
027600             AT END                                                       
027700                MOVE "SCHEDULE NOT FOUND FOR SEAT ON HOLD"                
027800                                       TO W-FATAL-ERROR-TEXT              
027900                PERFORM FATAL-ERROR-ABORT-EXIT                            
028000             WHEN W-SCH-SCHEDULE-ID (W-SCH-NX)                            
028100                                = W-SEA-SCHEDULE-ID (W-SEA-NX)            
028200                SET W-SCH-FOUND-NDX TO W-SCH-NX.                          
028300          COMPUTE W-RV-AMOUNT-CENTS (W-RV-TABLE-COUNT + 1) =              
028400                  W-SCH-PRICE (W-SCH-FOUND-NDX) * 100.                    
028500*                                                                         
028600*         ------------- ASSIGN THE NEXT RESERVATION-ID -----------        
028700          ADD 1 TO CONTROL-LAST-RESV-ID.                                  
028800*                                                                         
028900*         ------------- BUILD OR KEEP THE IDEMPOTENCY KEY --------        
029000          IF RESVREQ-IDEM-KEY = SPACES                                    
029100             ADD 1 TO W-SEQ-FOR-IDEM-KEY                                  
029200             MOVE W-NOW-DATE-TIME TO W-GIK-DATE-TIME                      
029300             MOVE W-SEQ-FOR-IDEM-KEY TO W-GIK-SEQ                         
029400             MOVE W-GENERATED-IDEM-KEY TO W-RV-IDEM-KEY                   
029500                                          (W-RV-TABLE-COUNT + 1)          
029600          ELSE                                                            
029700             MOVE RESVREQ-IDEM-KEY TO W-RV-IDEM-KEY                       
029800                                          (W-RV-TABLE-COUNT + 1)          
029900          END-IF.                                                         
030000*                                                                         
030100*         ------------- APPEND THE NEW HOLD TO THE TABLE ---------        
030200          ADD 1 TO W-RV-TABLE-COUNT.                                      
030300          SET W-RV-NX TO W-RV-TABLE-COUNT.                                
030400          MOVE CONTROL-LAST-RESV-ID    TO W-RV-ID (W-RV-NX).              
030500          MOVE RESVREQ-USER-ID         TO W-RV-USER-ID (W-RV-NX).         
030600          MOVE W-SEA-SCHEDULE-ID (W-SEA-NX)                               
030700                                   TO W-RV-SCHEDULE-ID (W-RV-NX).         
030800          MOVE RESVREQ-SEAT-ID         TO W-RV-SEAT-ID (W-RV-NX).         
030900          SET W-RV-STAT-HOLD (W-RV-NX) TO TRUE.                           
031000          MOVE W-EXPIRY-DATE                                              
031100                             TO W-RV-HOLD-EXP-DATE (W-RV-NX).             
031200          MOVE W-EXPIRY-TIME                                              
031300                             TO W-RV-HOLD-EXP-TIME (W-RV-NX).             
031400*                                                                         
031500*         ------------- FLIP THE SEAT TO TAKEN ------------------         
031600          SET W-SEA-RESERVED (W-SEA-NX) TO TRUE.                          
031700*                                                                         
031800          ADD 1 TO W-HOLD-COUNT.                                          
031900          DISPLAY "HOLD CREATED - RESERVATION-ID "                        
032000                  CONTROL-LAST-RESV-ID " SEAT " RESVREQ-SEAT-ID           
032100                  " EXPIRES " W-EXPIRY-DATE "/" W-EXPIRY-TIME.            
032200*                                                                         
032300      0500-CREATE-HOLD-X-EXIT.                                            
032400          EXIT.                                                           
032500*                                                                         
032600          COPY "PLGENERAL.CBL".                                           
032700          COPY "PLDATE.CBL".                                              
032800          COPY "PLCONSCH.CBL".                                            
032900          COPY "PLRESVIO.CBL".                                            
