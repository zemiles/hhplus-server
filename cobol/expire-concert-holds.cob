000100*                                                                         
000200*    EXPIRE-CONCERT-HOLDS                                                 
000300*                                                                         
000400*    PERIODIC SWEEP OVER THE WHOLE RESERVATION FILE - ANY ROW             
000500*    STILL SHOWING HOLD PAST ITS HOLD-EXPIRES STAMP IS FLIPPED TO         
000600*    EXPIRED.  ON-LINE THIS RAN EVERY SIXTY SECONDS; HERE IT IS           
000700*    ONE RUN OF THIS JOB, SCHEDULED BY THE OPERATOR (OR THE JOB           
000800*    SCHEDULER) AS OFTEN AS THAT CADENCE IS WANTED.  SEAT-STATUS          
000900*    IS DELIBERATELY LEFT ALONE BY THIS SWEEP - IT ONLY EVER GOES         
001000*    BACK TO NON-RESERVATION THROUGH A NEW RESERVE-CONCERT-SEAT           
001100*    RUN FINDING THE OLD HOLD GONE, SAME AS THE ORIGINAL SERVICE.         
001200*                                                                         
001300      IDENTIFICATION DIVISION.                                            
001400      PROGRAM-ID. EXPIRE-CONCERT-HOLDS.                                   
001500      AUTHOR. R. C. JELKS.                                                
001600      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
001700      DATE-WRITTEN. 04/18/1988.                                           
001800      DATE-COMPILED.                                                      
001900      SECURITY. UNCLASSIFIED.                                             
002000*                                                                         
002100*    CHANGE-LOG                                                           
002200*    -----------------------------------------------------------          
002300*    04/18/88  RCJ  TKT-0006  ORIGINAL PROGRAM - BULK HOLD-EXPIRY         
002400*                              SWEEP OVER RESERVATION-FILE.               
002500*    12/29/98  PLW  TKT-0233  Y2K - COMPARE NOW USES THE 14-DIGIT         
002600*                              CCYYMMDDHHMMSS REDEFINE, VERIFIED.         
002700*    07/11/03  SGH  TKT-0303  A BAD RECORD IN THE TABLE NO LONGER         
002800*                              ABORTS THE WHOLE SWEEP - LOGGED AND        
002900*                              SKIPPED, REST OF FILE KEEPS GOING.         
003000*    08/25/03  SGH  TKT-0307  CONFIRMED SEAT-STATUS IS NEVER              
003100*                              TOUCHED BY THIS SWEEP, PER THE             
003200*                              ORIGINAL DESIGN NOTE ABOVE - CAME          
003300*                              UP AGAIN IN THE COMPTROLLER AUDIT.         
003400*    -----------------------------------------------------------          
003500*                                                                         
003600      ENVIRONMENT DIVISION.                                               
003700      CONFIGURATION SECTION.                                              
003800      SOURCE-COMPUTER. IBM-370.                                           
003900      OBJECT-COMPUTER. IBM-370.                                           
004000      SPECIAL-NAMES.                                                      
004100          C01 IS TOP-OF-FORM                                              
004200          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
004300                 OFF STATUS IS SW-NORMAL-RUN.                             
004400      INPUT-OUTPUT SECTION.                                               
004500      FILE-CONTROL.                                                       
004600          COPY "SLRESV.CBL".                                              
004700*                                                                         
004800      DATA DIVISION.                                                      
004900      FILE SECTION.                                                       
005000          COPY "FDRESV.CBL".                                              
005100*                                                                         
005200      WORKING-STORAGE SECTION.                                            
005300          COPY "WSSTAT.CBL".                                              
005400          COPY "WSBANNER.CBL".                                            
005500          COPY "WSDATE.CBL".                                              
005600          COPY "WSRESVTB.CBL".                                            
005700*                                                                         
005800*        COUNT OF HOLDS FLIPPED TO EXPIRED THIS RUN.                      
005900          77  W-EXPIRED-COUNT PIC 9(5) COMP VALUE ZERO.                   
006000*        COUNT OF ROWS SKIPPED BECAUSE STATUS WAS NON-NUMERIC -           
006100*        SEE TKT-0303, SHOULD NORMALLY STAY AT ZERO.                      
006200          77  W-BAD-RECORD-COUNT PIC 9(5) COMP VALUE ZERO.                
006300*                                                                         
006400      PROCEDURE DIVISION.                                                 
006500*                                                                         
006600*    ------------------------------------------------------------         
006700*    0100-MAIN-CONTROL - LOAD THE WHOLE RESERVATION-FILE INTO             
006800*    THE TABLE, SWEEP EVERY ROW ONCE, REWRITE THE FILE, REPORT.           
006900*    ------------------------------------------------------------         
007000      0100-MAIN-CONTROL.                                                  
007100*                                                                         
007200          MOVE "EXPIRE-CONCERT-HOLDS - HOLD-EXPIRY SWEEP"                 
007300                                             TO W-PROGRAM-BANNER.         
007400          PERFORM PRINT-RUN-BANNER-EXIT.                                  
007500          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
007600          ACCEPT W-NOW-TIME FROM TIME.                                    
007700*                                                                         
007800          PERFORM LOAD-RESERVATION-TABLE-THRU-EXIT                        
007900             THRU LOAD-RESERVATION-TABLE-X-EXIT.                          
008000          MOVE 1 TO W-RV-SUB.                                             
008100          PERFORM 0200-CHECK-ONE-RESERVATION-THRU-EXIT                    
008200             THRU 0200-CHECK-ONE-RESERVATION-X-EXIT                       
008300             UNTIL W-RV-SUB GREATER THAN W-RV-TABLE-COUNT.                
008400          PERFORM REWRITE-RESERVATION-TABLE-THRU-EXIT                     
008500             THRU REWRITE-RESERVATION-TABLE-X-EXIT.                       
008600*                                                                         
008700          DISPLAY "RESERVATIONS EXAMINED: " W-RV-TABLE-COUNT.             
008800          DISPLAY "HOLDS EXPIRED THIS RUN: " W-EXPIRED-COUNT.             
008900          IF W-BAD-RECORD-COUNT GREATER THAN ZERO                         
009000             DISPLAY "*** " W-BAD-RECORD-COUNT                            
009100                     " RECORD(S) SKIPPED - SEE LOG ABOVE".                
009200          STOP RUN.                                                       
009300*                                                                         
009400*    ------------------------------------------------------------         
009500*    0200-CHECK-ONE-RESERVATION-THRU-EXIT - ONE TABLE ROW.  A             
009600*    ROW IS EXPIRED ONLY WHEN IT IS STILL HOLD AND ITS 14-DIGIT           
009700*    HOLD-EXPIRES STAMP IS STRICTLY BEHIND NOW - A HOLD EXPIRING          
009800*    IN THE SAME SECOND THIS JOB RUNS SURVIVES ONE MORE SWEEP.            
009900*    ------------------------------------------------------------         
010000      0200-CHECK-ONE-RESERVATION-THRU-EXIT.                               
010100*                                                                         
010200          SET W-RV-NX TO W-RV-SUB.                                        
010300*        TKT-0303 - A ROW WHOSE STATUS DIGIT GOT CLOBBERED (BAD           
010400*        TAPE, PARTIAL WRITE) IS LOGGED AND SKIPPED INSTEAD OF            
010500*        ABENDING THE WHOLE SWEEP.                                        
010600          IF W-RV-STATUS (W-RV-NX) NOT NUMERIC                            
010700             DISPLAY "*** BAD STATUS ON RESERVATION - SUBSCRIPT "         
010800                     W-RV-SUB " - SKIPPED, SWEEP CONTINUES"               
010900             ADD 1 TO W-BAD-RECORD-COUNT                                  
011000             GO TO 0200-CHECK-ONE-RESERVATION-X-EXIT                      
011100          END-IF.                                                         
011200          IF W-RV-STAT-HOLD (W-RV-NX)                                     
011300             AND W-RV-HOLD-EXP-14 (W-RV-NX) LESS THAN                     
011400                W-NOW-DTTM-14                                             
011500                SET W-RV-STAT-EXPIRED (W-RV-NX) TO TRUE                   
011600                ADD 1 TO W-EXPIRED-COUNT                                  
011700          END-IF.                                                         
011800*                                                                         
011900      0200-CHECK-ONE-RESERVATION-X-EXIT.                                  
012000          EXIT.                                                           
012100*        LOOP INCREMENT LIVES HERE, AFTER THE EXIT STATEMENT, SO          
012200*        BOTH THE NORMAL FALL-THROUGH AND THE GO-TO ABOVE REACH           
012300*        IT - EXIT ITSELF IS A NO-OP, NOT A PARAGRAPH RETURN.             
012400          ADD 1 TO W-RV-SUB.                                              
012500*                                                                         
012600          COPY "PLGENERAL.CBL".                                           
012700          COPY "PLRESVIO.CBL".                                            
