000100*                                                                         
000200*    CONCERT-BATCH-SYSTEM                                                 
000300*                                                                         
000400      IDENTIFICATION DIVISION.                                            
000500      PROGRAM-ID.    CONCERT-BATCH-SYSTEM.                                
000600      AUTHOR.        R. C. JELKS.                                         
000700      INSTALLATION.  DATA CENTER - TICKETING SYSTEMS GROUP.               
000800      DATE-WRITTEN.  03/14/1988.                                          
000900      DATE-COMPILED.                                                      
001000      SECURITY.      UNCLASSIFIED - INTERNAL BATCH USE ONLY.              
001100*                                                                         
001200*    -------------------------- HISTORY --------------------------        
001300*    03/14/88  RCJ  TKT-0001  ORIGINAL BATCH DRIVER, REPLACES             
001400*                              THE OPERATOR MENU WITH A ONE-CARD          
001500*                              FUNCTION SELECT FOR UNATTENDED RUN.        
001600*    07/02/88  RCJ  TKT-0018  ADDED FUNCTION 3 (EXPIRE HOLDS).            
001700*    11/29/89  DKM  TKT-0077  ADDED FUNCTION 4 (PAYMENT SUITE).           
001800*    02/06/91  DKM  TKT-0102  ADDED FUNCTION 5 (RANKING REPORT).          
001900*    08/19/93  DKM  TKT-0159  ADDED FUNCTION 6 (SCHEDULE LISTING).        
002000*    01/04/95  PLW  TKT-0201  ADDED FUNCTION 0 (CONTROL-FILE MTCE)        
002100*                              AND FUNCTION 9 (WALLET MTCE).              
002200*    12/29/98  PLW  TKT-0233  Y2K - RUN-DATE NOW CCYYMMDD                 
002300*                              THROUGHOUT, NO MORE 2-DIGIT YEAR.          
002400*    06/17/02  SGH  TKT-0288  INVALID FUNCTION CODE NOW ABENDS            
002500*                              THE RUN INSTEAD OF LOOPING.                
002600*    08/04/03  SGH  TKT-0304  FUNCTION 6/7 NEVER ISSUED TO OPS -          
002700*                              RENUMBERED CONTROL-MTCE/WALLET-MTCE        
002800*                              BACK TO THE 0/9 CODES ORIGINALLY           
002900*                              DOCUMENTED UNDER TKT-0201, PER THE         
003000*                              OPERATOR JOB-CARD DECK.                    
003100*    08/18/03  SGH  TKT-0305  JOBCARD-OPERATOR-NOTE AND JOBCARD-          
003200*                              RERUN-DATE-OVERRIDE BELOW WERE             
003300*                              ADDED YEARS AGO ALONGSIDE THE              
003400*                              UPSI-0 RERUN SWITCH BUT NEVER              
003500*                              MADE IT INTO THIS LOG - DOCUMENTED         
003600*                              NOW SO THE NEXT PROGRAMMER STOPS           
003700*                              ASKING WHERE THEY CAME FROM.               
003800*    09/02/03  SGH  TKT-0313  DISPATCH-PARAGRAPH COMMENTS BELOW           
003900*                              HAD THE PROGRAM-CROSS-REFERENCE            
004000*                              NUMBERS OUT OF STEP WITH THE               
004100*                              ANALYST'S DESIGN NOTES - RENUMBERED        
004200*                              TO MATCH, NO CODE CHANGE.                  
004300*                                                                         
004400*    THIS IS THE SOLE ENTRY POINT FOR THE TICKETING BATCH SUITE.          
004500*    OPERATIONS PUNCHES (OR KEYS, ON THE NEWER 3270 STREAM) ONE           
004600*    JOBCARD-RECORD PER SUB-JOB WANTED THIS RUN, IN THE ORDER             
004700*    THE SUB-JOBS SHOULD FIRE - THIS PROGRAM DOES NOT RESEQUENCE          
004800*    THEM.  EACH CARD RESULTS IN EXACTLY ONE CALL BELOW.                  
004900*                                                                         
005000      ENVIRONMENT DIVISION.                                               
005100      CONFIGURATION SECTION.                                              
005200      SPECIAL-NAMES.                                                      
005300*        UPSI-0 IS SET BY THE OPERATOR ON THE EXEC CARD WHEN A            
005400*        JOB STEP IS BEING RERUN AFTER AN ABEND - CHECKED BY THE          
005500*        SUB-PROGRAMS THEMSELVES, NOT BY THIS DRIVER.                     
005600          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
005700                 OFF STATUS IS SW-NORMAL-RUN.                             
005800*                                                                         
005900      INPUT-OUTPUT SECTION.                                               
006000      FILE-CONTROL.                                                       
006100*                                                                         
006200*        JOBCARD-FILE IS THE ONE-CARD-PER-SUB-JOB CONTROL DECK            
006300*        FOR THIS RUN - NOT TO BE CONFUSED WITH CONTROL-FILE,             
006400*        WHICH HOLDS THE SURROGATE-KEY COUNTERS.                          
006500          SELECT JOBCARD-FILE ASSIGN TO "JOBCARD"                         
006600                 ORGANIZATION IS SEQUENTIAL                               
006700                 FILE STATUS IS WS-JOBCARD-FILE-STATUS.                   
006800*                                                                         
006900      DATA DIVISION.                                                      
007000      FILE SECTION.                                                       
007100*                                                                         
007200          FD  JOBCARD-FILE                                                
007300              LABEL RECORDS ARE STANDARD.                                 
007400          01  JOBCARD-RECORD.                                             
007500*            ---------- FUNCTION SELECT (COLUMN 1) ----------             
007600              05  JOBCARD-FUNCTION       PIC 9(1).                        
007700                  88  JOBCARD-RESERVE        VALUE 1.                     
007800                  88  JOBCARD-PAYMENT-SUITE  VALUE 2.                     
007900                  88  JOBCARD-EXPIRE-HOLDS   VALUE 3.                     
008000                  88  JOBCARD-RANKING-RPT    VALUE 4.                     
008100                  88  JOBCARD-SCHEDULE-RPT   VALUE 5.                     
008200                  88  JOBCARD-CONTROL-MTCE   VALUE 0.                     
008300                  88  JOBCARD-WALLET-MTCE    VALUE 9.                     
008400                  88  JOBCARD-FUNCTION-VALID VALUE 0 THRU 5, 9.           
008500*                                                                         
008600*        --------- REDEFINE FOR RAW-CARD ECHO ON REJECT ---------         
008700              05  FILLER REDEFINES JOBCARD-FUNCTION.                      
008800                  10  JOBCARD-FUNCTION-X     PIC X(1).                    
008900              05  JOBCARD-CARD-TAIL      PIC X(79).                       
009000*                                                                         
009100*        --------- REDEFINE FOR OPERATOR RERUN OVERRIDE ---------         
009200*        JOBCARD-OPERATOR-NOTE IS FREE-FORM TEXT FOR THE JOB LOG          
009300*        (E.G. "RERUN OF 08/03 ABEND, STEP 4").  JOBCARD-RERUN-           
009400*        DATE-OVERRIDE, WHEN NON-ZERO, TELLS EXPIRE-CONCERT-              
009500*        HOLDS AND PROCESS-SEAT-PAYMENT TO COMPARE AGAINST THAT           
009600*        CCYYMMDD INSTEAD OF TODAY'S DATE - USED WHEN RERUNNING           
009700*        A MISSED NIGHT'S BATCH THE FOLLOWING MORNING.                    
009800              05  FILLER REDEFINES JOBCARD-CARD-TAIL.                     
009900                  10  JOBCARD-OPERATOR-NOTE       PIC X(30).              
010000                  10  JOBCARD-RERUN-DATE-OVERRIDE PIC 9(8).               
010100                  10  FILLER                      PIC X(41).              
010200*                                                                         
010300*        --------- REDEFINE FOR VERBATIM JOB-LOG IMAGE ---------          
010400*        USED ONLY WHEN A CARD IS REJECTED, SO THE OFFENDING              
010500*        80-BYTE IMAGE CAN BE ECHOED TO THE LOG UNTOUCHED.                
010600          01  JOBCARD-RECORD-AUDIT REDEFINES JOBCARD-RECORD.              
010700              05  JOBCARD-AUDIT-IMAGE    PIC X(80).                       
010800*                                                                         
010900      WORKING-STORAGE SECTION.                                            
011000*                                                                         
011100          COPY "WSBANNER.CBL".                                            
011200*                                                                         
011300*        FILE-STATUS FOR JOBCARD-FILE - "10" MEANS END OF DECK.           
011400          77  WS-JOBCARD-FILE-STATUS     PIC X(2).                        
011500*        COUNT OF CARDS READ THIS RUN, FOR THE CLOSING DISPLAY.           
011600          77  W-CARD-COUNT               PIC 9(5) COMP VALUE ZERO.        
011700*                                                                         
011800      PROCEDURE DIVISION.                                                 
011900*                                                                         
012000*    ------------------------------------------------------------         
012100*    0100-MAIN-CONTROL - OPEN THE DECK, DISPATCH EVERY CARD ON            
012200*    IT ONE AT A TIME, CLOSE THE DECK, REPORT THE CARD COUNT.             
012300*    ------------------------------------------------------------         
012400      0100-MAIN-CONTROL.                                                  
012500*                                                                         
012600          MOVE "CONCERT-BATCH-SYSTEM - MASTER DRIVER"                     
012700                                       TO W-PROGRAM-BANNER.               
012800          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
012900          ACCEPT W-NOW-TIME FROM TIME.                                    
013000          PERFORM PRINT-RUN-BANNER-EXIT.                                  
013100*                                                                         
013200          OPEN INPUT JOBCARD-FILE.                                        
013300          IF WS-JOBCARD-FILE-STATUS NOT = "00"                            
013400             MOVE "UNABLE TO OPEN JOBCARD-FILE"                           
013500                                       TO W-FATAL-ERROR-TEXT              
013600             PERFORM FATAL-ERROR-ABORT-EXIT.                              
013700*                                                                         
013800          PERFORM 0200-READ-AND-DISPATCH-EXIT                             
013900             UNTIL WS-JOBCARD-FILE-STATUS = "10".                         
014000*                                                                         
014100          CLOSE JOBCARD-FILE.                                             
014200          DISPLAY "CONCERT-BATCH-SYSTEM - " W-CARD-COUNT                  
014300                  " JOBCARD(S) PROCESSED. RUN COMPLETE.".                 
014400*                                                                         
014500          STOP RUN.                                                       
014600*                                                                         
014700*    ------------------------------------------------------------         
014800*    0200-READ-AND-DISPATCH-EXIT - ONE CARD IN, ONE SUB-JOB OUT.          
014900*    ------------------------------------------------------------         
015000      0200-READ-AND-DISPATCH-EXIT.                                        
015100*                                                                         
015200          READ JOBCARD-FILE                                               
015300             AT END MOVE "10" TO WS-JOBCARD-FILE-STATUS                   
015400             NOT AT END                                                   
015500                ADD 1 TO W-CARD-COUNT                                     
015600                PERFORM 0300-DISPATCH-ONE-CARD-THRU-EXIT                  
015700                   THRU 0300-DISPATCH-ONE-CARD-X-EXIT                     
015800          END-READ.                                                       
015900*                                                                         
016000*    ------------------------------------------------------------         
016100*    0300-DISPATCH-ONE-CARD-THRU-EXIT - VALIDATE THE FUNCTION             
016200*    CODE, THEN CALL EXACTLY ONE SUB-JOB.  PER TKT-0288, A BAD            
016300*    CODE ABENDS THE WHOLE RUN RATHER THAN SKIPPING THE CARD -            
016400*    OPERATIONS WANTED A BAD DECK CAUGHT, NOT PARTIALLY RUN.              
016500*    ------------------------------------------------------------         
016600      0300-DISPATCH-ONE-CARD-THRU-EXIT.                                   
016700*                                                                         
016800          IF NOT JOBCARD-FUNCTION-VALID                                   
016900             DISPLAY "*** REJECTED JOBCARD - RAW IMAGE: "                 
017000                     JOBCARD-AUDIT-IMAGE                                  
017100             MOVE "INVALID JOBCARD FUNCTION CODE"                         
017200                                       TO W-FATAL-ERROR-TEXT              
017300             PERFORM FATAL-ERROR-ABORT-EXIT.                              
017400*                                                                         
017500*        UNIT 1 - RESERVE-CONCERT-SEAT (SEAT HOLD CREATION).              
017600          IF JOBCARD-RESERVE                                              
017700             CALL "RESERVE-CONCERT-SEAT".                                 
017800*        UNIT 2 - PROCESS-SEAT-PAYMENT (HOLD SETTLEMENT).                 
017900          IF JOBCARD-PAYMENT-SUITE                                        
018000             CALL "PROCESS-SEAT-PAYMENT".                                 
018100*        UNIT 3 - EXPIRE-CONCERT-HOLDS (BULK EXPIRY SWEEP).               
018200          IF JOBCARD-EXPIRE-HOLDS                                         
018300             CALL "EXPIRE-CONCERT-HOLDS".                                 
018400*        UNIT 4 - SOLDOUT-RANKING-REPORT (LEADERBOARD PRINT).             
018500          IF JOBCARD-RANKING-RPT                                          
018600             CALL "SOLDOUT-RANKING-REPORT".                               
018700*        UNIT 6 - LIST-OPEN-SCHEDULES (AVAILABILITY QUERY).               
018800          IF JOBCARD-SCHEDULE-RPT                                         
018900             CALL "LIST-OPEN-SCHEDULES".                                  
019000*        CONTROL-FILE SEED/DISPLAY UTILITY.                               
019100          IF JOBCARD-CONTROL-MTCE                                         
019200             CALL "CONTROL-FILE-MAINTENANCE".                             
019300*        WALLET-MAINTENANCE (WALLET CREATE/CREDIT) - SUPPORT              
019400*        UTILITY, NOT ONE OF THE NUMBERED SETTLEMENT UNITS.               
019500          IF JOBCARD-WALLET-MTCE                                          
019600             CALL "WALLET-MAINTENANCE".                                   
019700*                                                                         
019800      0300-DISPATCH-ONE-CARD-X-EXIT.                                      
019900          EXIT.                                                           
020000*                                                                         
020100          COPY "PLGENERAL.CBL".                                           
