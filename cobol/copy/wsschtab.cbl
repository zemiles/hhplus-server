000100*                                                                         
000200*    WSSCHTAB.CBL                                                         
000300*                                                                         
000400*    IN-MEMORY CONCERT-SCHEDULE TABLE, LOADED ONCE FROM                   
000500*    SCHEDULE-FILE AND SEARCHED ALL BY SCHEDULE-ID.                       
000600*                                                                         
000700      01  W-SCHEDULE-TABLE.                                               
000800          05  W-SCH-ENTRY OCCURS 2000 TIMES                               
000900                        ASCENDING KEY IS W-SCH-SCHEDULE-ID                
001000                        INDEXED BY W-SCH-NX.                              
001100              10  W-SCH-SCHEDULE-ID      PIC 9(9).                        
001200              10  W-SCH-CONCERT-ID       PIC 9(9).                        
001300              10  W-SCH-CONCERT-DATE     PIC 9(8).                        
001400*                                                                         
001500*            --------- REDEFINE FOR EDITED DATE DISPLAY ---------         
001600              10  FILLER REDEFINES W-SCH-CONCERT-DATE.                    
001700                  15  W-SCH-CONCERT-YEAR    PIC 9(4).                     
001800                  15  W-SCH-CONCERT-MONTH   PIC 9(2).                     
001900                  15  W-SCH-CONCERT-DAY     PIC 9(2).                     
002000              10  W-SCH-CONCERT-TIME     PIC 9(6).                        
002100              10  W-SCH-PRICE            PIC S9(9)V99 COMP-3.             
002200      77  W-SCHEDULE-TABLE-COUNT         PIC 9(5) COMP.                   
