000100*                                                                         
000200*    SLCONCRT.CBL  -  SELECT CLAUSE FOR THE CONCERT MASTER FILE           
000300*    NO KSDS ON THIS BOX - CONCERT IS READ ONCE PER RUN INTO THE          
000400*    W-CONCERT-TABLE OCCURS BLOCK (SEE WSCONTAB.CBL) AND SEARCHED         
000500*    ALL BY CONCERT-ID FROM THERE ON.                                     
000600*                                                                         
000700      SELECT CONCERT-FILE ASSIGN TO "CONCERTF"                            
000800             ORGANIZATION IS SEQUENTIAL                                   
000900             FILE STATUS IS WS-CONCERT-FILE-STATUS.                       
