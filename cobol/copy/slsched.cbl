000100*                                                                         
000200*    SLSCHED.CBL  -  SELECT CLAUSE FOR THE CONCERT-SCHEDULE FILE          
000300*                                                                         
000400      SELECT SCHEDULE-FILE ASSIGN TO "SCHEDF"                             
000500             ORGANIZATION IS SEQUENTIAL                                   
000600             FILE STATUS IS WS-SCHEDULE-FILE-STATUS.                      
