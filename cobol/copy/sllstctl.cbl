000100*                                                                         
000200*    SLLSTCTL.CBL  -  SELECT CLAUSE FOR THE LISTING-PARAMETER FILE        
000300*    ONE-RECORD JOB-CARD FILE THAT NAMES THE CONCERT-ID THE               
000400*    AVAILABILITY LISTING IS TO RUN AGAINST.                              
000500*                                                                         
000600    SELECT LISTING-CONTROL-FILE ASSIGN TO "LSTCTL"                        
000700           ORGANIZATION IS SEQUENTIAL                                     
000800           FILE STATUS IS WS-LSTCTL-FILE-STATUS.                          
