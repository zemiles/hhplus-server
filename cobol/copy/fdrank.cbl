000100*                                                                         
000200*    FDRANK.CBL                                                           
000300*                                                                         
000400*    RANKING-ENTRY RECORD - ONE ROW PER SCHEDULE-ID THAT HAS SOLD         
000500*    OUT, ORDERED ASCENDING BY SOLDOUT-EPOCH-MS (EARLIEST FIRST).         
000600*                                                                         
000700*    -------------------------- HISTORY --------------------------        
000800*    02/20/91  DKM  TKT-0111  ORIGINAL LAYOUT.                            
000900*    08/19/93  DKM  TKT-0165  ADDED RANKED-BY-BATCH-RUN-ID AND            
001000*                              RANKED-DATE/TIME FOR THE BOX-OFFICE        
001100*                              CONSOLIDATION PROJECT.                     
001200*                                                                         
001300      FD  RANKING-FILE                                                    
001400          LABEL RECORDS ARE STANDARD.                                     
001500      01  RANKING-RECORD.                                                 
001600*                                                                         
001700*        ------------- KEY / SELLOUT TIMESTAMP -------------              
001800          05  RANK-SCHEDULE-ID           PIC 9(9).                        
001900          05  RANK-SOLDOUT-EPOCH-MS      PIC 9(15).                       
002000*                                                                         
002100*        ------------- AUDIT / TRACKING -------------                     
002200          05  RANK-RANKED-DATE           PIC 9(8).                        
002300          05  RANK-RANKED-TIME           PIC 9(6).                        
002400          05  RANK-BATCH-RUN-ID          PIC 9(6).                        
002500*                                                                         
002600          05  RANK-RECORD-TAIL           PIC X(20).                       
002700*                                                                         
002800*        --------- REDEFINE FOR CACHED LEADERBOARD RANK ---------         
002900          05  FILLER REDEFINES RANK-RECORD-TAIL.                          
003000              10  RANK-CACHED-POSITION       PIC 9(5).                    
003100              10  FILLER                     PIC X(15).                   
003200*                                                                         
003300      FD  RANKING-WORK-FILE                                               
003400          LABEL RECORDS ARE STANDARD.                                     
003500      01  RANKING-WORK-RECORD.                                            
003600          05  RANKW-SCHEDULE-ID          PIC 9(9).                        
003700          05  RANKW-SOLDOUT-EPOCH-MS     PIC 9(15).                       
003800          05  FILLER                     PIC X(20).                       
003900*                                                                         
004000      SD  RANKING-SORT-FILE.                                              
004100      01  RANKING-SORT-RECORD.                                            
004200          05  RANKS-SCHEDULE-ID          PIC 9(9).                        
004300          05  RANKS-SOLDOUT-EPOCH-MS     PIC 9(15).                       
004400          05  FILLER                     PIC X(20).                       
