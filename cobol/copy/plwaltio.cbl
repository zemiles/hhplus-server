000100*                                                                         
000200*    PLWALTIO.CBL                                                         
000300*                                                                         
000400*    LOAD/REWRITE PARAGRAPHS FOR THE IN-MEMORY WALLET TABLE               
000500*    (WSWALTB.CBL).  SAME LOAD-PROCESS-UNLOAD SHAPE AS                    
000600*    PLRESVIO.CBL.                                                        
000700*                                                                         
000800      LOAD-WALLET-TABLE-THRU-EXIT.                                        
000900*                                                                         
001000          MOVE ZERO TO W-WL-TABLE-COUNT.                                  
001100          OPEN INPUT WALLET-FILE.                                         
001200          IF WS-WALT-FILE-STATUS NOT = "00" AND NOT = "35"                
001300             MOVE "UNABLE TO OPEN WALLET-FILE"                            
001400                                       TO W-FATAL-ERROR-TEXT              
001500             PERFORM FATAL-ERROR-ABORT-EXIT.                              
001600          IF WS-WALT-FILE-STATUS = "35"                                   
001700             GO TO LOAD-WALLET-TABLE-X-EXIT.                              
001800          PERFORM LOAD-ONE-WALT-RECORD-EXIT                               
001900             UNTIL WS-WALT-FILE-STATUS = "10".                            
002000          CLOSE WALLET-FILE.                                              
002100*                                                                         
002200      LOAD-WALLET-TABLE-X-EXIT.                                           
002300          EXIT.                                                           
002400*                                                                         
002500      LOAD-ONE-WALT-RECORD-EXIT.                                          
002600*                                                                         
002700          READ WALLET-FILE                                                
002800             AT END MOVE "10" TO WS-WALT-FILE-STATUS                      
002900             NOT AT END                                                   
003000                ADD 1 TO W-WL-TABLE-COUNT                                 
003100                SET W-WL-NX TO W-WL-TABLE-COUNT                           
003200                MOVE WALLET-ID           TO W-WL-ID (W-WL-NX)             
003300                MOVE WALLET-USER-ID      TO W-WL-USER-ID (W-WL-NX)        
003400                MOVE WALLET-BALANCE-CENTS                                 
003500                                  TO W-WL-BALANCE-CENTS (W-WL-NX)         
003600                MOVE WALLET-CURRENCY                                      
003700                                     TO W-WL-CURRENCY (W-WL-NX)           
003800          END-READ.                                                       
003900*                                                                         
004000      REWRITE-WALLET-TABLE-THRU-EXIT.                                     
004100*                                                                         
004200          OPEN OUTPUT WALLET-FILE.                                        
004300          IF WS-WALT-FILE-STATUS NOT = "00"                               
004400             MOVE "UNABLE TO REWRITE WALLET-FILE"                         
004500                                       TO W-FATAL-ERROR-TEXT              
004600             PERFORM FATAL-ERROR-ABORT-EXIT.                              
004700          MOVE 1 TO W-WL-SUB.                                             
004800          PERFORM UNLOAD-ONE-WALT-RECORD-EXIT                             
004900             UNTIL W-WL-SUB GREATER THAN W-WL-TABLE-COUNT.                
005000          CLOSE WALLET-FILE.                                              
005100*                                                                         
005200      REWRITE-WALLET-TABLE-X-EXIT.                                        
005300          EXIT.                                                           
005400*                                                                         
005500      UNLOAD-ONE-WALT-RECORD-EXIT.                                        
005600*                                                                         
005700          SET W-WL-NX TO W-WL-SUB.                                        
005800          MOVE SPACES               TO WALLET-RECORD.                     
005900          MOVE W-WL-ID (W-WL-NX)        TO WALLET-ID.                     
006000          MOVE W-WL-USER-ID (W-WL-NX)   TO WALLET-USER-ID.                
006100          MOVE W-WL-BALANCE-CENTS (W-WL-NX)                               
006200                                     TO WALLET-BALANCE-CENTS.             
006300          MOVE W-WL-CURRENCY (W-WL-NX)  TO WALLET-CURRENCY.               
006400          WRITE WALLET-RECORD.                                            
006500          ADD 1 TO W-WL-SUB.                                              
006600*                                                                         
006700      LOOK-FOR-WALLET-BY-USER-EXIT.                                       
006800*                                                                         
006900          MOVE "N" TO W-FOUND-WALT-RECORD.                                
007000          MOVE ZERO TO W-WL-FOUND-NDX.                                    
007100          MOVE 1 TO W-WL-SUB.                                             
007200          PERFORM SCAN-WALT-FOR-USER-EXIT                                 
007300             UNTIL W-WL-SUB GREATER THAN W-WL-TABLE-COUNT                 
007400                OR FOUND-WALT-RECORD.                                     
007500*                                                                         
007600      SCAN-WALT-FOR-USER-EXIT.                                            
007700*                                                                         
007800          SET W-WL-NX TO W-WL-SUB.                                        
007900          IF W-WL-USER-ID (W-WL-NX) = W-LOOKUP-USER-ID                    
008000             MOVE "Y" TO W-FOUND-WALT-RECORD                              
008100             MOVE W-WL-SUB TO W-WL-FOUND-NDX.                             
008200          ADD 1 TO W-WL-SUB.                                              
