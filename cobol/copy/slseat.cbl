000100*                                                                         
000200*    SLSEAT.CBL  -  SELECT CLAUSE FOR THE SEAT MASTER FILE                
000300*                                                                         
000400      SELECT SEAT-FILE ASSIGN TO "SEATF"                                  
000500             ORGANIZATION IS SEQUENTIAL                                   
000600             ACCESS MODE IS SEQUENTIAL                                    
000700             FILE STATUS IS WS-SEAT-FILE-STATUS.                          
