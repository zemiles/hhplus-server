000100*                                                                         
000200*    PLGENERAL.CBL                                                        
000300*                                                                         
000400*    GENERAL-PURPOSE PARAGRAPHS SHARED BY THE WHOLE TICKETING             
000500*    BATCH SUITE.  ADAPTED FROM THE OLD SCREEN-HANDLING PLGENERAL         
000600*    COPYBOOK - THESE JOBS RUN UNATTENDED SO THE OLD CLEAR-SCREEN         
000700*    AND CONFIRM-EXECUTION PARAGRAPHS WERE REPLACED WITH A RUN            
000800*    BANNER AND AN ABEND-STYLE FATAL-ERROR EXIT.                          
000900*                                                                         
001000      PRINT-RUN-BANNER-EXIT.                                              
001100*                                                                         
001200          DISPLAY "======================================".               
001300          DISPLAY W-PROGRAM-BANNER.                                       
001400          DISPLAY "  RUN DATE: " W-NOW-DATE                               
001500                  "  RUN TIME: " W-NOW-TIME.                              
001600          DISPLAY "======================================".               
001700*                                                                         
001800      PRINT-RUN-BANNER-X-EXIT.                                            
001900          EXIT.                                                           
002000*                                                                         
002100      FATAL-ERROR-ABORT-EXIT.                                             
002200*                                                                         
002300          DISPLAY "*** FATAL ERROR - RUN TERMINATED ***".                 
002400          DISPLAY "    " W-FATAL-ERROR-TEXT.                              
002500          MOVE 16 TO RETURN-CODE.                                         
002600          GO TO FATAL-ERROR-ABORT-X-EXIT.                                 
002700*                                                                         
002800      FATAL-ERROR-ABORT-X-EXIT.                                           
002900          EXIT PROGRAM.                                                   
