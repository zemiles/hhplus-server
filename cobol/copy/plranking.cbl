000100*                                                                         
000200*    PLRANKING.CBL                                                        
000300*                                                                         
000400*    CONCERTRANKINGSERVICE - THE SELLOUT-SPEED LEADERBOARD.               
000500*    COPY THIS ALONGSIDE SLRANK.CBL/FDRANK.CBL AND WSRANKTB.CBL.          
000600*    ANY I/O FAILURE AGAINST RANKING-FILE IS CAUGHT AND LOGGED -          
000700*    CALLERS GET AN EMPTY RESULT OR -1 RATHER THAN AN ABEND, PER          
000800*    THE ORIGINAL SERVICE'S "DEGRADE, DO NOT FAIL THE PAYMENT"            
000900*    CONTRACT.                                                            
001000*                                                                         
001100      ADD-SOLDOUT-CONCERT-THRU-EXIT.                                      
001200*                                                                         
001300          MOVE "N" TO W-RANK-IO-ERROR.                                    
001400          MOVE "N" TO W-SCHEDULE-ALREADY-RANKED.                          
001500          OPEN INPUT RANKING-FILE.                                        
001600          IF WS-RANK-FILE-STATUS NOT = "00" AND NOT = "35"                
001700             MOVE "Y" TO W-RANK-IO-ERROR                                  
001800             GO TO ADD-SOLDOUT-CONCERT-X-EXIT.                            
001900          OPEN OUTPUT RANKING-WORK-FILE.                                  
002000          IF WS-RANK-FILE-STATUS = "35"                                   
002100             GO TO ADD-SOLDOUT-COPY-DONE-EXIT.                            
002200          PERFORM COPY-ONE-RANK-RECORD-EXIT                               
002300             UNTIL WS-RANK-FILE-STATUS = "10".                            
002400          CLOSE RANKING-FILE.                                             
002500*                                                                         
002600      ADD-SOLDOUT-COPY-DONE-EXIT.                                         
002700*                                                                         
002800          IF NOT SCHEDULE-ALREADY-RANKED                                  
002900             MOVE W-NEW-SOLDOUT-SCHEDULE-ID TO RANKW-SCHEDULE-ID          
003000             MOVE W-NEW-SOLDOUT-EPOCH-MS                                  
003100                                    TO RANKW-SOLDOUT-EPOCH-MS             
003200             DISPLAY "SOLDOUT RANKED - SCHEDULE "                         
003300                     W-NEW-SOLDOUT-SCHEDULE-ID                            
003400                     " ON " W-NSE-CCYYMMDD                                
003500             WRITE RANKING-WORK-RECORD.                                   
003600          CLOSE RANKING-WORK-FILE.                                        
003700*                                                                         
003800          SORT RANKING-SORT-FILE                                          
003900             ON ASCENDING KEY RANKS-SOLDOUT-EPOCH-MS                      
004000             USING RANKING-WORK-FILE                                      
004100             GIVING RANKING-FILE.                                         
004200*                                                                         
004300      ADD-SOLDOUT-CONCERT-X-EXIT.                                         
004400          EXIT.                                                           
004500*                                                                         
004600      COPY-ONE-RANK-RECORD-EXIT.                                          
004700*                                                                         
004800          READ RANKING-FILE                                               
004900             AT END MOVE "10" TO WS-RANK-FILE-STATUS                      
005000             NOT AT END                                                   
005100                IF RANK-SCHEDULE-ID = W-NEW-SOLDOUT-SCHEDULE-ID           
005200                   MOVE "Y" TO W-SCHEDULE-ALREADY-RANKED                  
005300                END-IF                                                    
005400                MOVE RANK-SCHEDULE-ID    TO RANKW-SCHEDULE-ID             
005500                MOVE RANK-SOLDOUT-EPOCH-MS                                
005600                                     TO RANKW-SOLDOUT-EPOCH-MS            
005700                WRITE RANKING-WORK-RECORD                                 
005800          END-READ.                                                       
005900*                                                                         
006000      GET-TOP-SOLDOUT-RANKING-THRU-EXIT.                                  
006100*                                                                         
006200          MOVE ZERO TO W-TOPN-RETURNED.                                   
006300          MOVE "N" TO W-RANK-IO-ERROR.                                    
006400          MOVE "N" TO W-RANK-END-OF-FILE.                                 
006500          OPEN INPUT RANKING-FILE.                                        
006600          IF WS-RANK-FILE-STATUS NOT = "00" AND NOT = "35"                
006700             MOVE "Y" TO W-RANK-IO-ERROR                                  
006800             GO TO GET-TOP-SOLDOUT-RANKING-X-EXIT.                        
006900          IF WS-RANK-FILE-STATUS = "35"                                   
007000             GO TO GET-TOP-SOLDOUT-RANKING-X-EXIT.                        
007100          PERFORM READ-ONE-TOPN-CANDIDATE-EXIT                            
007200             UNTIL RANK-END-OF-FILE                                       
007300                OR W-TOPN-RETURNED NOT LESS THAN W-TOPN-REQUESTED.        
007400          CLOSE RANKING-FILE.                                             
007500*                                                                         
007600      GET-TOP-SOLDOUT-RANKING-X-EXIT.                                     
007700          EXIT.                                                           
007800*                                                                         
007900      READ-ONE-TOPN-CANDIDATE-EXIT.                                       
008000*                                                                         
008100          READ RANKING-FILE                                               
008200             AT END MOVE "Y" TO W-RANK-END-OF-FILE                        
008300             NOT AT END                                                   
008400                ADD 1 TO W-TOPN-RETURNED                                  
008500                SET W-TOPN-NX TO W-TOPN-RETURNED                          
008600                MOVE RANK-SCHEDULE-ID                                     
008700                            TO W-TOPN-SCHEDULE-ID (W-TOPN-NX)             
008800                MOVE RANK-SOLDOUT-EPOCH-MS                                
008900                            TO W-TOPN-EPOCH-MS (W-TOPN-NX)                
009000          END-READ.                                                       
009100*                                                                         
009200      GET-RANK-THRU-EXIT.                                                 
009300*                                                                         
009400          MOVE -1 TO W-RANK-RESULT.                                       
009500          MOVE "N" TO W-RANK-IO-ERROR.                                    
009600          MOVE "N" TO W-RANK-END-OF-FILE.                                 
009700          MOVE ZERO TO W-RANK-POSITION.                                   
009800          OPEN INPUT RANKING-FILE.                                        
009900          IF WS-RANK-FILE-STATUS NOT = "00" AND NOT = "35"                
010000             MOVE "Y" TO W-RANK-IO-ERROR                                  
010100             GO TO GET-RANK-X-EXIT.                                       
010200          IF WS-RANK-FILE-STATUS = "35"                                   
010300             GO TO GET-RANK-X-EXIT.                                       
010400          PERFORM READ-ONE-RANK-CANDIDATE-EXIT                            
010500             UNTIL RANK-END-OF-FILE                                       
010600                OR W-RANK-RESULT NOT EQUAL -1.                            
010700          CLOSE RANKING-FILE.                                             
010800*                                                                         
010900      GET-RANK-X-EXIT.                                                    
011000          EXIT.                                                           
011100*                                                                         
011200      READ-ONE-RANK-CANDIDATE-EXIT.                                       
011300*                                                                         
011400          READ RANKING-FILE                                               
011500             AT END MOVE "Y" TO W-RANK-END-OF-FILE                        
011600             NOT AT END                                                   
011700                ADD 1 TO W-RANK-POSITION                                  
011800                IF RANK-SCHEDULE-ID = W-LOOKUP-RANK-SCHEDULE-ID           
011900                   MOVE W-RANK-POSITION TO W-RANK-RESULT                  
012000                END-IF                                                    
012100          END-READ.                                                       
