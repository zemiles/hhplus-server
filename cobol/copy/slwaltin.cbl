000100*                                                                         
000200*    SLWALTIN.CBL  -  SELECT CLAUSE FOR THE WALLET-MAINTENANCE            
000300*    TRANSACTION FILE.  ONE PUNCHED-STYLE TRANSACTION PER WALLET          
000400*    TO BE CREATED, CREDITED OR DEBIT-ADJUSTED THIS RUN.                  
000500*                                                                         
000600    SELECT WALT-REQUEST-FILE ASSIGN TO "WALTREQ"                          
000700           ORGANIZATION IS SEQUENTIAL                                     
000800           FILE STATUS IS WS-WALTREQ-FILE-STATUS.                         
