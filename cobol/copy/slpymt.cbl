000100*                                                                         
000200*    SLPYMT.CBL  -  SELECT CLAUSE FOR THE PAYMENT FILE                    
000300*                                                                         
000400      SELECT PAYMENT-FILE ASSIGN TO "PYMTF"                               
000500             ORGANIZATION IS SEQUENTIAL                                   
000600             FILE STATUS IS WS-PYMT-FILE-STATUS.                          
