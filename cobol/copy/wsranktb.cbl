000100*                                                                         
000200*    WSRANKTB.CBL                                                         
000300*                                                                         
000400*    WORKING-STORAGE FOR PLRANKING.CBL - THE SOLDOUT LEADERBOARD          
000500*    SERVICE.  RANKING-FILE IS KEPT SORTED ASCENDING BY                   
000600*    SOLDOUT-EPOCH-MS SO "FASTEST SELLOUT" IS ALWAYS THE FIRST            
000700*    RECORD - THIS IS OUR STAND-IN FOR THE ORIGINAL SORTED-SET.           
000800*                                                                         
000900      01  W-TOP-N-TABLE.                                                  
001000          05  W-TOPN-ENTRY OCCURS 100 TIMES                               
001100                        INDEXED BY W-TOPN-NX.                             
001200              10  W-TOPN-SCHEDULE-ID     PIC 9(9).                        
001300              10  W-TOPN-EPOCH-MS        PIC 9(15).                       
001400      77  W-TOPN-REQUESTED               PIC 9(3) COMP.                   
001500      77  W-TOPN-RETURNED                PIC 9(3) COMP.                   
001600*                                                                         
001700      77  W-LOOKUP-RANK-SCHEDULE-ID      PIC 9(9).                        
001800      77  W-RANK-RESULT                  PIC S9(5) COMP.                  
001900      77  W-RANK-POSITION                PIC 9(5) COMP.                   
002000*                                                                         
002100      77  W-NEW-SOLDOUT-SCHEDULE-ID      PIC 9(9).                        
002200      01  W-NEW-SOLDOUT-EPOCH-MS         PIC 9(15).                       
002300*                                                                         
002400*        --------- REDEFINE FOR EDITED EPOCH DISPLAY ---------            
002500      01  W-NSE-GROUP REDEFINES W-NEW-SOLDOUT-EPOCH-MS.                   
002600          05  W-NSE-CCYYMMDD             PIC 9(8).                        
002700          05  W-NSE-HHMMSSMS             PIC 9(7).                        
002800*                                                                         
002900      01  W-RANK-IO-ERROR                PIC X.                           
003000          88  RANK-IO-ERROR              VALUE "Y".                       
003100      01  W-SCHEDULE-ALREADY-RANKED      PIC X.                           
003200          88  SCHEDULE-ALREADY-RANKED    VALUE "Y".                       
003300      01  W-RANK-END-OF-FILE             PIC X.                           
003400          88  RANK-END-OF-FILE           VALUE "Y".                       
