000100*                                                                         
000200*    WSSTAT.CBL                                                           
000300*                                                                         
000400*    FILE-STATUS BYTES FOR EVERY FILE IN THE TICKETING BATCH              
000500*    SUITE.                                                               
000600*    COPY THIS ONCE INTO WORKING-STORAGE - A PROGRAM ONLY USES THE        
000700*    FIELDS THAT MATCH ITS OWN SELECT CLAUSES, THE REST SIT IDLE,         
000800*    SAME AS EVERY OTHER SHARED WORK-AREA COPYBOOK IN THIS SUITE.         
000900*                                                                         
001000      77  WS-CONCERT-FILE-STATUS         PIC X(2).                        
001100      77  WS-SCHEDULE-FILE-STATUS        PIC X(2).                        
001200      77  WS-SEAT-FILE-STATUS            PIC X(2).                        
001300      77  WS-RESV-FILE-STATUS            PIC X(2).                        
001400      77  WS-PYMT-FILE-STATUS            PIC X(2).                        
001500      77  WS-WALT-FILE-STATUS            PIC X(2).                        
001600      77  WS-LEDGR-FILE-STATUS           PIC X(2).                        
001700      77  WS-RANK-FILE-STATUS            PIC X(2).                        
001800      77  WS-CONTROL-FILE-STATUS         PIC X(2).                        
001900      77  WS-RESVREQ-FILE-STATUS         PIC X(2).                        
002000      77  WS-PYMTREQ-FILE-STATUS         PIC X(2).                        
002100      77  WS-WALTREQ-FILE-STATUS         PIC X(2).                        
002200      77  WS-RPTCTL-FILE-STATUS          PIC X(2).                        
002300      77  WS-LSTCTL-FILE-STATUS          PIC X(2).                        
