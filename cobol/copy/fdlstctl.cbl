000100*                                                                         
000200*    FDLSTCTL.CBL  -  LISTING-PARAMETER RECORD LAYOUT                     
000300*                                                                         
000400    FD  LISTING-CONTROL-FILE                                              
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  LISTING-CONTROL-RECORD.                                           
000700        05  LSTCTL-CONCERT-ID          PIC 9(9).                          
000800        05  LSTCTL-CARD-TAIL           PIC X(21).                         
000900*                                                                         
001000*        --------- REDEFINE FOR OPERATOR RERUN COMMENT ---------          
001100        05  FILLER REDEFINES LSTCTL-CARD-TAIL.                            
001200            10  LSTCTL-RERUN-COMMENT   PIC X(21).                         
