000100*                                                                         
000200*    SLRESV.CBL  -  SELECT CLAUSE FOR THE RESERVATION FILE                
000300*    LOOKED UP BY RESERVATION-ID, BY IDEMPOTENCY-KEY, AND BY              
000400*    SEAT-ID+STATUS - ALL THREE ARE LINEAR SCANS IN THIS PORT.            
000500*                                                                         
000600      SELECT RESERVATION-FILE ASSIGN TO "RESVF"                           
000700             ORGANIZATION IS SEQUENTIAL                                   
000800             FILE STATUS IS WS-RESV-FILE-STATUS.                          
