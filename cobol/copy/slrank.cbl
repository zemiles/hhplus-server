000100*                                                                         
000200*    SLRANK.CBL  -  SELECT CLAUSE FOR THE SOLDOUT-RANKING FILE            
000300*    RE-SORTED AND RE-WRITTEN WHOLE EVERY TIME A SCHEDULE SELLS           
000400*    OUT (SEE PLRANKING.CBL) - THIS IS OUR STAND-IN FOR THE               
000500*    SORTED-SET THE ORIGINAL SYSTEM KEPT.                                 
000600*                                                                         
000700      SELECT RANKING-FILE ASSIGN TO "RANKF"                               
000800             ORGANIZATION IS SEQUENTIAL                                   
000900             FILE STATUS IS WS-RANK-FILE-STATUS.                          
001000*                                                                         
001100      SELECT RANKING-WORK-FILE ASSIGN TO "RANKWORK"                       
001200             ORGANIZATION IS SEQUENTIAL.                                  
001300*                                                                         
001400      SELECT RANKING-SORT-FILE ASSIGN TO "RANKSORT".                      
