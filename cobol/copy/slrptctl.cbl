000100*                                                                         
000200*    SLRPTCTL.CBL  -  SELECT CLAUSE FOR THE REPORT-PARAMETER FILE         
000300*    A ONE-RECORD JOB-CARD-STYLE FILE READ BY THE REPORTING JOBS          
000400*    SO THE TOP-N COUNT AND AN OPTIONAL RANK-OF LOOKUP CAN BE SET         
000500*    WITHOUT AN OPERATOR SITTING AT A SCREEN.  ABSENT OR EMPTY,           
000600*    THE REPORT FALLS BACK TO ITS OWN DEFAULTS.                           
000700*                                                                         
000800    SELECT REPORT-CONTROL-FILE ASSIGN TO "RPTCTL"                         
000900           ORGANIZATION IS SEQUENTIAL                                     
001000           FILE STATUS IS WS-RPTCTL-FILE-STATUS.                          
