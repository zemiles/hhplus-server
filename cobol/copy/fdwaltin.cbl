000100*                                                                         
000200*    FDWALTIN.CBL                                                         
000300*                                                                         
000400*    ONE WALLET-MAINTENANCE TRANSACTION.  WMR-FUNCTION SELECTS            
000500*    WHETHER THE WALLET IS BEING OPENED, CREDITED OR DEBIT-               
000600*    ADJUSTED (AN OPERATOR CORRECTION, NOT A PAYMENT DEBIT - THOSE        
000700*    ONLY EVER HAPPEN INSIDE PROCESS-SEAT-PAYMENT).                       
000800*                                                                         
000900*    -------------------------- HISTORY --------------------------        
001000*    04/04/88  RCJ  TKT-0004  ORIGINAL LAYOUT.                            
001100*                                                                         
001200    FD  WALT-REQUEST-FILE                                                 
001300        LABEL RECORDS ARE STANDARD.                                       
001400    01  WALT-REQUEST-RECORD.                                              
001500        05  WMR-FUNCTION               PIC 9(1).                          
001600            88  WMR-FUNC-CREATE            VALUE 1.                       
001700            88  WMR-FUNC-CREDIT             VALUE 2.                      
001800            88  WMR-FUNC-DEBIT-ADJUST        VALUE 3.                     
001900            88  WMR-FUNCTION-VALID         VALUE 1 THRU 3.                
002000        05  WMR-WALLET-ID              PIC 9(9).                          
002100        05  WMR-USER-ID                PIC 9(9).                          
002200        05  WMR-AMOUNT-CENTS           PIC S9(11) COMP-3.                 
002300        05  WMR-CURRENCY               PIC X(3).                          
002400        05  FILLER                     PIC X(20).                         
