000100*                                                                         
000200*    FDLEDGR.CBL                                                          
000300*                                                                         
000400*    LEDGER RECORD - ONE POSTING AGAINST A WALLET-ID.  APPEND             
000500*    ONLY, NEVER REWRITTEN OR DELETED.                                    
000600*                                                                         
000700*    -------------------------- HISTORY --------------------------        
000800*    04/02/88  RCJ  TKT-0013  ORIGINAL LAYOUT.                            
000900*    09/02/91  DKM  TKT-0109  ADDED POSTING TERMINAL/OPERATOR-ID          
001000*                              AND BATCH-RUN-ID PER THE STATE             
001100*                              COMPTROLLER AUDIT FINDING.                 
001200*    08/19/93  DKM  TKT-0163  ADDED REGION/BRANCH-CODE FOR THE            
001300*                              BOX-OFFICE CONSOLIDATION PROJECT.          
001400*                                                                         
001500      FD  LEDGER-FILE                                                     
001600          LABEL RECORDS ARE OMITTED.                                      
001700      01  LEDGER-RECORD.                                                  
001800*                                                                         
001900*        ------------- KEYS / AMOUNT -------------                        
002000          05  LEDGER-ID                  PIC 9(9).                        
002100          05  LEDGER-WALLET-ID           PIC 9(9).                        
002200          05  LEDGER-AMOUNT              PIC S9(11)V99 COMP-3.            
002300*        1=CHARGE 2=PAYMENT 3=REFUND 4=CANCEL 5=ADJUST                    
002400          05  LEDGER-TYPE                PIC 9(1).                        
002500              88  LEDGER-TYPE-CHARGE         VALUE 1.                     
002600              88  LEDGER-TYPE-PAYMENT        VALUE 2.                     
002700              88  LEDGER-TYPE-REFUND         VALUE 3.                     
002800              88  LEDGER-TYPE-CANCEL         VALUE 4.                     
002900              88  LEDGER-TYPE-ADJUST         VALUE 5.                     
003000          05  LEDGER-CHARGE-DATE         PIC 9(8).                        
003100          05  LEDGER-CHARGE-TIME         PIC 9(6).                        
003200*                                                                         
003300*        ------------- POSTING AUDIT -------------                        
003400          05  LEDGER-POSTED-TERM-ID      PIC X(8).                        
003500          05  LEDGER-POSTED-OPER-ID      PIC X(8).                        
003600          05  LEDGER-BATCH-RUN-ID        PIC 9(6).                        
003700          05  LEDGER-REGION-CODE         PIC X(2).                        
003800          05  LEDGER-BRANCH-CODE         PIC X(4).                        
003900*                                                                         
004000*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
004100          05  FILLER                     PIC X(10).                       
