000100*                                                                         
000200*    PLRESVIO.CBL                                                         
000300*                                                                         
000400*    LOAD/REWRITE PARAGRAPHS FOR THE IN-MEMORY RESERVATION                
000500*    TABLE (WSRESVTB.CBL).  SHARED BY EVERY PROGRAM THAT TOUCHES          
000600*    RESERVATION-FILE, SO THE LOAD-PROCESS-UNLOAD PATTERN STAYS           
000700*    IN ONE PLACE.  COPY THIS AT THE BOTTOM OF THE PROCEDURE              
000800*    DIVISION, AFTER WSRESVTB.CBL HAS BEEN COPIED INTO WORKING-           
000900*    STORAGE.                                                             
001000*                                                                         
001100      LOAD-RESERVATION-TABLE-THRU-EXIT.                                   
001200*                                                                         
001300          MOVE ZERO TO W-RV-TABLE-COUNT.                                  
001400          OPEN INPUT RESERVATION-FILE.                                    
001500          IF WS-RESV-FILE-STATUS NOT = "00" AND NOT = "35"                
001600             MOVE "UNABLE TO OPEN RESERVATION-FILE"                       
001700                                       TO W-FATAL-ERROR-TEXT              
001800             PERFORM FATAL-ERROR-ABORT-EXIT.                              
001900          IF WS-RESV-FILE-STATUS = "35"                                   
002000             GO TO LOAD-RESERVATION-TABLE-X-EXIT.                         
002100          PERFORM LOAD-ONE-RESV-RECORD-EXIT                               
002200             UNTIL WS-RESV-FILE-STATUS = "10".                            
002300          CLOSE RESERVATION-FILE.                                         
002400*                                                                         
002500      LOAD-RESERVATION-TABLE-X-EXIT.                                      
002600          EXIT.                                                           
002700*                                                                         
002800      LOAD-ONE-RESV-RECORD-EXIT.                                          
002900*                                                                         
003000          READ RESERVATION-FILE                                           
003100             AT END MOVE "10" TO WS-RESV-FILE-STATUS                      
003200             NOT AT END                                                   
003300                ADD 1 TO W-RV-TABLE-COUNT                                 
003400                SET W-RV-NX TO W-RV-TABLE-COUNT                           
003500                MOVE RESERVATION-ID       TO W-RV-ID (W-RV-NX)            
003600                MOVE RESERVATION-USER-ID                                  
003700                                     TO W-RV-USER-ID (W-RV-NX)            
003800                MOVE RESERVATION-SCHEDULE-ID                              
003900                                    TO W-RV-SCHEDULE-ID (W-RV-NX)         
004000                MOVE RESERVATION-SEAT-ID                                  
004100                                     TO W-RV-SEAT-ID (W-RV-NX)            
004200                MOVE RESERVATION-STATUS   TO W-RV-STATUS (W-RV-NX)        
004300                MOVE RESERVATION-HOLD-EXP-DATE                            
004400                                TO W-RV-HOLD-EXP-DATE (W-RV-NX)           
004500                MOVE RESERVATION-HOLD-EXP-TIME                            
004600                                TO W-RV-HOLD-EXP-TIME (W-RV-NX)           
004700                MOVE RESERVATION-AMOUNT-CENTS                             
004800                                TO W-RV-AMOUNT-CENTS (W-RV-NX)            
004900                MOVE RESERVATION-IDEM-KEY                                 
005000                                    TO W-RV-IDEM-KEY (W-RV-NX)            
005100          END-READ.                                                       
005200*                                                                         
005300      REWRITE-RESERVATION-TABLE-THRU-EXIT.                                
005400*                                                                         
005500          OPEN OUTPUT RESERVATION-FILE.                                   
005600          IF WS-RESV-FILE-STATUS NOT = "00"                               
005700             MOVE "UNABLE TO REWRITE RESERVATION-FILE"                    
005800                                       TO W-FATAL-ERROR-TEXT              
005900             PERFORM FATAL-ERROR-ABORT-EXIT.                              
006000          MOVE 1 TO W-RV-SUB.                                             
006100          PERFORM UNLOAD-ONE-RESV-RECORD-EXIT                             
006200             UNTIL W-RV-SUB GREATER THAN W-RV-TABLE-COUNT.                
006300          CLOSE RESERVATION-FILE.                                         
006400*                                                                         
006500      REWRITE-RESERVATION-TABLE-X-EXIT.                                   
006600          EXIT.                                                           
006700*                                                                         
006800      UNLOAD-ONE-RESV-RECORD-EXIT.                                        
006900*                                                                         
007000          SET W-RV-NX TO W-RV-SUB.                                        
007100          MOVE SPACES              TO RESERVATION-RECORD.                 
007200          MOVE W-RV-ID (W-RV-NX)       TO RESERVATION-ID.                 
007300          MOVE W-RV-USER-ID (W-RV-NX)  TO RESERVATION-USER-ID.            
007400          MOVE W-RV-SCHEDULE-ID (W-RV-NX)                                 
007500                                    TO RESERVATION-SCHEDULE-ID.           
007600          MOVE W-RV-SEAT-ID (W-RV-NX)  TO RESERVATION-SEAT-ID.            
007700          MOVE W-RV-STATUS (W-RV-NX)   TO RESERVATION-STATUS.             
007800          MOVE W-RV-HOLD-EXP-DATE (W-RV-NX)                               
007900                                    TO RESERVATION-HOLD-EXP-DATE.         
008000          MOVE W-RV-HOLD-EXP-TIME (W-RV-NX)                               
008100                                    TO RESERVATION-HOLD-EXP-TIME.         
008200          MOVE W-RV-AMOUNT-CENTS (W-RV-NX)                                
008300                                    TO RESERVATION-AMOUNT-CENTS.          
008400          MOVE W-RV-IDEM-KEY (W-RV-NX) TO RESERVATION-IDEM-KEY.           
008500          WRITE RESERVATION-RECORD.                                       
008600          ADD 1 TO W-RV-SUB.                                              
008700*                                                                         
008800      LOOK-FOR-RESV-BY-ID-EXIT.                                           
008900*                                                                         
009000          MOVE "N" TO W-FOUND-RESV-RECORD.                                
009100          MOVE ZERO TO W-RV-FOUND-NDX.                                    
009200          SET W-RV-NX TO 1.                                               
009300          SEARCH W-RV-ENTRY VARYING W-RV-NX                               
009400             AT END NEXT SENTENCE                                         
009500             WHEN W-RV-ID (W-RV-NX) = W-LOOKUP-RESV-ID                    
009600                MOVE "Y" TO W-FOUND-RESV-RECORD                           
009700                SET W-RV-FOUND-NDX TO W-RV-NX.                            
009800*                                                                         
009900      LOOK-FOR-RESV-BY-IDEM-THRU-EXIT.                                    
010000*                                                                         
010100          MOVE "N" TO W-FOUND-RESV-RECORD.                                
010200          MOVE ZERO TO W-RV-FOUND-NDX.                                    
010300          IF W-LOOKUP-IDEM-KEY = SPACES                                   
010400             GO TO LOOK-FOR-RESV-BY-IDEM-X-EXIT.                          
010500          MOVE 1 TO W-RV-SUB.                                             
010600          PERFORM SCAN-RESV-FOR-IDEM-EXIT                                 
010700             UNTIL W-RV-SUB GREATER THAN W-RV-TABLE-COUNT                 
010800                OR FOUND-RESV-RECORD.                                     
010900*                                                                         
011000      LOOK-FOR-RESV-BY-IDEM-X-EXIT.                                       
011100          EXIT.                                                           
011200*                                                                         
011300      SCAN-RESV-FOR-IDEM-EXIT.                                            
011400*                                                                         
011500          SET W-RV-NX TO W-RV-SUB.                                        
011600          IF W-RV-IDEM-KEY (W-RV-NX) = W-LOOKUP-IDEM-KEY                  
011700             MOVE "Y" TO W-FOUND-RESV-RECORD                              
011800             MOVE W-RV-SUB TO W-RV-FOUND-NDX.                             
011900          ADD 1 TO W-RV-SUB.                                              
012000*                                                                         
012100      LOOK-FOR-ACTIVE-HOLD-BY-SEAT-EXIT.                                  
012200*                                                                         
012300          MOVE "N" TO W-FOUND-ACTIVE-HOLD.                                
012400          MOVE 1 TO W-RV-SUB.                                             
012500          PERFORM SCAN-RESV-FOR-ACTIVE-HOLD-EXIT                          
012600             UNTIL W-RV-SUB GREATER THAN W-RV-TABLE-COUNT                 
012700                OR FOUND-ACTIVE-HOLD.                                     
012800*                                                                         
012900      SCAN-RESV-FOR-ACTIVE-HOLD-EXIT.                                     
013000*                                                                         
013100          SET W-RV-NX TO W-RV-SUB.                                        
013200          IF W-RV-SEAT-ID (W-RV-NX) = W-LOOKUP-SEAT-ID                    
013300             AND W-RV-STAT-HOLD (W-RV-NX)                                 
013400                MOVE "Y" TO W-FOUND-ACTIVE-HOLD.                          
013500          ADD 1 TO W-RV-SUB.                                              
