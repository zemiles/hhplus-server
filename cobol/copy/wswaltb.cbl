000100*                                                                         
000200*    WSWALTB.CBL                                                          
000300*                                                                         
000400*    IN-MEMORY WALLET TABLE.  LOOKED UP BY WALLET-ID AND BY               
000500*    USER-ID - BOTH LINEAR SCANS.                                         
000600*                                                                         
000700      01  W-WALT-TABLE.                                                   
000800          05  W-WL-ENTRY OCCURS 5000 TIMES                                
000900                        INDEXED BY W-WL-NX.                               
001000              10  W-WL-ID                PIC 9(9).                        
001100              10  W-WL-USER-ID           PIC 9(9).                        
001200              10  W-WL-BALANCE-CENTS     PIC S9(11) COMP-3.               
001300              10  W-WL-CURRENCY          PIC X(3).                        
001400      77  W-WL-TABLE-COUNT               PIC 9(5) COMP.                   
001500      77  W-WL-FOUND-NDX                 PIC 9(5) COMP.                   
001600      77  W-WL-SUB                       PIC 9(5) COMP.                   
001700*                                                                         
001800      01  W-FOUND-WALT-RECORD            PIC X.                           
001900          88  FOUND-WALT-RECORD          VALUE "Y".                       
002000      77  W-LOOKUP-USER-ID                PIC 9(9).                       
