000100*                                                                         
000200*    WSCONTAB.CBL                                                         
000300*                                                                         
000400*    IN-MEMORY CONCERT TABLE.  LOADED ONCE AT PROGRAM START FROM          
000500*    CONCERT-FILE (SEE 0150-LOAD-CONCERT-TABLE-THRU-EXIT) AND             
000600*    SEARCHED ALL BY CONCERT-ID - OUR STAND-IN FOR THE KSDS THIS          
000700*    BOX DOES NOT HAVE.                                                   
000800*                                                                         
000900      01  W-CONCERT-TABLE.                                                
001000          05  W-CONCERT-ENTRY OCCURS 500 TIMES                            
001100                        ASCENDING KEY IS W-CT-CONCERT-ID                  
001200                        INDEXED BY W-CT-NX.                               
001300              10  W-CT-CONCERT-ID        PIC 9(9).                        
001400              10  W-CT-CONCERT-NAME      PIC X(60).                       
001500              10  W-CT-CONCERT-STATUS    PIC 9(1).                        
001600      77  W-CONCERT-TABLE-COUNT          PIC 9(5) COMP.                   
