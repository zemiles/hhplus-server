000100*                                                                         
000200*    FDCONCRT.CBL                                                         
000300*                                                                         
000400*    CONCERT MASTER RECORD.  ONE ROW PER CONCERT TITLE (NOT PER           
000500*    PERFORMANCE - SEE FDSCHED.CBL FOR THE PER-SHOWING ROW).              
000600*                                                                         
000700*    -------------------------- HISTORY --------------------------        
000800*    03/14/88  RCJ  TKT-0014  ORIGINAL LAYOUT.                            
000900*    06/02/88  RCJ  TKT-0020  ADDED CONCERT-STATUS 88-LEVELS.             
001000*    02/06/91  DKM  TKT-0110  ADDED PROMOTER/CREATED/LAST-UPDATE          
001100*                              FIELDS PER THE STATE COMPTROLLER           
001200*                              AUDIT FINDING - EXPANSION-AREA             
001300*                              CARVED DOWN TO MAKE ROOM.                  
001400*    08/19/93  DKM  TKT-0164  ADDED GENRE-CODE AND VENUE-CIRCUIT          
001500*                              FOR THE BOX-OFFICE CONSOLIDATION           
001600*                              PROJECT.                                   
001700*                                                                         
001800      FD  CONCERT-FILE                                                    
001900          LABEL RECORDS ARE STANDARD.                                     
002000      01  CONCERT-RECORD.                                                 
002100*                                                                         
002200*        ------------- SURROGATE KEY -------------                        
002300          05  CONCERT-ID                 PIC 9(9).                        
002400*                                                                         
002500*        ------------- DISPLAY / CATALOG FIELDS -------------             
002600          05  CONCERT-NAME               PIC X(60).                       
002700          05  CONCERT-DESC               PIC X(200).                      
002800*                                                                         
002900*        ------------- LIFECYCLE STATUS -------------                     
003000*        1=CLOSE  2=OPEN  3=STOP  4=RESERVATION                           
003100          05  CONCERT-STATUS             PIC 9(1).                        
003200              88  CONCERT-STAT-CLOSE         VALUE 1.                     
003300              88  CONCERT-STAT-OPEN          VALUE 2.                     
003400              88  CONCERT-STAT-STOP          VALUE 3.                     
003500              88  CONCERT-STAT-RESERVATION   VALUE 4.                     
003600              88  CONCERT-STAT-VALID                                      
003700                            VALUE 1 THRU 4.                               
003800*                                                                         
003900*        --------- REDEFINE FOR EDITED STATUS TEXT ---------              
004000          05  FILLER REDEFINES CONCERT-STATUS.                            
004100              10  CONCERT-STATUS-NUM     PIC 9(1).                        
004200*                                                                         
004300*        ------------- PROMOTER / CATALOG -------------                   
004400          05  CONCERT-PROMOTER-NAME      PIC X(30).                       
004500          05  CONCERT-GENRE-CODE         PIC X(4).                        
004600          05  CONCERT-VENUE-CIRCUIT      PIC X(6).                        
004700*                                                                         
004800*        ------------- AUDIT / TRACKING -------------                     
004900          05  CONCERT-CREATED-DATE       PIC 9(8).                        
005000          05  CONCERT-CREATED-TIME       PIC 9(6).                        
005100          05  CONCERT-CREATED-OPER-ID    PIC X(8).                        
005200          05  CONCERT-LAST-UPD-DATE      PIC 9(8).                        
005300          05  CONCERT-LAST-UPD-TIME      PIC 9(6).                        
005400          05  CONCERT-LAST-UPD-OPER-ID   PIC X(8).                        
005500*                                                                         
005600*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
005700          05  CONCERT-EXPANSION-AREA.                                     
005800              10  FILLER                 PIC X(10).                       
005900              10  FILLER                 PIC X(10).                       
