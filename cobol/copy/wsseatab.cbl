000100*                                                                         
000200*    WSSEATAB.CBL                                                         
000300*                                                                         
000400*    IN-MEMORY SEAT TABLE, LOADED FROM SEAT-FILE FOR ONE SCHEDULE         
000500*    AT A TIME AND SEARCHED ALL BY SEAT-ID.                               
000600*                                                                         
000700      01  W-SEAT-TABLE.                                                   
000800          05  W-SEA-ENTRY OCCURS 3000 TIMES                               
000900                        ASCENDING KEY IS W-SEA-SEAT-ID                    
001000                        INDEXED BY W-SEA-NX.                              
001100              10  W-SEA-SEAT-ID          PIC 9(9).                        
001200              10  W-SEA-SCHEDULE-ID      PIC 9(9).                        
001300              10  W-SEA-NUMBER           PIC 9(5).                        
001400              10  W-SEA-GRADE            PIC 9(1).                        
001500              10  W-SEA-STATUS           PIC 9(1).                        
001600                  88  W-SEA-RESERVED         VALUE 1.                     
001700                  88  W-SEA-NON-RESERVED     VALUE 2.                     
001800*                                                                         
001900*            --------- REDEFINE FOR RAW-CARD STATUS ECHO ---------        
002000              10  FILLER REDEFINES W-SEA-STATUS.                          
002100                  15  W-SEA-STATUS-X     PIC X(1).                        
002200      77  W-SEAT-TABLE-COUNT             PIC 9(5) COMP.                   
002300      77  W-SEA-SUB                      PIC 9(5) COMP.                   
002400      77  W-FOUND-SEAT-RECORD            PIC X.                           
002500          88  FOUND-SEAT-RECORD          VALUE "Y".                       
002600      77  W-LOOKUP-SCH-SEAT-ID           PIC 9(9).                        
