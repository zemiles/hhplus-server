000100*                                                                         
000200*    SLRESVIN.CBL  -  SELECT CLAUSE FOR THE SEAT-HOLD REQUEST             
000300*    TRANSACTION FILE READ BY RESERVE-CONCERT-SEAT.                       
000400*                                                                         
000500      SELECT RESV-REQUEST-FILE ASSIGN TO "RESVREQ"                        
000600             ORGANIZATION IS SEQUENTIAL                                   
000700             FILE STATUS IS WS-RESVREQ-FILE-STATUS.                       
