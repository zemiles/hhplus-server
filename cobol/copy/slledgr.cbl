000100*                                                                         
000200*    SLLEDGR.CBL  -  SELECT CLAUSE FOR THE LEDGER FILE                    
000300*    APPEND-ONLY.  OPENED OUTPUT EXTEND WHERE THE COMPILER                
000400*    SUPPORTS IT, OTHERWISE OPENED OUTPUT AT JOB START AND                
000500*    NEVER RE-OPENED WITHIN THE SAME RUN.                                 
000600*                                                                         
000700      SELECT LEDGER-FILE ASSIGN TO "LEDGRF"                               
000800             ORGANIZATION IS LINE SEQUENTIAL                              
000900             FILE STATUS IS WS-LEDGR-FILE-STATUS.                         
