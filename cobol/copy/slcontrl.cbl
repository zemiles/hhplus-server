000100*                                                                         
000200*    SLCONTRL.CBL  -  SELECT CLAUSE FOR THE RUN-CONTROL FILE              
000300*    HOLDS THE LAST-ASSIGNED SURROGATE KEYS AND THE DATE/TIME             
000400*    OF THE LAST BATCH RUN.  SINGLE-RECORD SEQUENTIAL FILE.               
000500*                                                                         
000600      SELECT CONTROL-FILE ASSIGN TO "CTRLF"                               
000700             ORGANIZATION IS SEQUENTIAL                                   
000800             FILE STATUS IS WS-CONTROL-FILE-STATUS.                       
