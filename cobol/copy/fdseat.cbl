000100*                                                                         
000200*    FDSEAT.CBL                                                           
000300*                                                                         
000400*    SEAT RECORD.  ONE ROW PER PHYSICAL SEAT WITHIN A SCHEDULE-ID.        
000500*    SEAT-STATUS IS THE FLOOR-LEVEL AVAILABILITY FLAG - RESERVE-          
000600*    CONCERT-SEAT AND PROCESS-SEAT-PAYMENT ARE THE ONLY WRITERS.          
000700*                                                                         
000800*    -------------------------- HISTORY --------------------------        
000900*    03/14/88  RCJ  TKT-0012  ORIGINAL LAYOUT.                            
001000*    07/02/88  RCJ  TKT-0019  ADDED SEAT-GRADE 88-LEVELS.                 
001100*    02/06/91  DKM  TKT-0108  ADDED CREATED/LAST-UPDATE STAMPS AND        
001200*                              OPERATOR-ID PER THE STATE COMPTROL-        
001300*                              LER AUDIT FINDING.                         
001400*    08/19/93  DKM  TKT-0162  ADDED ROW/COLUMN/SECTION-CODE FOR           
001500*                              THE BOX-OFFICE SEAT-MAP PROJECT.           
001600*                                                                         
001700      FD  SEAT-FILE                                                       
001800          LABEL RECORDS ARE STANDARD.                                     
001900      01  SEAT-RECORD.                                                    
002000*                                                                         
002100*        ------------- KEYS -------------                                 
002200          05  SEAT-ID                    PIC 9(9).                        
002300          05  SEAT-SCHEDULE-ID           PIC 9(9).                        
002400          05  SEAT-NUMBER                PIC 9(5).                        
002500*                                                                         
002600*        ------------- SEAT-MAP LOCATION -------------                    
002700          05  SEAT-SECTION-CODE          PIC X(4).                        
002800          05  SEAT-ROW-CODE              PIC X(3).                        
002900          05  SEAT-COLUMN-NUMBER         PIC 9(3).                        
003000*                                                                         
003100*        ------------- GRADE / STATUS -------------                       
003200          05  SEAT-GRADE                 PIC 9(1).                        
003300              88  SEAT-GRADE-VIP             VALUE 1.                     
003400              88  SEAT-GRADE-ROYAL           VALUE 2.                     
003500              88  SEAT-GRADE-SPECIAL         VALUE 3.                     
003600              88  SEAT-GRADE-A               VALUE 4.                     
003700          05  SEAT-STATUS                PIC 9(1).                        
003800              88  SEAT-RESERVED              VALUE 1.                     
003900              88  SEAT-NON-RESERVED          VALUE 2.                     
004000*                                                                         
004100*        ------------- AUDIT / TRACKING -------------                     
004200          05  SEAT-CREATED-DATE          PIC 9(8).                        
004300          05  SEAT-CREATED-TIME          PIC 9(6).                        
004400          05  SEAT-CREATED-OPER-ID       PIC X(8).                        
004500          05  SEAT-LAST-UPD-DATE         PIC 9(8).                        
004600          05  SEAT-LAST-UPD-TIME         PIC 9(6).                        
004700          05  SEAT-LAST-UPD-OPER-ID      PIC X(8).                        
004800          05  SEAT-BATCH-RUN-ID          PIC 9(6).                        
004900*                                                                         
005000*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
005100          05  FILLER                     PIC X(9).                        
