000100*                                                                         
000200*    FDRESVIN.CBL                                                         
000300*                                                                         
000400*    ONE SEAT-HOLD REQUEST PER RECORD - THE BATCH EQUIVALENT OF           
000500*    ONE INBOUND CALL TO THE SEAT-HOLD SERVICE.                           
000600*                                                                         
000700      FD  RESV-REQUEST-FILE                                               
000800          LABEL RECORDS ARE STANDARD.                                     
000900      01  RESV-REQUEST-RECORD.                                            
001000          05  RESVREQ-USER-ID            PIC 9(9).                        
001100          05  RESVREQ-SEAT-ID            PIC 9(9).                        
001200          05  RESVREQ-IDEM-KEY           PIC X(36).                       
001300          05  FILLER                     PIC X(10).                       
