000100*                                                                         
000200*    PLDATE.CBL                                                           
000300*                                                                         
000400*    HOLD-EXPIRY ROLLOVER ARITHMETIC.  NOW + W-HOLD-MINUTES (10)          
000500*    STAMPED INTO W-EXPIRY-DATE-TIME, ROLLING MINUTE INTO HOUR,           
000600*    HOUR INTO DAY, AND DAY INTO MONTH/YEAR USING THE OLD OPERATOR        
000700*    DATE-ENTRY MONTH TABLE (GDTV-MATRIX) FROM WSDATE.CBL.  LOAD-         
000800*    MONTH-TABLE-THRU-EXIT MUST RUN ONCE AT PROGRAM START, BEFORE         
000900*    ANY CALL TO ADD-TEN-MINUTES-TO-NOW-THRU-EXIT.                        
001000*                                                                         
001100    LOAD-MONTH-TABLE-THRU-EXIT.                                           
001200*                                                                         
001300        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (1).                             
001400        MOVE "JANUARY  " TO GDTV-TABLE-MONTH-NAME (1).                    
001500        MOVE 28 TO GDTV-TABLE-MONTH-DAYS (2).                             
001600        MOVE "FEBRUARY " TO GDTV-TABLE-MONTH-NAME (2).                    
001700        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (3).                             
001800        MOVE "MARCH    " TO GDTV-TABLE-MONTH-NAME (3).                    
001900        MOVE 30 TO GDTV-TABLE-MONTH-DAYS (4).                             
002000        MOVE "APRIL    " TO GDTV-TABLE-MONTH-NAME (4).                    
002100        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (5).                             
002200        MOVE "MAY      " TO GDTV-TABLE-MONTH-NAME (5).                    
002300        MOVE 30 TO GDTV-TABLE-MONTH-DAYS (6).                             
002400        MOVE "JUNE     " TO GDTV-TABLE-MONTH-NAME (6).                    
002500        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (7).                             
002600        MOVE "JULY     " TO GDTV-TABLE-MONTH-NAME (7).                    
002700        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (8).                             
002800        MOVE "AUGUST   " TO GDTV-TABLE-MONTH-NAME (8).                    
002900        MOVE 30 TO GDTV-TABLE-MONTH-DAYS (9).                             
003000        MOVE "SEPTEMBER" TO GDTV-TABLE-MONTH-NAME (9).                    
003100        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (10).                            
003200        MOVE "OCTOBER  " TO GDTV-TABLE-MONTH-NAME (10).                   
003300        MOVE 30 TO GDTV-TABLE-MONTH-DAYS (11).                            
003400        MOVE "NOVEMBER " TO GDTV-TABLE-MONTH-NAME (11).                   
003500        MOVE 31 TO GDTV-TABLE-MONTH-DAYS (12).                            
003600        MOVE "DECEMBER " TO GDTV-TABLE-MONTH-NAME (12).                   
003700*                                                                         
003800    LOAD-MONTH-TABLE-X-EXIT.                                              
003900        EXIT.                                                             
004000*                                                                         
004100    ADD-TEN-MINUTES-TO-NOW-THRU-EXIT.                                     
004200*                                                                         
004300        MOVE W-NOW-SS TO W-EXPIRY-SS.                                     
004400        COMPUTE W-EXPIRY-MI = W-NOW-MI + W-HOLD-MINUTES.                  
004500        IF W-EXPIRY-MI GREATER THAN 59                                    
004600           SUBTRACT 60 FROM W-EXPIRY-MI                                   
004700           COMPUTE W-EXPIRY-HH = W-NOW-HH + 1                             
004800        ELSE                                                              
004900           MOVE W-NOW-HH TO W-EXPIRY-HH                                   
005000        END-IF.                                                           
005100        IF W-EXPIRY-HH GREATER THAN 23                                    
005200           SUBTRACT 24 FROM W-EXPIRY-HH                                   
005300           PERFORM ADD-ONE-DAY-TO-EXPIRY-EXIT                             
005400        ELSE                                                              
005500           MOVE W-NOW-DD TO W-EXPIRY-DD                                   
005600           MOVE W-NOW-MM TO W-EXPIRY-MM                                   
005700           MOVE W-NOW-CCYY TO W-EXPIRY-CCYY                               
005800        END-IF.                                                           
005900*                                                                         
006000    ADD-TEN-MINUTES-TO-NOW-X-EXIT.                                        
006100        EXIT.                                                             
006200*                                                                         
006300    ADD-ONE-DAY-TO-EXPIRY-EXIT.                                           
006400*                                                                         
006500        MOVE W-NOW-CCYY TO GDTV-DATE-CCYY.                                
006600        MOVE W-NOW-MM   TO GDTV-DATE-MM.                                  
006700        MOVE W-NOW-DD   TO GDTV-DATE-DD.                                  
006800        PERFORM COMPUTE-DAYS-IN-MONTH-EXIT.                               
006900        ADD 1 TO GDTV-DATE-DD.                                            
007000        IF GDTV-DATE-DD GREATER THAN W-DAYS-IN-MONTH                      
007100           MOVE 1 TO GDTV-DATE-DD                                         
007200           ADD 1 TO GDTV-DATE-MM                                          
007300           IF GDTV-DATE-MM GREATER THAN 12                                
007400              MOVE 1 TO GDTV-DATE-MM                                      
007500              ADD 1 TO GDTV-DATE-CCYY                                     
007600           END-IF                                                         
007700        END-IF.                                                           
007800        MOVE GDTV-DATE-CCYY TO W-EXPIRY-CCYY.                             
007900        MOVE GDTV-DATE-MM   TO W-EXPIRY-MM.                               
008000        MOVE GDTV-DATE-DD   TO W-EXPIRY-DD.                               
008100*                                                                         
008200    COMPUTE-DAYS-IN-MONTH-EXIT.                                           
008300*                                                                         
008400        SET GDTV-MONTH-NX TO GDTV-DATE-MM.                                
008500        MOVE GDTV-TABLE-MONTH-DAYS (GDTV-MONTH-NX)                        
008600                                       TO W-DAYS-IN-MONTH.                
008700        IF GDTV-DATE-MM = 2                                               
008800           DIVIDE GDTV-DATE-CCYY BY 4                                     
008900                  GIVING GDTV-LEAP-YEAR-DUMMY-QUO                         
009000                  REMAINDER GDTV-LEAP-YEAR-REMAINDER                      
009100           IF GDTV-LEAP-YEAR-REMAINDER = 0                                
009200              MOVE 29 TO W-DAYS-IN-MONTH                                  
009300           END-IF                                                         
009400        END-IF.                                                           
