000100*                                                                         
000200*    PLPYMTIO.CBL                                                         
000300*                                                                         
000400*    LOAD/REWRITE PARAGRAPHS FOR THE IN-MEMORY PAYMENT TABLE              
000500*    (WSPYMTTB.CBL).  SAME LOAD-PROCESS-UNLOAD SHAPE AS                   
000600*    PLRESVIO.CBL.                                                        
000700*                                                                         
000800      LOAD-PAYMENT-TABLE-THRU-EXIT.                                       
000900*                                                                         
001000          MOVE ZERO TO W-PY-TABLE-COUNT.                                  
001100          OPEN INPUT PAYMENT-FILE.                                        
001200          IF WS-PYMT-FILE-STATUS NOT = "00" AND NOT = "35"                
001300             MOVE "UNABLE TO OPEN PAYMENT-FILE"                           
001400                                       TO W-FATAL-ERROR-TEXT              
001500             PERFORM FATAL-ERROR-ABORT-EXIT.                              
001600          IF WS-PYMT-FILE-STATUS = "35"                                   
001700             GO TO LOAD-PAYMENT-TABLE-X-EXIT.                             
001800          PERFORM LOAD-ONE-PYMT-RECORD-EXIT                               
001900             UNTIL WS-PYMT-FILE-STATUS = "10".                            
002000          CLOSE PAYMENT-FILE.                                             
002100*                                                                         
002200      LOAD-PAYMENT-TABLE-X-EXIT.                                          
002300          EXIT.                                                           
002400*                                                                         
002500      LOAD-ONE-PYMT-RECORD-EXIT.                                          
002600*                                                                         
002700          READ PAYMENT-FILE                                               
002800             AT END MOVE "10" TO WS-PYMT-FILE-STATUS                      
002900             NOT AT END                                                   
003000                ADD 1 TO W-PY-TABLE-COUNT                                 
003100                SET W-PY-NX TO W-PY-TABLE-COUNT                           
003200                MOVE PAYMENT-ID          TO W-PY-ID (W-PY-NX)             
003300                MOVE PAYMENT-USER-ID     TO W-PY-USER-ID (W-PY-NX)        
003400                MOVE PAYMENT-RESERVATION-ID                               
003500                                 TO W-PY-RESERVATION-ID (W-PY-NX)         
003600                MOVE PAYMENT-TOTAL-AMT-CENTS                              
003700                                 TO W-PY-AMOUNT-CENTS (W-PY-NX)           
003800                MOVE PAYMENT-STATUS      TO W-PY-STATUS (W-PY-NX)         
003900                MOVE PAYMENT-IDEM-KEY                                     
004000                                     TO W-PY-IDEM-KEY (W-PY-NX)           
004100                MOVE PAYMENT-APPROVED-DATE                                
004200                                 TO W-PY-APPROVED-DATE (W-PY-NX)          
004300                MOVE PAYMENT-APPROVED-TIME                                
004400                                 TO W-PY-APPROVED-TIME (W-PY-NX)          
004500          END-READ.                                                       
004600*                                                                         
004700      REWRITE-PAYMENT-TABLE-THRU-EXIT.                                    
004800*                                                                         
004900          OPEN OUTPUT PAYMENT-FILE.                                       
005000          IF WS-PYMT-FILE-STATUS NOT = "00"                               
005100             MOVE "UNABLE TO REWRITE PAYMENT-FILE"                        
005200                                       TO W-FATAL-ERROR-TEXT              
005300             PERFORM FATAL-ERROR-ABORT-EXIT.                              
005400          MOVE 1 TO W-PY-SUB.                                             
005500          PERFORM UNLOAD-ONE-PYMT-RECORD-EXIT                             
005600             UNTIL W-PY-SUB GREATER THAN W-PY-TABLE-COUNT.                
005700          CLOSE PAYMENT-FILE.                                             
005800*                                                                         
005900      REWRITE-PAYMENT-TABLE-X-EXIT.                                       
006000          EXIT.                                                           
006100*                                                                         
006200      UNLOAD-ONE-PYMT-RECORD-EXIT.                                        
006300*                                                                         
006400          SET W-PY-NX TO W-PY-SUB.                                        
006500          MOVE SPACES               TO PAYMENT-RECORD.                    
006600          MOVE W-PY-ID (W-PY-NX)        TO PAYMENT-ID.                    
006700          MOVE W-PY-USER-ID (W-PY-NX)   TO PAYMENT-USER-ID.               
006800          MOVE W-PY-RESERVATION-ID (W-PY-NX)                              
006900                                     TO PAYMENT-RESERVATION-ID.           
007000          MOVE W-PY-AMOUNT-CENTS (W-PY-NX)                                
007100                                     TO PAYMENT-TOTAL-AMT-CENTS.          
007200          MOVE W-PY-STATUS (W-PY-NX)    TO PAYMENT-STATUS.                
007300          MOVE W-PY-IDEM-KEY (W-PY-NX)  TO PAYMENT-IDEM-KEY.              
007400          MOVE W-PY-APPROVED-DATE (W-PY-NX)                               
007500                                     TO PAYMENT-APPROVED-DATE.            
007600          MOVE W-PY-APPROVED-TIME (W-PY-NX)                               
007700                                     TO PAYMENT-APPROVED-TIME.            
007800          WRITE PAYMENT-RECORD.                                           
007900          ADD 1 TO W-PY-SUB.                                              
008000*                                                                         
008100      LOOK-FOR-PYMT-BY-IDEM-THRU-EXIT.                                    
008200*                                                                         
008300          MOVE "N" TO W-FOUND-PYMT-RECORD.                                
008400          MOVE ZERO TO W-PY-FOUND-NDX.                                    
008500          IF W-LOOKUP-IDEM-KEY = SPACES                                   
008600             GO TO LOOK-FOR-PYMT-BY-IDEM-X-EXIT.                          
008700          MOVE 1 TO W-PY-SUB.                                             
008800          PERFORM SCAN-PYMT-FOR-IDEM-EXIT                                 
008900             UNTIL W-PY-SUB GREATER THAN W-PY-TABLE-COUNT                 
009000                OR FOUND-PYMT-RECORD.                                     
009100*                                                                         
009200      LOOK-FOR-PYMT-BY-IDEM-X-EXIT.                                       
009300          EXIT.                                                           
009400*                                                                         
009500      SCAN-PYMT-FOR-IDEM-EXIT.                                            
009600*                                                                         
009700          SET W-PY-NX TO W-PY-SUB.                                        
009800          IF W-PY-IDEM-KEY (W-PY-NX) = W-LOOKUP-IDEM-KEY                  
009900             MOVE "Y" TO W-FOUND-PYMT-RECORD                              
010000             MOVE W-PY-SUB TO W-PY-FOUND-NDX.                             
010100          ADD 1 TO W-PY-SUB.                                              
