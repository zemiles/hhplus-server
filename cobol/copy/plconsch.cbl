000100*                                                                         
000200*    PLCONSCH.CBL                                                         
000300*                                                                         
000400*    TABLE LOADERS FOR THE THREE READ-MOSTLY MASTERS - CONCERT,           
000500*    CONCERT-SCHEDULE AND SEAT.  EACH FILE IS ASSUMED TO BE IN            
000600*    ASCENDING KEY SEQUENCE (AS MAINTAINED BY THE LOAD UTILITY)           
000700*    SO SEARCH ALL CAN BE USED ONCE THE TABLE IS IN STORAGE.              
000800*                                                                         
000900      LOAD-CONCERT-TABLE-THRU-EXIT.                                       
001000*                                                                         
001100          MOVE ZERO TO W-CONCERT-TABLE-COUNT.                             
001200          OPEN INPUT CONCERT-FILE.                                        
001300          IF WS-CONCERT-FILE-STATUS NOT = "00"                            
001400             MOVE "UNABLE TO OPEN CONCERT-FILE"                           
001500                                       TO W-FATAL-ERROR-TEXT              
001600             PERFORM FATAL-ERROR-ABORT-EXIT.                              
001700          PERFORM LOAD-ONE-CONCERT-EXIT                                   
001800             UNTIL WS-CONCERT-FILE-STATUS = "10".                         
001900          CLOSE CONCERT-FILE.                                             
002000*                                                                         
002100      LOAD-CONCERT-TABLE-X-EXIT.                                          
002200          EXIT.                                                           
002300*                                                                         
002400      LOAD-ONE-CONCERT-EXIT.                                              
002500*                                                                         
002600          READ CONCERT-FILE                                               
002700             AT END MOVE "10" TO WS-CONCERT-FILE-STATUS                   
002800             NOT AT END                                                   
002900                ADD 1 TO W-CONCERT-TABLE-COUNT                            
003000                SET W-CT-NX TO W-CONCERT-TABLE-COUNT                      
003100                MOVE CONCERT-ID     TO W-CT-CONCERT-ID (W-CT-NX)          
003200                MOVE CONCERT-NAME   TO W-CT-CONCERT-NAME (W-CT-NX)        
003300                MOVE CONCERT-STATUS                                       
003400                            TO W-CT-CONCERT-STATUS (W-CT-NX)              
003500          END-READ.                                                       
003600*                                                                         
003700      LOAD-SCHEDULE-TABLE-THRU-EXIT.                                      
003800*                                                                         
003900          MOVE ZERO TO W-SCHEDULE-TABLE-COUNT.                            
004000          OPEN INPUT SCHEDULE-FILE.                                       
004100          IF WS-SCHEDULE-FILE-STATUS NOT = "00"                           
004200             MOVE "UNABLE TO OPEN SCHEDULE-FILE"                          
004300                                       TO W-FATAL-ERROR-TEXT              
004400             PERFORM FATAL-ERROR-ABORT-EXIT.                              
004500          PERFORM LOAD-ONE-SCHEDULE-EXIT                                  
004600             UNTIL WS-SCHEDULE-FILE-STATUS = "10".                        
004700          CLOSE SCHEDULE-FILE.                                            
004800*                                                                         
004900      LOAD-SCHEDULE-TABLE-X-EXIT.                                         
005000          EXIT.                                                           
005100*                                                                         
005200      LOAD-ONE-SCHEDULE-EXIT.                                             
005300*                                                                         
005400          READ SCHEDULE-FILE                                              
005500             AT END MOVE "10" TO WS-SCHEDULE-FILE-STATUS                  
005600             NOT AT END                                                   
005700                ADD 1 TO W-SCHEDULE-TABLE-COUNT                           
005800                SET W-SCH-NX TO W-SCHEDULE-TABLE-COUNT                    
005900                MOVE SCHEDULE-ID                                          
006000                            TO W-SCH-SCHEDULE-ID (W-SCH-NX)               
006100                MOVE SCHEDULE-CONCERT-ID                                  
006200                            TO W-SCH-CONCERT-ID (W-SCH-NX)                
006300                MOVE SCHEDULE-CONCERT-DATE                                
006400                            TO W-SCH-CONCERT-DATE (W-SCH-NX)              
006500                MOVE SCHEDULE-CONCERT-TIME                                
006600                            TO W-SCH-CONCERT-TIME (W-SCH-NX)              
006700                MOVE SCHEDULE-PRICE                                       
006800                            TO W-SCH-PRICE (W-SCH-NX)                     
006900          END-READ.                                                       
007000*                                                                         
007100      LOAD-SEAT-TABLE-THRU-EXIT.                                          
007200*                                                                         
007300          MOVE ZERO TO W-SEAT-TABLE-COUNT.                                
007400          OPEN INPUT SEAT-FILE.                                           
007500          IF WS-SEAT-FILE-STATUS NOT = "00"                               
007600             MOVE "UNABLE TO OPEN SEAT-FILE"                              
007700                                       TO W-FATAL-ERROR-TEXT              
007800             PERFORM FATAL-ERROR-ABORT-EXIT.                              
007900          PERFORM LOAD-ONE-SEAT-EXIT                                      
008000             UNTIL WS-SEAT-FILE-STATUS = "10".                            
008100          CLOSE SEAT-FILE.                                                
008200*                                                                         
008300      LOAD-SEAT-TABLE-X-EXIT.                                             
008400          EXIT.                                                           
008500*                                                                         
008600      LOAD-ONE-SEAT-EXIT.                                                 
008700*                                                                         
008800          READ SEAT-FILE                                                  
008900             AT END MOVE "10" TO WS-SEAT-FILE-STATUS                      
009000             NOT AT END                                                   
009100                ADD 1 TO W-SEAT-TABLE-COUNT                               
009200                SET W-SEA-NX TO W-SEAT-TABLE-COUNT                        
009300                MOVE SEAT-ID       TO W-SEA-SEAT-ID (W-SEA-NX)            
009400                MOVE SEAT-SCHEDULE-ID                                     
009500                                TO W-SEA-SCHEDULE-ID (W-SEA-NX)           
009600                MOVE SEAT-NUMBER   TO W-SEA-NUMBER (W-SEA-NX)             
009700                MOVE SEAT-GRADE    TO W-SEA-GRADE (W-SEA-NX)              
009800                MOVE SEAT-STATUS   TO W-SEA-STATUS (W-SEA-NX)             
009900          END-READ.                                                       
010000*                                                                         
010100      REWRITE-SEAT-TABLE-THRU-EXIT.                                       
010200*                                                                         
010300          OPEN OUTPUT SEAT-FILE.                                          
010400          IF WS-SEAT-FILE-STATUS NOT = "00"                               
010500             MOVE "UNABLE TO REWRITE SEAT-FILE"                           
010600                                       TO W-FATAL-ERROR-TEXT              
010700             PERFORM FATAL-ERROR-ABORT-EXIT.                              
010800          MOVE 1 TO W-SEA-SUB.                                            
010900          PERFORM UNLOAD-ONE-SEAT-EXIT                                    
011000             UNTIL W-SEA-SUB GREATER THAN W-SEAT-TABLE-COUNT.             
011100          CLOSE SEAT-FILE.                                                
011200*                                                                         
011300      REWRITE-SEAT-TABLE-X-EXIT.                                          
011400          EXIT.                                                           
011500*                                                                         
011600      UNLOAD-ONE-SEAT-EXIT.                                               
011700*                                                                         
011800          SET W-SEA-NX TO W-SEA-SUB.                                      
011900          MOVE SPACES              TO SEAT-RECORD.                        
012000          MOVE W-SEA-SEAT-ID (W-SEA-NX)     TO SEAT-ID.                   
012100          MOVE W-SEA-SCHEDULE-ID (W-SEA-NX) TO SEAT-SCHEDULE-ID.          
012200          MOVE W-SEA-NUMBER (W-SEA-NX)      TO SEAT-NUMBER.               
012300          MOVE W-SEA-GRADE (W-SEA-NX)       TO SEAT-GRADE.                
012400          MOVE W-SEA-STATUS (W-SEA-NX)      TO SEAT-STATUS.               
012500          WRITE SEAT-RECORD.                                              
012600          ADD 1 TO W-SEA-SUB.                                             
