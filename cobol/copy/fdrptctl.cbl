000100*                                                                         
000200*    FDRPTCTL.CBL  -  REPORT-PARAMETER RECORD LAYOUT                      
000300*                                                                         
000400    FD  REPORT-CONTROL-FILE                                               
000500        LABEL RECORDS ARE STANDARD.                                       
000600    01  REPORT-CONTROL-RECORD.                                            
000700        05  RPTCTL-TOP-N               PIC 9(3).                          
000800        05  RPTCTL-LOOKUP-SCHED-ID     PIC 9(9).                          
000900        05  RPTCTL-CARD-TAIL           PIC X(18).                         
001000*                                                                         
001100*        --------- REDEFINE FOR OPERATOR RERUN COMMENT ---------          
001200        05  FILLER REDEFINES RPTCTL-CARD-TAIL.                            
001300            10  RPTCTL-RERUN-COMMENT       PIC X(18).                     
