000100*                                                                         
000200*    SLPYMTIN.CBL  -  SELECT CLAUSE FOR THE PAYMENT REQUEST               
000300*    TRANSACTION FILE READ BY PROCESS-SEAT-PAYMENT.                       
000400*                                                                         
000500      SELECT PYMT-REQUEST-FILE ASSIGN TO "PYMTREQ"                        
000600             ORGANIZATION IS SEQUENTIAL                                   
000700             FILE STATUS IS WS-PYMTREQ-FILE-STATUS.                       
