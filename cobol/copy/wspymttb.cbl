000100*                                                                         
000200*    WSPYMTTB.CBL                                                         
000300*                                                                         
000400*    IN-MEMORY PAYMENT TABLE.  LOOKED UP BY PAYMENT-ID AND BY             
000500*    IDEMPOTENCY-KEY - BOTH LINEAR SCANS.                                 
000600*                                                                         
000700      01  W-PYMT-TABLE.                                                   
000800          05  W-PY-ENTRY OCCURS 5000 TIMES                                
000900                        INDEXED BY W-PY-NX.                               
001000              10  W-PY-ID                PIC 9(9).                        
001100              10  W-PY-USER-ID           PIC 9(9).                        
001200              10  W-PY-RESERVATION-ID    PIC 9(9).                        
001300              10  W-PY-AMOUNT-CENTS      PIC S9(11) COMP-3.               
001400              10  W-PY-STATUS            PIC 9(1).                        
001500                  88  W-PY-STAT-INIT         VALUE 1.                     
001600                  88  W-PY-STAT-APPROVED     VALUE 2.                     
001700                  88  W-PY-STAT-FAILED       VALUE 3.                     
001800                  88  W-PY-STAT-CANCELLED    VALUE 4.                     
001900                  88  W-PY-STAT-PARTIAL      VALUE 5.                     
002000              10  W-PY-IDEM-KEY          PIC X(36).                       
002100              10  W-PY-APPROVED-DATE     PIC 9(8).                        
002200              10  W-PY-APPROVED-TIME     PIC 9(6).                        
002300      77  W-PY-TABLE-COUNT               PIC 9(5) COMP.                   
002400      77  W-PY-FOUND-NDX                 PIC 9(5) COMP.                   
002500      77  W-PY-SUB                       PIC 9(5) COMP.                   
002600*                                                                         
002700      01  W-FOUND-PYMT-RECORD            PIC X.                           
002800          88  FOUND-PYMT-RECORD          VALUE "Y".                       
