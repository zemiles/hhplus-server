000100*                                                                         
000200*    WSBANNER.CBL                                                         
000300*                                                                         
000400*    WORKING-STORAGE FOR PLGENERAL.CBL'S RUN BANNER AND FATAL-            
000500*    ERROR PARAGRAPHS.  COPY THIS BEFORE COPYING PLGENERAL.CBL.           
000600*                                                                         
000700      77  W-PROGRAM-BANNER               PIC X(40).                       
000800      77  W-FATAL-ERROR-TEXT             PIC X(60).                       
