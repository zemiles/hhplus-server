000100*                                                                         
000200*    WSRESVTB.CBL                                                         
000300*                                                                         
000400*    IN-MEMORY RESERVATION TABLE.  RESERVATION-FILE HAS THREE             
000500*    ACCESS PATHS IN THE ORIGINAL SYSTEM (BY RESERVATION-ID, BY           
000600*    IDEMPOTENCY-KEY, BY SEAT-ID+STATUS) SO IT IS LOADED WHOLE            
000700*    AND WALKED WITH A LINEAR SCAN RATHER THAN SEARCH ALL.                
000800*                                                                         
000900      01  W-RESV-TABLE.                                                   
001000          05  W-RV-ENTRY OCCURS 5000 TIMES                                
001100                        INDEXED BY W-RV-NX.                               
001200              10  W-RV-ID                PIC 9(9).                        
001300              10  W-RV-USER-ID           PIC 9(9).                        
001400              10  W-RV-SCHEDULE-ID       PIC 9(9).                        
001500              10  W-RV-SEAT-ID           PIC 9(9).                        
001600              10  W-RV-STATUS            PIC 9(1).                        
001700                  88  W-RV-STAT-PENDING      VALUE 1.                     
001800                  88  W-RV-STAT-HOLD         VALUE 2.                     
001900                  88  W-RV-STAT-EXPIRED      VALUE 3.                     
002000                  88  W-RV-STAT-CANCELLED    VALUE 4.                     
002100                  88  W-RV-STAT-PAID         VALUE 5.                     
002200              10  W-RV-HOLD-EXP-DATE     PIC 9(8).                        
002300              10  W-RV-HOLD-EXP-TIME     PIC 9(6).                        
002400              10  W-RV-HOLD-EXP-14 REDEFINES                              
002500                        W-RV-HOLD-EXP-DATE PIC 9(14).                     
002600                  88 W-RV-HOLD-EXP-14-DUMMY VALUE ZEROS.                  
002700              10  W-RV-AMOUNT-CENTS      PIC S9(11) COMP-3.               
002800              10  W-RV-IDEM-KEY          PIC X(36).                       
002900      77  W-RV-TABLE-COUNT               PIC 9(5) COMP.                   
003000      77  W-RV-FOUND-NDX                 PIC 9(5) COMP.                   
003100      77  W-RV-SUB                       PIC 9(5) COMP.                   
003200*                                                                         
003300      01  W-FOUND-RESV-RECORD            PIC X.                           
003400          88  FOUND-RESV-RECORD          VALUE "Y".                       
003500      01  W-FOUND-ACTIVE-HOLD            PIC X.                           
003600          88  FOUND-ACTIVE-HOLD          VALUE "Y".                       
003700*                                                                         
003800      77  W-LOOKUP-RESV-ID               PIC 9(9).                        
003900      77  W-LOOKUP-IDEM-KEY              PIC X(36).                       
004000      77  W-LOOKUP-SEAT-ID               PIC 9(9).                        
