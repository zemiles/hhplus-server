000100*                                                                         
000200*    FDRESV.CBL                                                           
000300*                                                                         
000400*    RESERVATION RECORD.  A SEAT HOLD, AND LATER A PAID TICKET,           
000500*    FOR ONE USER-ID AGAINST ONE SEAT-ID.                                 
000600*                                                                         
000700*    -------------------------- HISTORY --------------------------        
000800*    03/21/88  RCJ  TKT-0015  ORIGINAL LAYOUT.                            
000900*    09/30/89  DKM  TKT-0079  ADDED IDEMPOTENCY-KEY.                      
001000*    05/11/91  DKM  TKT-0112  SPLIT HOLD-EXPIRES INTO DATE/TIME.          
001100*    08/19/93  DKM  TKT-0166  ADDED CREATED/LAST-UPDATE STAMPS AND        
001200*                              TERMINAL-ID PER THE BOX-OFFICE             
001300*                              CONSOLIDATION PROJECT - EXPANSION          
001400*                              AREA CARVED DOWN TO MAKE ROOM.             
001500*                                                                         
001600      FD  RESERVATION-FILE                                                
001700          LABEL RECORDS ARE STANDARD.                                     
001800      01  RESERVATION-RECORD.                                             
001900*                                                                         
002000*        ------------- KEYS -------------                                 
002100          05  RESERVATION-ID             PIC 9(9).                        
002200          05  RESERVATION-USER-ID        PIC 9(9).                        
002300          05  RESERVATION-SCHEDULE-ID    PIC 9(9).                        
002400          05  RESERVATION-SEAT-ID        PIC 9(9).                        
002500*                                                                         
002600*        ------------- STATUS -------------                               
002700*        1=PENDING 2=HOLD 3=EXPIRED 4=CANCELLED 5=PAID                    
002800          05  RESERVATION-STATUS         PIC 9(1).                        
002900              88  RES-STAT-PENDING           VALUE 1.                     
003000              88  RES-STAT-HOLD              VALUE 2.                     
003100              88  RES-STAT-EXPIRED           VALUE 3.                     
003200              88  RES-STAT-CANCELLED         VALUE 4.                     
003300              88  RES-STAT-PAID              VALUE 5.                     
003400*                                                                         
003500*        ------------- HOLD-EXPIRY STAMP -------------                    
003600          05  RESERVATION-HOLD-EXPIRES.                                   
003700              10  RESERVATION-HOLD-EXP-DATE PIC 9(8).                     
003800              10  RESERVATION-HOLD-EXP-TIME PIC 9(6).                     
003900*                                                                         
004000*        ------------- REDEFINE FOR A SINGLE COMPARE KEY -----            
004100          05  RESERVATION-HOLD-EXP-14 REDEFINES                           
004200                          RESERVATION-HOLD-EXPIRES  PIC 9(14).            
004300*                                                                         
004400*        ------------- MONEY / DEDUP -------------                        
004500          05  RESERVATION-AMOUNT-CENTS   PIC S9(11) COMP-3.               
004600          05  RESERVATION-IDEM-KEY       PIC X(36).                       
004700*                                                                         
004800*        ------------- AUDIT / TRACKING -------------                     
004900          05  RESERVATION-CREATED-DATE   PIC 9(8).                        
005000          05  RESERVATION-CREATED-TIME   PIC 9(6).                        
005100          05  RESERVATION-CREATED-TERM   PIC X(8).                        
005200          05  RESERVATION-LAST-UPD-DATE  PIC 9(8).                        
005300          05  RESERVATION-LAST-UPD-TIME  PIC 9(6).                        
005400          05  RESERVATION-BATCH-RUN-ID   PIC 9(6).                        
005500*                                                                         
005600*        ------------- RESERVED FOR FUTURE EXPANSION ---------            
005700          05  FILLER                     PIC X(10).                       
