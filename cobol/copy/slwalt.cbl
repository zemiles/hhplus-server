000100*                                                                         
000200*    SLWALT.CBL  -  SELECT CLAUSE FOR THE WALLET FILE                     
000300*    LOOKED UP BY WALLET-ID AND ALSO BY USER-ID (LINEAR SCAN).            
000400*                                                                         
000500      SELECT WALLET-FILE ASSIGN TO "WALTF"                                
000600             ORGANIZATION IS SEQUENTIAL                                   
000700             FILE STATUS IS WS-WALT-FILE-STATUS.                          
