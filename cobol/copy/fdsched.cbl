000100*                                                                         
000200*    FDSCHED.CBL                                                          
000300*                                                                         
000400*    CONCERT-SCHEDULE RECORD.  ONE ROW PER DATED/TIMED SHOWING OF         
000500*    A CONCERT-ID.  CONCERT-PRICE IS THE FACE PRICE OF A SEAT AT          
000600*    THIS SHOWING, MAJOR CURRENCY UNITS, 2 DECIMALS.                      
000700*                                                                         
000800*    -------------------------- HISTORY --------------------------        
000900*    03/14/88  RCJ  TKT-0011  ORIGINAL LAYOUT.                            
001000*    02/06/91  DKM  TKT-0107  ADDED CREATED/LAST-UPDATE STAMPS AND        
001100*                              OPERATOR-ID PER THE STATE COMPTROL-        
001200*                              LER AUDIT FINDING (SAME PROJECT            
001300*                              THAT TOUCHED FDWALT.CBL).                  
001400*    08/19/93  DKM  TKT-0161  ADDED VENUE/HALL-CODE AND CAPACITY          
001500*                              FIELDS FOR THE BOX-OFFICE CONSOLI-         
001600*                              DATION PROJECT.                            
001700*                                                                         
001800      FD  SCHEDULE-FILE                                                   
001900          LABEL RECORDS ARE STANDARD.                                     
002000      01  SCHEDULE-RECORD.                                                
002100*                                                                         
002200*        ------------- KEYS / SHOWING DATA -------------                  
002300          05  SCHEDULE-ID                PIC 9(9).                        
002400          05  SCHEDULE-CONCERT-ID        PIC 9(9).                        
002500          05  SCHEDULE-CONCERT-DATE      PIC 9(8).                        
002600          05  SCHEDULE-CONCERT-TIME      PIC 9(6).                        
002700          05  SCHEDULE-PRICE             PIC S9(9)V99 COMP-3.             
002800*                                                                         
002900*        ------------- VENUE / CAPACITY -------------                     
003000          05  SCHEDULE-VENUE-CODE        PIC X(6).                        
003100          05  SCHEDULE-HALL-CODE         PIC X(4).                        
003200          05  SCHEDULE-SEAT-CAPACITY     PIC 9(5) COMP.                   
003300          05  SCHEDULE-REGION-CODE       PIC X(2).                        
003400*                                                                         
003500*        ------------- AUDIT / TRACKING -------------                     
003600          05  SCHEDULE-CREATED-DATE      PIC 9(8).                        
003700          05  SCHEDULE-CREATED-TIME      PIC 9(6).                        
003800          05  SCHEDULE-CREATED-OPER-ID   PIC X(8).                        
003900          05  SCHEDULE-LAST-UPD-DATE     PIC 9(8).                        
004000          05  SCHEDULE-LAST-UPD-TIME     PIC 9(6).                        
004100          05  SCHEDULE-LAST-UPD-OPER-ID  PIC X(8).                        
004200          05  SCHEDULE-BATCH-RUN-ID      PIC 9(6).                        
004300*                                                                         
004400*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
004500          05  FILLER                     PIC X(15).                       
