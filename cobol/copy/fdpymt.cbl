000100*                                                                         
000200*    FDPYMT.CBL                                                           
000300*                                                                         
000400*    PAYMENT RECORD - ONE APPROVED-OR-FAILED CHARGE AGAINST A             
000500*    RESERVATION-ID.                                                      
000600*                                                                         
000700*    -------------------------- HISTORY --------------------------        
000800*    04/02/88  RCJ  TKT-0016  ORIGINAL LAYOUT.                            
000900*    09/30/89  DKM  TKT-0080  ADDED IDEMPOTENCY-KEY.                      
001000*    08/19/93  DKM  TKT-0167  ADDED CREATED/LAST-UPDATE STAMPS,           
001100*                              TERMINAL-ID AND BATCH-RUN-ID FOR           
001200*                              THE BOX-OFFICE CONSOLIDATION               
001300*                              PROJECT.                                   
001400*                                                                         
001500      FD  PAYMENT-FILE                                                    
001600          LABEL RECORDS ARE STANDARD.                                     
001700      01  PAYMENT-RECORD.                                                 
001800          05  PAYMENT-ID                 PIC 9(9).                        
001900          05  PAYMENT-USER-ID            PIC 9(9).                        
002000          05  PAYMENT-RESERVATION-ID     PIC 9(9).                        
002100          05  PAYMENT-TOTAL-AMT-CENTS    PIC S9(11) COMP-3.               
002200*        1=INIT 2=APPROVED 3=FAILED 4=CANCELLED 5=PARTIAL                 
002300          05  PAYMENT-STATUS             PIC 9(1).                        
002400              88  PAY-STAT-INIT              VALUE 1.                     
002500              88  PAY-STAT-APPROVED          VALUE 2.                     
002600              88  PAY-STAT-FAILED            VALUE 3.                     
002700              88  PAY-STAT-CANCELLED         VALUE 4.                     
002800              88  PAY-STAT-PARTIAL           VALUE 5.                     
002900          05  PAYMENT-IDEM-KEY           PIC X(36).                       
003000          05  PAYMENT-APPROVED-DATE      PIC 9(8).                        
003100          05  PAYMENT-APPROVED-TIME      PIC 9(6).                        
003200*                                                                         
003300*        ------------- AUDIT / TRACKING -------------                     
003400          05  PAYMENT-CREATED-TERM-ID    PIC X(8).                        
003500          05  PAYMENT-LAST-UPD-DATE      PIC 9(8).                        
003600          05  PAYMENT-LAST-UPD-TIME      PIC 9(6).                        
003700          05  PAYMENT-BATCH-RUN-ID       PIC 9(6).                        
003800*                                                                         
003900*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
004000          05  FILLER                     PIC X(6).                        
