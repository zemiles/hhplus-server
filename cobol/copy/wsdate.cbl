000100*                                                                         
000200*    WSDATE.CBL                                                           
000300*                                                                         
000400*    WORKING-STORAGE FOR "NOW" STAMPING AND HOLD-EXPIRY ROLLOVER          
000500*    USED BY THE TICKETING BATCH SUITE.  ADAPTED FROM THE OLD             
000600*    OPERATOR DATE-ENTRY COPYBOOK OF THE SAME NAME - THAT COPYBOOK        
000700*    USED TO FEED PLDATE.CBL'S "ACCEPT A DATE FROM THE OPERATOR"          
000800*    PARAGRAPH.  THE BATCH JOBS HERE NEVER ASK AN OPERATOR                
000900*    FOR A DATE - THEY STAMP EVERYTHING FROM THE SYSTEM CLOCK - SO        
001000*    THE MONTH TABLE AND LEAP-YEAR LOGIC WERE KEPT BUT RE-PURPOSED        
001100*    FOR HOLD-EXPIRY DATE ROLLOVER (SEE PLDATE.CBL                        
001200*    ADD-TEN-MINUTES-TO-NOW-EXIT).                                        
001300*                                                                         
001400      01  GDTV-DATE-MM-DD-CCYY          PIC 9(8).                         
001500      01  FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.                          
001600          05  GDTV-DATE-CCYY             PIC 9(4).                        
001700          05  GDTV-DATE-MM               PIC 9(2).                        
001800              88  GDTV-MONTH-VALID       VALUE 1 THRU 12.                 
001900          05  GDTV-DATE-DD               PIC 9(2).                        
002000*                                                                         
002100      01  GDTV-MATRIX.                                                    
002200          05  GDTV-TABLE-MONTH OCCURS 12 TIMES                            
002300                                INDEXED BY GDTV-MONTH-NX.                 
002400              10  GDTV-TABLE-MONTH-DAYS     PIC 9(2).                     
002500              10  GDTV-TABLE-MONTH-NAME     PIC X(9).                     
002600*                                                                         
002700      01  W-GDTV-VALID-DATE              PIC X.                           
002800          88  GDTV-VALID-DATE            VALUE "Y".                       
002900*                                                                         
003000      77  GDTV-LEAP-YEAR-REMAINDER       PIC 9(3)   COMP-3.               
003100      77  GDTV-LEAP-YEAR-DUMMY-QUO       PIC 9(4)   COMP-3.               
003200      77  GDTV-DUMMY                     PIC X.                           
003300*                                                                         
003400*    ---------- CURRENT-DATE-TIME WORK AREA ("NOW") -------------         
003500      01  W-NOW-DATE-TIME.                                                
003600          05  W-NOW-DATE                 PIC 9(8).                        
003700          05  FILLER REDEFINES W-NOW-DATE.                                
003800              10  W-NOW-CCYY             PIC 9(4).                        
003900              10  W-NOW-MM               PIC 9(2).                        
004000              10  W-NOW-DD               PIC 9(2).                        
004100          05  W-NOW-TIME                 PIC 9(6).                        
004200          05  FILLER REDEFINES W-NOW-TIME.                                
004300              10  W-NOW-HH               PIC 9(2).                        
004400              10  W-NOW-MI               PIC 9(2).                        
004500              10  W-NOW-SS               PIC 9(2).                        
004600      01  W-NOW-DTTM-14 REDEFINES W-NOW-DATE-TIME  PIC 9(14).             
004700*                                                                         
004800*    NO INTRINSIC FUNCTION AND NO TRUE MILLISECOND CLOCK ON THIS          
004900*    BOX, SO A SOLDOUT-EPOCH-MS SCORE IS BUILT AS CCYYMMDDHHMMSS          
005000*    (14 DIGITS) PLUS ONE TRAILING ZERO DIGIT - STILL SORTS               
005100*    ASCENDING CORRECTLY, JUST AT ONE-SECOND RATHER THAN ONE-             
005200*    MILLISECOND RESOLUTION.  SEE PLRANKING.CBL.                          
005300      77  W-NOW-EPOCH-MS                 PIC 9(15).                       
005400*                                                                         
005500*    ---------- HOLD-EXPIRY WORK AREA (NOW + 10 MINUTES) --------         
005600      01  W-EXPIRY-DATE-TIME.                                             
005700          05  W-EXPIRY-DATE              PIC 9(8).                        
005800          05  FILLER REDEFINES W-EXPIRY-DATE.                             
005900              10  W-EXPIRY-CCYY          PIC 9(4).                        
006000              10  W-EXPIRY-MM            PIC 9(2).                        
006100              10  W-EXPIRY-DD            PIC 9(2).                        
006200          05  W-EXPIRY-TIME              PIC 9(6).                        
006300          05  FILLER REDEFINES W-EXPIRY-TIME.                             
006400              10  W-EXPIRY-HH            PIC 9(2).                        
006500              10  W-EXPIRY-MI            PIC 9(2).                        
006600              10  W-EXPIRY-SS            PIC 9(2).                        
006700*                                                                         
006800      77  W-DAYS-IN-MONTH                PIC 9(2)   COMP-3.               
006900      77  W-HOLD-MINUTES                 PIC 9(2) COMP VALUE 10.          
