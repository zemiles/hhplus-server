000100*                                                                         
000200*    FDWALT.CBL                                                           
000300*                                                                         
000400*    WALLET RECORD - PREPAID BALANCE OWNED BY ONE USER-ID.                
000500*                                                                         
000600*    -------------------------- HISTORY --------------------------        
000700*    03/14/88  RCJ  TKT-0010  ORIGINAL LAYOUT.                            
000800*    02/06/91  DKM  TKT-0103  ADDED CREATED/LAST-UPDATE STAMPS AND        
000900*                              OPERATOR/TERMINAL-ID AFTER THE             
001000*                              STATE COMPTROLLER AUDIT FINDING.           
001100*    08/19/93  DKM  TKT-0160  ADDED REGION/BRANCH/SOURCE-SYSTEM           
001200*                              AND RECORD-VERSION FOR THE BOX-            
001300*                              OFFICE CONSOLIDATION PROJECT.              
001400*                                                                         
001500      FD  WALLET-FILE                                                     
001600          LABEL RECORDS ARE STANDARD.                                     
001700      01  WALLET-RECORD.                                                  
001800*                                                                         
001900*        ------------- KEY / BALANCE -------------                        
002000          05  WALLET-ID                  PIC 9(9).                        
002100          05  WALLET-USER-ID             PIC 9(9).                        
002200          05  WALLET-BALANCE-CENTS       PIC S9(11) COMP-3.               
002300          05  WALLET-CURRENCY            PIC X(3).                        
002400*                                                                         
002500*        ------------- AUDIT / TRACKING -------------                     
002600          05  WALLET-CREATED-DATE        PIC 9(8).                        
002700          05  WALLET-CREATED-TIME        PIC 9(6).                        
002800          05  WALLET-CREATED-TERM-ID     PIC X(8).                        
002900          05  WALLET-LAST-UPD-DATE       PIC 9(8).                        
003000          05  WALLET-LAST-UPD-TIME       PIC 9(6).                        
003100          05  WALLET-LAST-UPD-USER-ID    PIC X(8).                        
003200          05  WALLET-LAST-UPD-TERM-ID    PIC X(8).                        
003300          05  WALLET-BATCH-RUN-ID        PIC 9(6).                        
003400*                                                                         
003500*        ------------- CONSOLIDATION FIELDS -------------                 
003600          05  WALLET-REGION-CODE         PIC X(2).                        
003700          05  WALLET-BRANCH-CODE         PIC X(4).                        
003800          05  WALLET-SOURCE-SYSTEM       PIC X(4).                        
003900          05  WALLET-RECORD-VERSION      PIC 9(3) COMP.                   
004000*                                                                         
004100*        ------------- RESERVED FOR FUTURE EXPANSION -------------        
004200          05  FILLER                     PIC X(10).                       
