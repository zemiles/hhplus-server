000100*                                                                         
000200*    FDCONTRL.CBL  -  RUN-CONTROL RECORD LAYOUT                           
000300*                                                                         
000400      FD  CONTROL-FILE                                                    
000500          LABEL RECORDS ARE STANDARD.                                     
000600      01  CONTROL-RECORD.                                                 
000700          05  CONTROL-KEY                PIC 9(1).                        
000800          05  CONTROL-LAST-RESV-ID       PIC 9(9).                        
000900          05  CONTROL-LAST-PYMT-ID       PIC 9(9).                        
001000          05  CONTROL-LAST-LEDGR-ID      PIC 9(9).                        
001100          05  CONTROL-RUN-DATE           PIC 9(8).                        
001200          05  CONTROL-RUN-TIME           PIC 9(6).                        
001300          05  FILLER                     PIC X(20).                       
