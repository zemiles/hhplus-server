000100*                                                                         
000200*    FDPYMTIN.CBL                                                         
000300*                                                                         
000400*    ONE PAYMENT-SETTLEMENT REQUEST PER RECORD - THE BATCH                
000500*    EQUIVALENT OF ONE INBOUND CALL TO THE VOUCHER-SETTLEMENT             
000600*    SERVICE.                                                             
000700*                                                                         
000800      FD  PYMT-REQUEST-FILE                                               
000900          LABEL RECORDS ARE STANDARD.                                     
001000      01  PYMT-REQUEST-RECORD.                                            
001100          05  PYMTREQ-RESERVATION-ID     PIC 9(9).                        
001200          05  PYMTREQ-IDEM-KEY           PIC X(36).                       
001300          05  FILLER                     PIC X(19).                       
