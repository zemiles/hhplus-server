000100*                                                                         
000200*    CONTROL-FILE-MAINTENANCE                                             
000300*                                                                         
000400*    ONE-TIME (OR RERUN) SEEDING / DISPLAY UTILITY FOR THE RUN-           
000500*    CONTROL RECORD THAT THE RESERVATION, PAYMENT AND LEDGER              
000600*    JOBS RELY ON FOR THEIR SURROGATE KEYS.  THIS JOB RUNS                
000700*    UNATTENDED, THE SAME AS EVERY OTHER MEMBER OF THE TICKETING          
000800*    BATCH SUITE - IT NO LONGER PROMPTS AN OPERATOR AT A SCREEN           
000900*    THE WAY THE OLD AP-SYSTEM MAINTENANCE PROGRAM DID.  IF               
001000*    CONTROL-FILE DOES NOT EXIST YET (STATUS 35) THIS JOB                 
001100*    CREATES IT WITH ALL KEYS AT ZERO.  IF IT EXISTS, THE JOB             
001200*    READS THE ONE RECORD, RESTAMPS THE RUN DATE/TIME AND                 
001300*    REWRITES IT (BY REOPENING OUTPUT - CONTROL-FILE IS PLAIN             
001400*    SEQUENTIAL, IT HAS NO I-O OPEN MODE) SO THE OPERATOR CAN             
001500*    CONFIRM THE CURRENT SURROGATE KEYS ON THE JOB LOG.                   
001600*                                                                         
001700      IDENTIFICATION DIVISION.                                            
001800      PROGRAM-ID. CONTROL-FILE-MAINTENANCE.                               
001900      AUTHOR. R. C. JELKS.                                                
002000      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
002100      DATE-WRITTEN. 03/28/1988.                                           
002200      DATE-COMPILED.                                                      
002300      SECURITY. UNCLASSIFIED.                                             
002400*                                                                         
002500*    CHANGE-LOG                                                           
002600*    -----------------------------------------------------------          
002700*    03/28/88  RCJ  TKT-0003  ORIGINAL PROGRAM - INITIALIZE OR            
002800*                              DISPLAY THE RUN-CONTROL RECORD.            
002900*    09/02/91  DKM  TKT-0104  ADDED LEDGER-ID KEY WHEN THE LEDGER         
003000*                              FILE WAS SPLIT OUT OF PAYMENTS.            
003100*    12/29/98  PLW  TKT-0233  Y2K - RUN-DATE STAMP NOW CCYYMMDD.          
003200*    07/11/03  SGH  TKT-0301  DISPLAY OF SURROGATE KEYS ADDED TO          
003300*                              THE JOB LOG FOR OPERATOR CONFIRM.          
003400*    08/22/03  SGH  TKT-0306  REVIEWED FOR THE STATE COMPTROLLER          
003500*                              KEY-CONTROL AUDIT - CONFIRMED THE          
003600*                              WRITE-BACK IS ALWAYS A FULL RECORD         
003700*                              REWRITE, NEVER AN IN-PLACE PATCH.          
003800*    -----------------------------------------------------------          
003900*                                                                         
004000      ENVIRONMENT DIVISION.                                               
004100      CONFIGURATION SECTION.                                              
004200      SOURCE-COMPUTER. IBM-370.                                           
004300      OBJECT-COMPUTER. IBM-370.                                           
004400      SPECIAL-NAMES.                                                      
004500          C01 IS TOP-OF-FORM                                              
004600          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
004700                 OFF STATUS IS SW-NORMAL-RUN.                             
004800      INPUT-OUTPUT SECTION.                                               
004900      FILE-CONTROL.                                                       
005000*        THE ONE-RECORD RUN-CONTROL FILE - SEE FDCONTRL.CBL FOR           
005100*        THE SURROGATE-KEY LAYOUT SHARED BY THE WHOLE SUITE.              
005200          COPY "SLCONTRL.CBL".                                            
005300*                                                                         
005400      DATA DIVISION.                                                      
005500      FILE SECTION.                                                       
005600          COPY "FDCONTRL.CBL".                                            
005700*                                                                         
005800      WORKING-STORAGE SECTION.                                            
005900          COPY "WSSTAT.CBL".                                              
006000          COPY "WSBANNER.CBL".                                            
006100          COPY "WSDATE.CBL".                                              
006200*                                                                         
006300*        SET TO "Y" WHEN CONTROL-FILE DID NOT EXIST COMING IN -           
006400*        DRIVES BOTH THE INITIALIZE LOGIC AND THE CLOSING DISPLAY.        
006500          77  W-NEW-CONTROL-RECORD           PIC X.                       
006600              88  W-NEW-CONTROL-RECORD-YES   VALUE "Y".                   
006700*                                                                         
006800      PROCEDURE DIVISION.                                                 
006900*                                                                         
007000*    ------------------------------------------------------------         
007100*    0100-MAIN-CONTROL - SEED CONTROL-FILE IF ABSENT (STATUS 35),         
007200*    OTHERWISE READ-RESTAMP-REWRITE THE ONE RECORD ON IT, THEN            
007300*    DISPLAY THE CURRENT SURROGATE KEYS FOR THE OPERATOR.                 
007400*    ------------------------------------------------------------         
007500      0100-MAIN-CONTROL.                                                  
007600*                                                                         
007700          MOVE "CONTROL-FILE-MAINTENANCE - RUN-CONTROL SEED/DSP"          
007800                                       TO W-PROGRAM-BANNER.               
007900          PERFORM PRINT-RUN-BANNER-EXIT.                                  
008000          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
008100          ACCEPT W-NOW-TIME FROM TIME.                                    
008200          MOVE "N" TO W-NEW-CONTROL-RECORD.                               
008300*                                                                         
008400          OPEN INPUT CONTROL-FILE.                                        
008500          IF WS-CONTROL-FILE-STATUS = "35"                                
008600             MOVE "Y" TO W-NEW-CONTROL-RECORD                             
008700          ELSE                                                            
008800             IF WS-CONTROL-FILE-STATUS NOT = "00"                         
008900                MOVE "CONTROL-FILE OPEN INPUT FAILED"                     
009000                                             TO W-FATAL-ERROR-TEXT        
009100                PERFORM FATAL-ERROR-ABORT-EXIT                            
009200             END-IF                                                       
009300             PERFORM 0300-REFRESH-CONTROL-RECORD-THRU-EXIT                
009400                THRU 0300-REFRESH-CONTROL-RECORD-X-EXIT                   
009500             CLOSE CONTROL-FILE                                           
009600          END-IF.                                                         
009700          IF W-NEW-CONTROL-RECORD-YES                                     
009800             PERFORM 0200-BUILD-NEW-CONTROL-RECORD-THRU-EXIT              
009900                THRU 0200-BUILD-NEW-CONTROL-RECORD-X-EXIT                 
010000             OPEN OUTPUT CONTROL-FILE                                     
010100             WRITE CONTROL-RECORD                                         
010200             CLOSE CONTROL-FILE                                           
010300          ELSE                                                            
010400             OPEN OUTPUT CONTROL-FILE                                     
010500             WRITE CONTROL-RECORD                                         
010600             CLOSE CONTROL-FILE                                           
010700          END-IF.                                                         
010800          PERFORM 0400-DISPLAY-CONTROL-RECORD-THRU-EXIT                   
010900             THRU 0400-DISPLAY-CONTROL-RECORD-X-EXIT.                     
011000          STOP RUN.                                                       
011100*                                                                         
011200*    ------------------------------------------------------------         
011300*    0200-BUILD-NEW-CONTROL-RECORD-THRU-EXIT - FIRST-EVER RUN OF          
011400*    THIS SUITE AT A NEW SHOP, OR AFTER A DISASTER-RECOVERY WIPE.         
011500*    ALL THREE SURROGATE KEYS START AT ZERO.                              
011600*    ------------------------------------------------------------         
011700      0200-BUILD-NEW-CONTROL-RECORD-THRU-EXIT.                            
011800*                                                                         
011900          INITIALIZE CONTROL-RECORD.                                      
012000          MOVE 1 TO CONTROL-KEY.                                          
012100          MOVE ZERO TO CONTROL-LAST-RESV-ID.                              
012200          MOVE ZERO TO CONTROL-LAST-PYMT-ID.                              
012300          MOVE ZERO TO CONTROL-LAST-LEDGR-ID.                             
012400          MOVE W-NOW-DATE TO CONTROL-RUN-DATE.                            
012500          MOVE W-NOW-TIME TO CONTROL-RUN-TIME.                            
012600*                                                                         
012700      0200-BUILD-NEW-CONTROL-RECORD-X-EXIT.                               
012800          EXIT.                                                           
012900*                                                                         
013000*    ------------------------------------------------------------         
013100*    0300-REFRESH-CONTROL-RECORD-THRU-EXIT - NORMAL PATH.  THE            
013200*    KEYS THEMSELVES ARE UNTOUCHED HERE, ONLY THE RUN-DATE AND            
013300*    RUN-TIME STAMP MOVE FORWARD.                                         
013400*    ------------------------------------------------------------         
013500      0300-REFRESH-CONTROL-RECORD-THRU-EXIT.                              
013600*                                                                         
013700          READ CONTROL-FILE                                               
013800             AT END                                                       
013900                MOVE "CONTROL-FILE HAS NO RECORD"                         
014000                                             TO W-FATAL-ERROR-TEXT        
014100                PERFORM FATAL-ERROR-ABORT-EXIT                            
014200          END-READ.                                                       
014300          MOVE W-NOW-DATE TO CONTROL-RUN-DATE.                            
014400          MOVE W-NOW-TIME TO CONTROL-RUN-TIME.                            
014500*                                                                         
014600      0300-REFRESH-CONTROL-RECORD-X-EXIT.                                 
014700          EXIT.                                                           
014800*                                                                         
014900*    ------------------------------------------------------------         
015000*    0400-DISPLAY-CONTROL-RECORD-THRU-EXIT - PER TKT-0301, ECHO           
015100*    THE SURROGATE KEYS TO THE JOB LOG SO THE OPERATOR CAN CONFIRM        
015200*    THIS RUN PICKED UP THE RIGHT CONTROL-FILE BEFORE THE REST OF         
015300*    THE NIGHT'S BATCH RUNS AGAINST IT.                                   
015400*    ------------------------------------------------------------         
015500      0400-DISPLAY-CONTROL-RECORD-THRU-EXIT.                              
015600*                                                                         
015700          IF W-NEW-CONTROL-RECORD-YES                                     
015800             DISPLAY "CONTROL-FILE WAS NOT FOUND - RECORD CREATED"        
015900          ELSE                                                            
016000             DISPLAY "CONTROL-FILE REFRESHED FOR THIS RUN"                
016100          END-IF.                                                         
016200          DISPLAY "  LAST RESERVATION-ID.: " CONTROL-LAST-RESV-ID.        
016300          DISPLAY "  LAST PAYMENT-ID.....: " CONTROL-LAST-PYMT-ID.        
016400          DISPLAY "  LAST LEDGER-ID......: "                              
016500             CONTROL-LAST-LEDGR-ID.                                       
016600          DISPLAY "  RUN DATE / TIME.....: " CONTROL-RUN-DATE             
016700                  " / " CONTROL-RUN-TIME.                                 
016800*                                                                         
016900      0400-DISPLAY-CONTROL-RECORD-X-EXIT.                                 
017000          EXIT.                                                           
017100*                                                                         
017200          COPY "PLGENERAL.CBL".                                           
