000100*                                                                         
000200*    WALLET-MAINTENANCE                                                   
000300*                                                                         
000400*    OPENS NEW WALLETS AND POSTS OPERATOR CREDITS/DEBIT-ADJUST-           
000500*    MENTS AGAINST THE PREPAID WALLET FILE.  THIS IS THE ONLY JOB         
000600*    THAT MAY CREATE A WALLET-RECORD OR CHANGE A BALANCE FOR ANY          
000700*    REASON OTHER THAN A SEAT PAYMENT - PROCESS-SEAT-PAYMENT NEVER        
000800*    CREDITS, IT ONLY DEBITS.  RUNS UNATTENDED FROM A PUNCHED-            
000900*    STYLE TRANSACTION FILE, THE SAME AS EVERY OTHER JOB IN THE           
001000*    TICKETING BATCH SUITE.                                               
001100*                                                                         
001200      IDENTIFICATION DIVISION.                                            
001300      PROGRAM-ID. WALLET-MAINTENANCE.                                     
001400      AUTHOR. R. C. JELKS.                                                
001500      INSTALLATION. DATA CENTER - TICKETING SYSTEMS GROUP.                
001600      DATE-WRITTEN. 04/04/1988.                                           
001700      DATE-COMPILED.                                                      
001800      SECURITY. UNCLASSIFIED.                                             
001900*                                                                         
002000*    CHANGE-LOG                                                           
002100*    -----------------------------------------------------------          
002200*    04/04/88  RCJ  TKT-0004  ORIGINAL PROGRAM - CREATE AND               
002300*                              CREDIT WALLETS FROM A TRANSACTION          
002400*                              FILE (ADAPTED FROM THE OLD VENDOR-         
002500*                              MAINTENANCE SCREEN PROGRAM).               
002600*    09/02/91  DKM  TKT-0105  ADDED DEBIT-ADJUST FUNCTION FOR             
002700*                              OPERATOR-INITIATED CORRECTIONS.            
002800*    12/29/98  PLW  TKT-0233  Y2K - NO DATE FIELDS ON WALLET-             
002900*                              RECORD, REVIEWED AND CLOSED.               
003000*    07/11/03  SGH  TKT-0302  REJECT CREATE WHEN WALLET-ID IS             
003100*                              ALREADY ON FILE.                           
003200*    08/29/03  SGH  TKT-0310  REVIEWED AGAINST THE WIDENED FDWALT         
003300*                              AUDIT FIELDS ADDED UNDER TKT-0103/         
003400*                              TKT-0160 - THOSE STAMPS BELONG TO          
003500*                              THE ON-LINE WALLET SCREENS, THIS           
003600*                              BATCH JOB DOES NOT TOUCH THEM.             
003700*    -----------------------------------------------------------          
003800*                                                                         
003900      ENVIRONMENT DIVISION.                                               
004000      CONFIGURATION SECTION.                                              
004100      SOURCE-COMPUTER. IBM-370.                                           
004200      OBJECT-COMPUTER. IBM-370.                                           
004300      SPECIAL-NAMES.                                                      
004400          C01 IS TOP-OF-FORM                                              
004500          UPSI-0 ON STATUS IS SW-RERUN-REQUESTED                          
004600                 OFF STATUS IS SW-NORMAL-RUN.                             
004700      INPUT-OUTPUT SECTION.                                               
004800      FILE-CONTROL.                                                       
004900*        THE PREPAID WALLET MASTER, AND THE INCOMING CREATE/              
005000*        CREDIT/DEBIT-ADJUST TRANSACTION FILE.                            
005100          COPY "SLWALT.CBL".                                              
005200          COPY "SLWALTIN.CBL".                                            
005300*                                                                         
005400      DATA DIVISION.                                                      
005500      FILE SECTION.                                                       
005600          COPY "FDWALT.CBL".                                              
005700          COPY "FDWALTIN.CBL".                                            
005800*                                                                         
005900      WORKING-STORAGE SECTION.                                            
006000          COPY "WSSTAT.CBL".                                              
006100          COPY "WSBANNER.CBL".                                            
006200          COPY "WSDATE.CBL".                                              
006300          COPY "WSWALTB.CBL".                                             
006400*                                                                         
006500*        RUN COUNTERS, DISPLAYED AT STOP RUN.                             
006600          77  W-REQUEST-COUNT PIC 9(5) COMP VALUE ZERO.                   
006700          77  W-CREATE-COUNT PIC 9(5) COMP VALUE ZERO.                    
006800          77  W-CREDIT-COUNT PIC 9(5) COMP VALUE ZERO.                    
006900          77  W-DEBIT-COUNT PIC 9(5) COMP VALUE ZERO.                     
007000          77  W-REJECT-COUNT PIC 9(5) COMP VALUE ZERO.                    
007100*                                                                         
007200      PROCEDURE DIVISION.                                                 
007300*                                                                         
007400*    ------------------------------------------------------------         
007500*    0100-MAIN-CONTROL - LOAD THE WALLET TABLE, READ EVERY                
007600*    TRANSACTION ON THE REQUEST FILE, REWRITE THE TABLE, REPORT.          
007700*    ------------------------------------------------------------         
007800      0100-MAIN-CONTROL.                                                  
007900*                                                                         
008000          MOVE "WALLET-MAINTENANCE - CREATE/CREDIT/DEBIT-ADJUST"          
008100                                             TO W-PROGRAM-BANNER.         
008200          PERFORM PRINT-RUN-BANNER-EXIT.                                  
008300          ACCEPT W-NOW-DATE FROM DATE YYYYMMDD.                           
008400          ACCEPT W-NOW-TIME FROM TIME.                                    
008500*                                                                         
008600          PERFORM LOAD-WALLET-TABLE-THRU-EXIT                             
008700             THRU LOAD-WALLET-TABLE-X-EXIT.                               
008800*                                                                         
008900          OPEN INPUT WALT-REQUEST-FILE.                                   
009000          IF WS-WALTREQ-FILE-STATUS NOT = "00"                            
009100             MOVE "UNABLE TO OPEN WALT-REQUEST-FILE"                      
009200                                             TO W-FATAL-ERROR-TEXT        
009300             PERFORM FATAL-ERROR-ABORT-EXIT                               
009400          END-IF.                                                         
009500          PERFORM 0200-READ-AND-PROCESS-THRU-EXIT                         
009600             THRU 0200-READ-AND-PROCESS-X-EXIT                            
009700             UNTIL WS-WALTREQ-FILE-STATUS = "10".                         
009800          CLOSE WALT-REQUEST-FILE.                                        
009900*                                                                         
010000          PERFORM REWRITE-WALLET-TABLE-THRU-EXIT                          
010100             THRU REWRITE-WALLET-TABLE-X-EXIT.                            
010200*                                                                         
010300          DISPLAY "REQUESTS READ.......: " W-REQUEST-COUNT.               
010400          DISPLAY "WALLETS CREATED.....: " W-CREATE-COUNT.                
010500          DISPLAY "CREDITS POSTED......: " W-CREDIT-COUNT.                
010600          DISPLAY "DEBIT-ADJUSTS POSTED: " W-DEBIT-COUNT.                 
010700          DISPLAY "REQUESTS REJECTED...: " W-REJECT-COUNT.                
010800          STOP RUN.                                                       
010900*                                                                         
011000*    ------------------------------------------------------------         
011100*    0200-READ-AND-PROCESS-THRU-EXIT - ONE TRANSACTION IN, ONE            
011200*    WALLET UPDATE ATTEMPT OUT.                                           
011300*    ------------------------------------------------------------         
011400      0200-READ-AND-PROCESS-THRU-EXIT.                                    
011500*                                                                         
011600          READ WALT-REQUEST-FILE                                          
011700             AT END MOVE "10" TO WS-WALTREQ-FILE-STATUS                   
011800             NOT AT END                                                   
011900                ADD 1 TO W-REQUEST-COUNT                                  
012000                PERFORM 0300-PROCESS-ONE-REQUEST-THRU-EXIT                
012100                   THRU 0300-PROCESS-ONE-REQUEST-X-EXIT                   
012200          END-READ.                                                       
012300*                                                                         
012400      0200-READ-AND-PROCESS-X-EXIT.                                       
012500          EXIT.                                                           
012600*                                                                         
012700*    ------------------------------------------------------------         
012800*    0300-PROCESS-ONE-REQUEST-THRU-EXIT - VALIDATE THE FUNCTION           
012900*    CODE, THEN ROUTE TO CREATE (0400) OR CREDIT/DEBIT-ADJUST             
013000*    (0500).  A CREATE-CODE TRANSACTION NEVER FALLS THROUGH TO            
013100*    0500, AND VICE VERSA.                                                
013200*    ------------------------------------------------------------         
013300      0300-PROCESS-ONE-REQUEST-THRU-EXIT.                                 
013400*                                                                         
013500          IF NOT WMR-FUNCTION-VALID                                       
013600             DISPLAY "*** REJECTED - INVALID FUNCTION CODE - "            
013700                     WMR-WALLET-ID                                        
013800             ADD 1 TO W-REJECT-COUNT                                      
013900             GO TO 0300-PROCESS-ONE-REQUEST-X-EXIT                        
014000          END-IF.                                                         
014100          MOVE WMR-USER-ID TO W-LOOKUP-USER-ID.                           
014200          IF WMR-FUNC-CREATE                                              
014300             PERFORM 0400-CREATE-WALLET-THRU-EXIT                         
014400                THRU 0400-CREATE-WALLET-X-EXIT                            
014500          ELSE                                                            
014600             PERFORM 0500-POST-BALANCE-CHANGE-THRU-EXIT                   
014700                THRU 0500-POST-BALANCE-CHANGE-X-EXIT                      
014800          END-IF.                                                         
014900*                                                                         
015000      0300-PROCESS-ONE-REQUEST-X-EXIT.                                    
015100          EXIT.                                                           
015200*                                                                         
015300*    ------------------------------------------------------------         
015400*    0400-CREATE-WALLET-THRU-EXIT - PER TKT-0302, ONE WALLET PER          
015500*    USER-ID - A SECOND CREATE FOR THE SAME USER IS REJECTED              
015600*    RATHER THAN OVERWRITING THE EXISTING BALANCE.                        
015700*    ------------------------------------------------------------         
015800      0400-CREATE-WALLET-THRU-EXIT.                                       
015900*                                                                         
016000          PERFORM LOOK-FOR-WALLET-BY-USER-EXIT.                           
016100          IF FOUND-WALT-RECORD                                            
016200             DISPLAY "*** REJECTED - USER ALREADY HAS A WALLET - "        
016300                     WMR-USER-ID                                          
016400             ADD 1 TO W-REJECT-COUNT                                      
016500             GO TO 0400-CREATE-WALLET-X-EXIT                              
016600          END-IF.                                                         
016700          ADD 1 TO W-WL-TABLE-COUNT.                                      
016800          SET W-WL-NX TO W-WL-TABLE-COUNT.                                
016900          MOVE WMR-WALLET-ID  TO W-WL-ID (W-WL-NX).                       
017000          MOVE WMR-USER-ID    TO W-WL-USER-ID (W-WL-NX).                  
017100          MOVE WMR-AMOUNT-CENTS                                           
017200                              TO W-WL-BALANCE-CENTS (W-WL-NX).            
017300          MOVE WMR-CURRENCY   TO W-WL-CURRENCY (W-WL-NX).                 
017400          ADD 1 TO W-CREATE-COUNT.                                        
017500          DISPLAY "WALLET CREATED - " WMR-WALLET-ID                       
017600                  " FOR USER " WMR-USER-ID.                               
017700*                                                                         
017800      0400-CREATE-WALLET-X-EXIT.                                          
017900          EXIT.                                                           
018000*                                                                         
018100*    ------------------------------------------------------------         
018200*    0500-POST-BALANCE-CHANGE-THRU-EXIT - CREDIT ADDS, DEBIT-             
018300*    ADJUST SUBTRACTS.  NO FLOOR CHECK ON THE RESULTING BALANCE           
018400*    HERE - PER TKT-0105 THIS IS AN OPERATOR-INITIATED CORRECTION         
018500*    PATH, NOT THE ORDINARY SPEND PATH, SO A NEGATIVE RESULT IS           
018600*    LEFT FOR THE OPERATOR TO SEE AND FOLLOW UP ON.                       
018700*    ------------------------------------------------------------         
018800      0500-POST-BALANCE-CHANGE-THRU-EXIT.                                 
018900*                                                                         
019000          PERFORM LOOK-FOR-WALLET-BY-USER-EXIT.                           
019100          IF NOT FOUND-WALT-RECORD                                        
019200             DISPLAY "*** REJECTED - NO WALLET FOR USER - "               
019300                     WMR-USER-ID                                          
019400             ADD 1 TO W-REJECT-COUNT                                      
019500             GO TO 0500-POST-BALANCE-CHANGE-X-EXIT                        
019600          END-IF.                                                         
019700          SET W-WL-NX TO W-WL-FOUND-NDX.                                  
019800          IF WMR-FUNC-CREDIT                                              
019900             ADD WMR-AMOUNT-CENTS TO W-WL-BALANCE-CENTS (W-WL-NX)         
020000             ADD 1 TO W-CREDIT-COUNT                                      
020100             DISPLAY "CREDIT POSTED - WALLET " W-WL-ID (W-WL-NX)          
020200          ELSE                                                            
020300             SUBTRACT WMR-AMOUNT-CENTS                                    
020400                                FROM W-WL-BALANCE-CENTS (W-WL-NX)         
020500             ADD 1 TO W-DEBIT-COUNT                                       
020600             DISPLAY "DEBIT-ADJUST POSTED - WALLET " W-WL-ID              
020700                (W-WL-NX)                                                 
020800          END-IF.                                                         
020900*                                                                         
021000      0500-POST-BALANCE-CHANGE-X-EXIT.                                    
021100          EXIT.                                                           
021200*                                                                         
021300          COPY "PLGENERAL.CBL".                                           
021400          COPY "PLWALTIO.CBL".                                            
